000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TWPL4.
000030 AUTHOR. B. ODENWALD.
000040 INSTALLATION. EFFEKTEN-RECHENZENTRUM KOELN.
000050 DATE-WRITTEN. 1984-06-15.
000060 DATE-COMPILED.
000070 SECURITY. VERTRAULICH - NUR STEUERABTEILUNG.
000080*
000090*--------------------------------------------------------------*
000100* AENDERUNGSNACHWEIS TWPL4 - HAUPTVERARBEITUNG TRANSAKTIONEN    *
000110*--------------------------------------------------------------*
000120* DATUM       NAME  AUFTRAG-NR    BESCHREIBUNG                 *
000130* ----------  ----  ------------  ---------------------------- *
000140* 1984-06-15  BOD   URSCHRIFT     ERSTERSTELLUNG - FIFO-        *
000150*                                 BEWERTUNG JE WERTPAPIER UND   *
000160*                                 USD-KASSENKONTO.               *
000170* 1985-09-02  BOD   FIB-1985-12   PLAUSIBILITAETSPRUEFUNG       *
000180*                                 MENGE*PREIS GEGEN BETRAG.      *
000190* 1987-02-18  BOD   FIB-1987-04   SPLIT-VERARBEITUNG (FORWARD/  *
000200*                                 REVERSE) EINGEBAUT.            *
000210* 1990-10-05  BOD   FIB-1990-19   TERMINGESCHAEFTE (FUTURES):   *
000220*                                 KONTRAKTMULTIPLIKATOR-TABELLE  *
000230*                                 UND CASH-SETTLEMENT.           *
000240* 1993-03-22  BOD   FIB-1993-06   IMMOBILIEN-/AKTIENFONDS ALS   *
000250*                                 EIGENE ANLAGEKATEGORIEN.       *
000260* 1998-11-03  WEC   DV-1998-77    JAHR-2000-ANPASSUNG.           *
000270* 2017-12-01  UTH   ST-2017-09    INVESTMENTSTEUERREFORMGESETZ  *
000280*                                 AB 2018: DIVIDENDEN AUS        *
000290*                                 FONDS WERDEN UMKLASSIFIZIERT.  *
000300* 2019-08-21  SKR   ST-2019-06    NEUE WERTPAPIERKENNUNG FUER   *
000310*                                 KRYPTOWAEHRUNGEN (SYMBOL       *
000320*                                 ENDET AUF /USD).                *
000330* 2020-02-11  SKR   ST-2020-01    CASH-SETTLED-OPTIONEN AUF     *
000340*                                 SPX/SPXW/VIXW WERDEN BEI       *
000350*                                 AUSUEBUNG/ANDIENUNG KOMPLETT   *
000360*                                 UEBERSPRUNGEN.                  *
000370* 2024-01-08  SKR   ST-2024-02    FREIGRENZE ANLAGE SO AUF      *
000380*                                 1000.00 EUR ANGEHOBEN (VORHER  *
000390*                                 600.00 EUR).                   *
000400* 2025-03-18  SKR   ST-2025-02    JAHRESFRISTPRUEFUNG USD-KASSEN-*
000410*                                 FIFO NACHGEHOLT (0740/0741 WAREN*
000420*                                 BISHER NUR GERUESTE) UND PLAUSI-*
000430*                                 HINWEIS MENGE*KURS<>BETRAG UM   *
000440*                                 DISPLAY ERGAENZT (ST-2025-03).  *
000450*--------------------------------------------------------------*
000460*
000470* ZWECK:
000480*   LIEST DIE CHRONOLOGISCH SORTIERTE TRANSAKTIONSDATEI UND
000490*   ERZEUGT JE BUCHUNGSZEILE EINEN ANGEREICHERTEN DETAILSATZ:
000500*   PRUEFUNG, KLASSIFIKATION DES WERTPAPIERS, FIFO-BEWERTUNG
000510*   DER OFFENEN POSITIONEN UND DES USD-KASSENKONTOS (FUER DIE
000520*   GETRENNTE ERMITTLUNG STEUERPFLICHTIGER UND STEUERFREIER
000530*   WAEHRUNGSGEWINNE).
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT TRANHIST ASSIGN TO TRANHIST
000630     ORGANIZATION IS LINE SEQUENTIAL
000640     FILE STATUS IS FS-TRANHIST.
000650
000660     SELECT DETWORK ASSIGN TO DETWORK
000670     ORGANIZATION IS LINE SEQUENTIAL
000680     FILE STATUS IS FS-DETWORK.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  TRANHIST LABEL RECORD STANDARD.
000730 01  TH-LEGACY-REC.
000740     05  TH-DATE-TIME          PIC X(16).
000750     05  TH-TCODE              PIC X(16).
000760     05  TH-TSUBCODE           PIC X(24).
000770     05  TH-SYMBOL             PIC X(12).
000780     05  TH-BUYSELL            PIC X(04).
000790     05  TH-OPENCLOSE          PIC X(05).
000800     05  TH-QUANTITY           PIC S9(09)V9(04).
000810     05  TH-EXPIRE             PIC X(10).
000820     05  TH-STRIKE             PIC S9(07)V9(02).
000830     05  TH-CALLPUT            PIC X(01).
000840     05  TH-PRICE              PIC S9(09)V9(04).
000850     05  TH-FEES               PIC S9(07)V9(03).
000860     05  TH-AMOUNT             PIC S9(09)V9(02).
000870     05  TH-DESCRIPTION        PIC X(80).
000880     05  TH-ACCOUNT-REF        PIC X(20).
000890     05  FILLER                PIC X(10).
000900
000910 FD  DETWORK LABEL RECORD STANDARD.
000920 01  DET-OUT-REC.
000930     05  DET-DATE-TIME         PIC X(16).
000940     05  DET-TXN-TYPE          PIC X(24).
000950     05  DET-PL-NULL-FLAG      PIC X(01).
000960     05  DET-PL-EUR            PIC S9(09)V9(02).
000970     05  DET-EUR-AMOUNT        PIC S9(09)V9(02).
000980     05  DET-USD-AMOUNT        PIC S9(09)V9(02).
000990     05  DET-USD-FEES          PIC S9(07)V9(03).
001000     05  DET-EURUSD-RATE       PIC 9(01)V9(04).
001010     05  DET-QUANTITY          PIC S9(09)V9(04).
001020     05  DET-ASSET-NAME        PIC X(30).
001030     05  DET-SYMBOL            PIC X(12).
001040     05  DET-CALLPUT           PIC X(01).
001050     05  DET-TAXFREE-FLAG      PIC X(01).
001060     05  DET-CCY-GAIN          PIC S9(09)V9(02).
001070     05  DET-CCY-GAIN-TXFREE   PIC S9(09)V9(02).
001080     05  DET-CCY-GAIN-TOTAL    PIC S9(09)V9(02).
001090     05  DET-DESCRIPTION       PIC X(80).
001100     05  DET-CASH-TOTAL-USD    PIC S9(11)V9(02).
001110     05  DET-NET-TOTAL-USD     PIC S9(11)V9(02).
001120     05  DET-YEAR              PIC 9(04).
001130     05  DET-TYPE-RANK         PIC 9(02).
001140     05  FILLER                PIC X(09).
001150
001160 WORKING-STORAGE SECTION.
001170 77  FS-TRANHIST               PIC X(02).
001180 77  FS-DETWORK                PIC X(02).
001190 77  WS-EOF-SWITCH             PIC X(01) VALUE "N".
001200     88  WS-EOF-TRANHIST       VALUE "J".
001210 77  WS-REC-COUNT              PIC 9(07) COMP VALUE ZERO.
001220
001230*----------------------------------------------------------*
001240* LAUFOPTIONEN (VON TWPL1 DURCHGEREICHT)                    *
001250*----------------------------------------------------------*
001260 01  WS-RUN-OPTIONS.
001270     05  WS-OPT-CONVERT-FLAG       PIC X(01).
001280         88  WS-CONVERT-ON         VALUE "J".
001290     05  WS-OPT-TAX-MODE-FLAG      PIC X(01).
001300         88  WS-TAX-MODE-ON        VALUE "J".
001310     05  WS-OPT-TAX-YEAR           PIC 9(04) COMP.
001320     05  WS-OPT-ASSUME-STOCK-FLAG  PIC X(01).
001330         88  WS-ASSUME-STOCK-ON    VALUE "J".
001340     05  WS-OPT-VERBOSE-FLAG       PIC X(01).
001350         88  WS-VERBOSE-ON         VALUE "J".
001360     05  FILLER                    PIC X(19).
001370
001380*----------------------------------------------------------*
001390* KONSTANTE SYMBOLLISTEN (HARTKODIERT, VIERTELJAEHRLICH     *
001400* DURCH DIE ABTEILUNG WERTPAPIER-STAMMDATEN GEPFLEGT)       *
001410*----------------------------------------------------------*
001420 01  WS-ETF-RAW.
001430     05  FILLER PIC X(05) VALUE "DIA  ".
001440     05  FILLER PIC X(05) VALUE "DXJ  ".
001450     05  FILLER PIC X(05) VALUE "EEM  ".
001460     05  FILLER PIC X(05) VALUE "EFA  ".
001470     05  FILLER PIC X(05) VALUE "EQQQ ".
001480     05  FILLER PIC X(05) VALUE "EWW  ".
001490     05  FILLER PIC X(05) VALUE "EWZ  ".
001500     05  FILLER PIC X(05) VALUE "FEZ  ".
001510     05  FILLER PIC X(05) VALUE "FXB  ".
001520     05  FILLER PIC X(05) VALUE "FXE  ".
001530     05  FILLER PIC X(05) VALUE "FXI  ".
001540     05  FILLER PIC X(05) VALUE "GDX  ".
001550     05  FILLER PIC X(05) VALUE "GDXJ ".
001560     05  FILLER PIC X(05) VALUE "IWM  ".
001570     05  FILLER PIC X(05) VALUE "IYR  ".
001580     05  FILLER PIC X(05) VALUE "KRE  ".
001590     05  FILLER PIC X(05) VALUE "OIH  ".
001600     05  FILLER PIC X(05) VALUE "QQQ  ".
001610     05  FILLER PIC X(05) VALUE "TQQQ ".
001620     05  FILLER PIC X(05) VALUE "RSX  ".
001630     05  FILLER PIC X(05) VALUE "SMH  ".
001640     05  FILLER PIC X(05) VALUE "SPY  ".
001650     05  FILLER PIC X(05) VALUE "NOBL ".
001660     05  FILLER PIC X(05) VALUE "UNG  ".
001670     05  FILLER PIC X(05) VALUE "XBI  ".
001680     05  FILLER PIC X(05) VALUE "XHB  ".
001690     05  FILLER PIC X(05) VALUE "XLB  ".
001700     05  FILLER PIC X(05) VALUE "XLE  ".
001710     05  FILLER PIC X(05) VALUE "XLF  ".
001720     05  FILLER PIC X(05) VALUE "XLI  ".
001730     05  FILLER PIC X(05) VALUE "XLK  ".
001740     05  FILLER PIC X(05) VALUE "XLP  ".
001750     05  FILLER PIC X(05) VALUE "XLU  ".
001760     05  FILLER PIC X(05) VALUE "XLV  ".
001770     05  FILLER PIC X(05) VALUE "XME  ".
001780     05  FILLER PIC X(05) VALUE "XOP  ".
001790     05  FILLER PIC X(05) VALUE "XRT  ".
001800     05  FILLER PIC X(05) VALUE "XLRE ".
001810 01  WS-ETF-TABLE REDEFINES WS-ETF-RAW.
001820     05  WS-ETF-SYM OCCURS 38 TIMES INDEXED BY ETF-IDX
001830                    PIC X(05).
001840
001850 01  WS-OSTK-RAW.
001860     05  FILLER PIC X(05) VALUE "TLT  ".
001870     05  FILLER PIC X(05) VALUE "HYG  ".
001880     05  FILLER PIC X(05) VALUE "IEF  ".
001890     05  FILLER PIC X(05) VALUE "GLD  ".
001900     05  FILLER PIC X(05) VALUE "SLV  ".
001910     05  FILLER PIC X(05) VALUE "VXX  ".
001920     05  FILLER PIC X(05) VALUE "UNG  ".
001930     05  FILLER PIC X(05) VALUE "USO  ".
001940 01  WS-OSTK-TABLE REDEFINES WS-OSTK-RAW.
001950     05  WS-OSTK-SYM OCCURS 8 TIMES INDEXED BY OSTK-IDX
001960                     PIC X(05).
001970
001980 01  WS-REIT-RAW.
001990     05  FILLER PIC X(05) VALUE "ARE  ".
002000     05  FILLER PIC X(05) VALUE "AMT  ".
002010     05  FILLER PIC X(05) VALUE "AVB  ".
002020     05  FILLER PIC X(05) VALUE "BXP  ".
002030     05  FILLER PIC X(05) VALUE "CPT  ".
002040     05  FILLER PIC X(05) VALUE "CBRE ".
002050     05  FILLER PIC X(05) VALUE "CCI  ".
002060     05  FILLER PIC X(05) VALUE "DLR  ".
002070     05  FILLER PIC X(05) VALUE "DRE  ".
002080     05  FILLER PIC X(05) VALUE "EQUIX".
002090     05  FILLER PIC X(05) VALUE "EQR  ".
002100     05  FILLER PIC X(05) VALUE "ESS  ".
002110     05  FILLER PIC X(05) VALUE "EXR  ".
002120     05  FILLER PIC X(05) VALUE "FRT  ".
002130     05  FILLER PIC X(05) VALUE "PEAK ".
002140     05  FILLER PIC X(05) VALUE "HST  ".
002150     05  FILLER PIC X(05) VALUE "INVH ".
002160     05  FILLER PIC X(05) VALUE "IRM  ".
002170     05  FILLER PIC X(05) VALUE "KIM  ".
002180     05  FILLER PIC X(05) VALUE "MAA  ".
002190     05  FILLER PIC X(05) VALUE "PLD  ".
002200     05  FILLER PIC X(05) VALUE "PSA  ".
002210     05  FILLER PIC X(05) VALUE "O    ".
002220     05  FILLER PIC X(05) VALUE "REG  ".
002230     05  FILLER PIC X(05) VALUE "SBAC ".
002240     05  FILLER PIC X(05) VALUE "SPG  ".
002250     05  FILLER PIC X(05) VALUE "UDR  ".
002260     05  FILLER PIC X(05) VALUE "VTR  ".
002270     05  FILLER PIC X(05) VALUE "VICI ".
002280     05  FILLER PIC X(05) VALUE "VNO  ".
002290     05  FILLER PIC X(05) VALUE "WELL ".
002300     05  FILLER PIC X(05) VALUE "WY   ".
002310 01  WS-REIT-TABLE REDEFINES WS-REIT-RAW.
002320     05  WS-REIT-SYM OCCURS 32 TIMES INDEXED BY REIT-IDX
002330                     PIC X(05).
002340
002350*    S&P-500 / NASDAQ-100 / SONDERFAELLE (FB, PVH) - GEMEINSAME
002360*    "EINZELAKTIE"-LISTE; AUSZUG DER GAENGIGSTEN TITEL, WIRD
002370*    VON DER ABTEILUNG WERTPAPIER-STAMMDATEN NACHGEFUEHRT.
002380 01  WS-STOCK-RAW.
002390     05  FILLER PIC X(05) VALUE "AAPL ".
002400     05  FILLER PIC X(05) VALUE "MSFT ".
002410     05  FILLER PIC X(05) VALUE "AMZN ".
002420     05  FILLER PIC X(05) VALUE "GOOGL".
002430     05  FILLER PIC X(05) VALUE "GOOG ".
002440     05  FILLER PIC X(05) VALUE "META ".
002450     05  FILLER PIC X(05) VALUE "NVDA ".
002460     05  FILLER PIC X(05) VALUE "TSLA ".
002470     05  FILLER PIC X(05) VALUE "BRK  ".
002480     05  FILLER PIC X(05) VALUE "JPM  ".
002490     05  FILLER PIC X(05) VALUE "JNJ  ".
002500     05  FILLER PIC X(05) VALUE "V    ".
002510     05  FILLER PIC X(05) VALUE "PG   ".
002520     05  FILLER PIC X(05) VALUE "UNH  ".
002530     05  FILLER PIC X(05) VALUE "HD   ".
002540     05  FILLER PIC X(05) VALUE "MA   ".
002550     05  FILLER PIC X(05) VALUE "DIS  ".
002560     05  FILLER PIC X(05) VALUE "BAC  ".
002570     05  FILLER PIC X(05) VALUE "XOM  ".
002580     05  FILLER PIC X(05) VALUE "CVX  ".
002590     05  FILLER PIC X(05) VALUE "KO   ".
002600     05  FILLER PIC X(05) VALUE "PEP  ".
002610     05  FILLER PIC X(05) VALUE "ABBV ".
002620     05  FILLER PIC X(05) VALUE "COST ".
002630     05  FILLER PIC X(05) VALUE "MRK  ".
002640     05  FILLER PIC X(05) VALUE "WMT  ".
002650     05  FILLER PIC X(05) VALUE "CSCO ".
002660     05  FILLER PIC X(05) VALUE "INTC ".
002670     05  FILLER PIC X(05) VALUE "VZ   ".
002680     05  FILLER PIC X(05) VALUE "T    ".
002690     05  FILLER PIC X(05) VALUE "CMCSA".
002700     05  FILLER PIC X(05) VALUE "ADBE ".
002710     05  FILLER PIC X(05) VALUE "NFLX ".
002720     05  FILLER PIC X(05) VALUE "CRM  ".
002730     05  FILLER PIC X(05) VALUE "AVGO ".
002740     05  FILLER PIC X(05) VALUE "TXN  ".
002750     05  FILLER PIC X(05) VALUE "QCOM ".
002760     05  FILLER PIC X(05) VALUE "AMD  ".
002770     05  FILLER PIC X(05) VALUE "PYPL ".
002780     05  FILLER PIC X(05) VALUE "SBUX ".
002790     05  FILLER PIC X(05) VALUE "FB   ".
002800     05  FILLER PIC X(05) VALUE "PVH  ".
002810 01  WS-STOCK-TABLE REDEFINES WS-STOCK-RAW.
002820     05  WS-STOCK-SYM OCCURS 42 TIMES INDEXED BY STOCK-IDX
002830                      PIC X(05).
002840
002850*    TERMINKONTRAKT-MULTIPLIKATOREN (4-STELLIGES PRAEFIX ZUERST
002860*    GEPRUEFT, DANN 3-STELLIG).
002870 01  WS-FUT-MULT-RAW.
002880     05  FILLER PIC X(05) VALUE "/MES ".
002890     05  FILLER PIC 9(09)V9(02) VALUE 5.
002900     05  FILLER PIC X(05) VALUE "/MNQ ".
002910     05  FILLER PIC 9(09)V9(02) VALUE 2.
002920     05  FILLER PIC X(05) VALUE "/M2K ".
002930     05  FILLER PIC 9(09)V9(02) VALUE 5.
002940     05  FILLER PIC X(05) VALUE "/MGC ".
002950     05  FILLER PIC 9(09)V9(02) VALUE 10.
002960     05  FILLER PIC X(05) VALUE "/SIL ".
002970     05  FILLER PIC 9(09)V9(02) VALUE 1000.
002980     05  FILLER PIC X(05) VALUE "/MCL ".
002990     05  FILLER PIC 9(09)V9(02) VALUE 100.
003000     05  FILLER PIC X(05) VALUE "/MBT ".
003010     05  FILLER PIC 9(09)V9(02) VALUE 0.1.
003020     05  FILLER PIC X(05) VALUE "/ES  ".
003030     05  FILLER PIC 9(09)V9(02) VALUE 50.
003040     05  FILLER PIC X(05) VALUE "/NQ  ".
003050     05  FILLER PIC 9(09)V9(02) VALUE 20.
003060     05  FILLER PIC X(05) VALUE "/RTY ".
003070     05  FILLER PIC 9(09)V9(02) VALUE 50.
003080     05  FILLER PIC X(05) VALUE "/GC  ".
003090     05  FILLER PIC 9(09)V9(02) VALUE 100.
003100     05  FILLER PIC X(05) VALUE "/SI  ".
003110     05  FILLER PIC 9(09)V9(02) VALUE 5000.
003120     05  FILLER PIC X(05) VALUE "/CL  ".
003130     05  FILLER PIC 9(09)V9(02) VALUE 1000.
003140     05  FILLER PIC X(05) VALUE "/QM  ".
003150     05  FILLER PIC 9(09)V9(02) VALUE 500.
003160     05  FILLER PIC X(05) VALUE "/NG  ".
003170     05  FILLER PIC 9(09)V9(02) VALUE 10000.
003180     05  FILLER PIC X(05) VALUE "/BTC ".
003190     05  FILLER PIC 9(09)V9(02) VALUE 5.
003200     05  FILLER PIC X(05) VALUE "/ZT  ".
003210     05  FILLER PIC 9(09)V9(02) VALUE 2000.
003220     05  FILLER PIC X(05) VALUE "/ZF  ".
003230     05  FILLER PIC 9(09)V9(02) VALUE 1000.
003240     05  FILLER PIC X(05) VALUE "/ZN  ".
003250     05  FILLER PIC 9(09)V9(02) VALUE 1000.
003260     05  FILLER PIC X(05) VALUE "/ZB  ".
003270     05  FILLER PIC 9(09)V9(02) VALUE 1000.
003280     05  FILLER PIC X(05) VALUE "/UB  ".
003290     05  FILLER PIC 9(09)V9(02) VALUE 1000.
003300     05  FILLER PIC X(05) VALUE "/6E  ".
003310     05  FILLER PIC 9(09)V9(02) VALUE 125000.
003320     05  FILLER PIC X(05) VALUE "/6B  ".
003330     05  FILLER PIC 9(09)V9(02) VALUE 62500.
003340     05  FILLER PIC X(05) VALUE "/6J  ".
003350     05  FILLER PIC 9(09)V9(02) VALUE 12500000.
003360     05  FILLER PIC X(05) VALUE "/6A  ".
003370     05  FILLER PIC 9(09)V9(02) VALUE 100000.
003380     05  FILLER PIC X(05) VALUE "/6C  ".
003390     05  FILLER PIC 9(09)V9(02) VALUE 100000.
003400     05  FILLER PIC X(05) VALUE "/ZW  ".
003410     05  FILLER PIC 9(09)V9(02) VALUE 50.
003420     05  FILLER PIC X(05) VALUE "/ZS  ".
003430     05  FILLER PIC 9(09)V9(02) VALUE 50.
003440     05  FILLER PIC X(05) VALUE "/ZC  ".
003450     05  FILLER PIC 9(09)V9(02) VALUE 50.
003460 01  WS-FUT-MULT-TABLE REDEFINES WS-FUT-MULT-RAW.
003470     05  WS-FUT-ENTRY OCCURS 29 TIMES INDEXED BY FM-IDX.
003480         10  WS-FUT-SYMBOL     PIC X(05).
003490         10  WS-FUT-MULT       PIC 9(09)V9(02).
003500
003510*----------------------------------------------------------*
003520* GUELTIGE TSUBCODE-WERTE JE TCODE (2025-03-18 SKR ST-2025-05).*
003530* FRUEHER WURDE NUR TCODE SELBST GEPRUEFT (0500); DIE HANDBUCH-*
003540* TABELLEN DER ZULAESSIGEN UNTERSCHLUESSEL JE HAUPTSCHLUESSEL  *
003550* WAREN NOCH NICHT ALS PRUEFTABELLE NACHGEBAUT. AUFBAU WIE DIE *
003560* SYMBOLTABELLEN OBEN: FILLER-ROHBLOCK, DARUEBER ALS OCCURS-   *
003570* TABELLE GESPIEGELT, DURCHSUCHT MIT SEARCH.                  *
003580*----------------------------------------------------------*
003590 01  WS-MM-SUBCODE-RAW.
003600     05  FILLER PIC X(24) VALUE "Transfer                ".
003610     05  FILLER PIC X(24) VALUE "Deposit                 ".
003620     05  FILLER PIC X(24) VALUE "Credit Interest         ".
003630     05  FILLER PIC X(24) VALUE "Balance Adjustment      ".
003640     05  FILLER PIC X(24) VALUE "Fee                     ".
003650     05  FILLER PIC X(24) VALUE "Withdrawal              ".
003660     05  FILLER PIC X(24) VALUE "Dividend                ".
003670     05  FILLER PIC X(24) VALUE "Debit Interest          ".
003680     05  FILLER PIC X(24) VALUE "Mark to Market          ".
003690 01  WS-MM-SUBCODE-TABLE REDEFINES WS-MM-SUBCODE-RAW.
003700     05  WS-MM-SUBCODE OCCURS 9 TIMES INDEXED BY MMS-IDX
003710                      PIC X(24).
003720
003730 01  WS-TRADE-SUBCODE-RAW.
003740     05  FILLER PIC X(24) VALUE "Sell to Open            ".
003750     05  FILLER PIC X(24) VALUE "Buy to Close            ".
003760     05  FILLER PIC X(24) VALUE "Buy to Open             ".
003770     05  FILLER PIC X(24) VALUE "Sell to Close           ".
003780     05  FILLER PIC X(24) VALUE "Buy                     ".
003790     05  FILLER PIC X(24) VALUE "Sell                    ".
003800 01  WS-TRADE-SUBCODE-TABLE REDEFINES WS-TRADE-SUBCODE-RAW.
003810     05  WS-TRADE-SUBCODE OCCURS 6 TIMES INDEXED BY TDS-IDX
003820                      PIC X(24).
003830
003840 01  WS-RD-SUBCODE-RAW.
003850     05  FILLER PIC X(24) VALUE "Sell to Open            ".
003860     05  FILLER PIC X(24) VALUE "Buy to Close            ".
003870     05  FILLER PIC X(24) VALUE "Buy to Open             ".
003880     05  FILLER PIC X(24) VALUE "Sell to Close           ".
003890     05  FILLER PIC X(24) VALUE "Expiration              ".
003900     05  FILLER PIC X(24) VALUE "Assignment              ".
003910     05  FILLER PIC X(24) VALUE "Exercise                ".
003920     05  FILLER PIC X(24) VALUE "Forward Split           ".
003930     05  FILLER PIC X(24) VALUE "Reverse Split           ".
003940     05  FILLER PIC X(24) VALUE "Special Dividend        ".
003950     05  FILLER PIC X(24) VALUE "Dividend                ".
003960     05  FILLER PIC X(24) VALUE "Cash Settled Assignment ".
003970     05  FILLER PIC X(24) VALUE "Cash Settled Exercise   ".
003980     05  FILLER PIC X(24) VALUE "Futures Settlement      ".
003990     05  FILLER PIC X(24) VALUE "Transfer                ".
004000 01  WS-RD-SUBCODE-TABLE REDEFINES WS-RD-SUBCODE-RAW.
004010     05  WS-RD-SUBCODE OCCURS 15 TIMES INDEXED BY RDS-IDX
004020                      PIC X(24).
004030
004040*----------------------------------------------------------*
004050* FIFO-TABELLEN - JE WERTPAPIER EINE WARTESCHLANGE OFFENER  *
004060* POSITIONEN, DAZU DIE GESONDERTE USD-KASSEN-FIFO FUER DIE  *
004070* WAEHRUNGSGEWINNERMITTLUNG.                                 *
004080*----------------------------------------------------------*
004090 01  WS-ASSET-FIFO-TABLE.
004100     05  WS-ASSET-ENTRY OCCURS 300 TIMES
004110                        INDEXED BY AST-IDX AST-SRCH-IDX.
004120         10  WS-AST-KEY            PIC X(24).
004130         10  WS-AST-IN-USE         PIC X(01) VALUE "N".
004140             88  WS-AST-ACTIVE     VALUE "J".
004150         10  WS-AST-LOT-COUNT      PIC 9(03) COMP VALUE ZERO.
004160         10  WS-AST-LOT OCCURS 80 TIMES
004170                        INDEXED BY LOT-IDX.
004180             15  LOT-PRICE-EUR     PIC S9(09)V9(06).
004190             15  LOT-PRICE-USD     PIC S9(09)V9(06).
004200             15  LOT-QUANTITY      PIC S9(09)V9(04).
004210             15  LOT-DATE          PIC X(10).
004220             15  LOT-TAXFREE       PIC X(01).
004230                 88  LOT-IS-TAXFREE VALUE "J".
004240             15  FILLER            PIC X(02).
004250     05  FILLER                    PIC X(04).
004260
004270 01  WS-CASH-FIFO-TABLE.
004280     05  CASH-LOT-COUNT            PIC 9(04) COMP VALUE ZERO.
004290     05  CASH-LOT OCCURS 4000 TIMES
004300                  INDEXED BY CLOT-IDX.
004310         10  CLOT-PRICE-EUR        PIC S9(09)V9(06).
004320         10  CLOT-PRICE-USD        PIC S9(09)V9(06).
004330         10  CLOT-QUANTITY         PIC S9(11)V9(00).
004340         10  CLOT-DATE             PIC X(10).
004350         10  CLOT-TAXFREE          PIC X(01).
004360             88  CLOT-IS-TAXFREE   VALUE "J".
004370         10  FILLER                PIC X(02).
004380     05  FILLER                    PIC X(04).
004390
004400*    FIFO-ERGEBNISFELDER (RUECKGABE DER ENGINE-PARAGRAFEN)
004410 77  WS-FIFO-ADD-QTY               PIC S9(11)V9(06).
004420 77  WS-FIFO-ADD-PRICE-EUR         PIC S9(09)V9(06).
004430 77  WS-FIFO-ADD-PRICE-USD         PIC S9(09)V9(06).
004440 77  WS-FIFO-ADD-DATE              PIC X(10).
004450 77  WS-FIFO-ADD-TAXFREE           PIC X(01).
004460 77  WS-FIFO-PL-TAXABLE            PIC S9(11)V9(06).
004470 77  WS-FIFO-PL-TAXFREE            PIC S9(11)V9(06).
004480 77  WS-FIFO-REMAIN-QTY            PIC S9(11)V9(06).
004490 77  WS-FIFO-PIECE                 PIC S9(11)V9(06).
004500*    2025-03-18 SKR ST-2025-02 - VORZEICHENRICHTIGER GEWINN/
004510*    VERLUST-ANTEIL EINES VERBRAUCHTEN KASSEN-FIFO-STUECKS, VOR
004520*    EINSORTIEREN IN STEUERPFLICHTIG/STEUERFREI DURCH 0740.
004530 77  WS-FIFO-PIECE-PL              PIC S9(11)V9(06).
004540
004550*    BETRAGSFELDER FUER DEN ABSOLUTWERT-BAUSTEIN (0790) - KEIN
004560*    INTRINSISCHES FUNCTION, WIE IM HAUS UEBLICH VOR 1990.
004570 77  WS-ABS-IN                     PIC S9(11)V9(06).
004580 77  WS-ABS-OUT                    PIC S9(11)V9(06).
004590 77  WS-ABS-A                      PIC S9(11)V9(06).
004600 77  WS-ABS-B                      PIC S9(11)V9(06).
004610
004620*----------------------------------------------------------*
004630* LAUFENDE SUMMEN UND ARBEITSFELDER DER HAUPTVERARBEITUNG   *
004640*----------------------------------------------------------*
004650 77  WS-CASH-TOTAL-USD             PIC S9(11)V9(06) VALUE ZERO.
004660 77  WS-PRIOR-DATE-TIME            PIC X(16) VALUE LOW-VALUES.
004670 77  WS-ACCOUNT-REF                PIC X(20) VALUE SPACES.
004680 77  WS-FIRST-RECORD-FLAG          PIC X(01) VALUE "J".
004690
004700 77  WS-RATE-FOR-DAY               PIC 9(01)V9(04).
004710 77  WS-RATE-NOTFOUND              PIC X(01).
004720 01  WS-RATE-LOOKUP-DATE           PIC X(10).
004730 77  WS-FUNC-LOOKUP                PIC 9(01) COMP VALUE 2.
004740
004750 77  WS-EUR-AMOUNT                 PIC S9(11)V9(06).
004760 77  WS-TAXFREE-FLAG-CURRENT       PIC X(01).
004770     88  WS-FLOW-IS-TAXFREE        VALUE "J".
004780*    2025-03-18 SKR ST-2025-02 - JAHRESFRIST-VERGLEICHSFELDER
004790*    FUER DIE USD-KASSEN-FIFO (0741-AGE-TEST). DATUMSFORMAT IM
004800*    HAUS IST MM/TT/JJJJ, DAHER ZIFFERNSCHLUESSEL JJJJMMTT STATT
004810*    STRING-VERGLEICH JJJJ-MM-TT.
004820 77  WS-AGE-ADD-YEAR               PIC S9(04) COMP.
004830 77  WS-AGE-ADD-MONTH              PIC S9(02) COMP.
004840 77  WS-AGE-ADD-DAY                PIC S9(02) COMP.
004850 77  WS-AGE-LOT-YEAR               PIC S9(04) COMP.
004860 77  WS-AGE-LOT-MONTH              PIC S9(02) COMP.
004870 77  WS-AGE-LOT-DAY                PIC S9(02) COMP.
004880 77  WS-AGE-PREVYEAR-KEY           PIC S9(08) COMP.
004890 77  WS-AGE-LOT-KEY                PIC S9(08) COMP.
004900
004910 77  WS-ASSET-KEY                  PIC X(24).
004920 77  WS-ASSET-CATEGORY             PIC X(16).
004930     88  CAT-CRYPTO                VALUE "CRYPTO".
004940     88  CAT-AKTIENFOND             VALUE "AKTIENFOND".
004950     88  CAT-OTHERSTOCK            VALUE "OTHERSTOCK".
004960     88  CAT-IMMOFOND              VALUE "IMMOFOND".
004970     88  CAT-STOCK                 VALUE "STOCK".
004980     88  CAT-FUTURE                VALUE "FUTURE".
004990 77  WS-TXN-TYPE                   PIC X(24).
005000 77  WS-IS-CASH-SETTLED            PIC X(01).
005010     88  SYM-CASH-SETTLED          VALUE "J".
005020
005030 77  WS-OPTION-IS-SHORT            PIC X(01).
005040     88  OPTION-IS-SHORT           VALUE "J".
005050
005060 77  WS-QUANTITY-SIGNED            PIC S9(09)V9(04).
005070 77  WS-PRICE-USD-CALC             PIC S9(09)V9(06).
005080 77  WS-PRICE-EUR-CALC             PIC S9(09)V9(06).
005090 77  WS-PLAUS-LHS                  PIC S9(11)V9(04).
005100 77  WS-PLAUS-RHS                  PIC S9(11)V9(02).
005110 77  WS-FUT-MULTIPLIER             PIC 9(09)V9(02).
005120
005130 77  WS-NET-TOTAL-USD              PIC S9(11)V9(06).
005140 77  WS-OPEN-POS-VALUE             PIC S9(11)V9(06).
005150
005160*    SPLIT-PAARUNG (EIN OFFENES SPLIT-PAAR JE SYMBOL+DATUM)
005170 01  WS-PENDING-SPLIT.
005180     05  WS-SPLIT-SYMBOL           PIC X(12) VALUE SPACES.
005190     05  WS-SPLIT-DATE             PIC X(10) VALUE SPACES.
005200     05  WS-SPLIT-QTY              PIC S9(09)V9(04) VALUE ZERO.
005210     05  WS-SPLIT-PENDING-FLAG     PIC X(01) VALUE "N".
005220         88  SPLIT-IS-PENDING      VALUE "J".
005230     05  FILLER                    PIC X(03).
005240 77  WS-SPLIT-RATIO                PIC S9(07)V9(06).
005250
005260 77  WS-EXPIRE-YY-MM-DD            PIC X(08).
005270 77  WS-YEAR-NUM                   PIC 9(04) COMP.
005280 77  WS-SYMBOL-LOOKUP              PIC X(05).
005290 77  WS-FIRST-TOKEN                PIC X(12).
005300 77  WS-SLASH-POS                  PIC 9(02) COMP.
005310
005320 PROCEDURE DIVISION USING WS-RUN-OPTIONS.
005330*--------------------------------------------------------------*
005340* STEUERPARAGRAPH DES HAUPTVERARBEITUNGSLAUFS. INITIALISIERT DIE *
005350* ARBEITSTABELLEN UND VERARBEITET DIE ARBEITSDATEI TRANHIST SATZ *
005360* FUER SATZ BIS EOF.                                             *
005370*--------------------------------------------------------------*
005380 0000-HAUPTSTEUERUNG.
005390     DISPLAY "TWPL4 - HAUPTVERARBEITUNG STARTET".
005400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
005410     OPEN INPUT TRANHIST.
005420     OPEN OUTPUT DETWORK.
005430*--------------------------------------------------------------*
005440* LIESEERTSCHLEIFE UEBER TRANHIST - JEDER SATZ DURCHLAEUFT       *
005450* PRUEFUNG (0500), KLASSIFIKATION (0600) UND VERBUCHUNG (0300).  *
005460*--------------------------------------------------------------*
005470 0010-MAIN-LOOP.
005480     READ TRANHIST AT END GO TO 0020-END-OF-FILE.
005490     ADD 1 TO WS-REC-COUNT.
005500     PERFORM 0300-PROCESS-ONE-TRANSACTION THRU 0300-EXIT.
005510     GO TO 0010-MAIN-LOOP.
005520*--------------------------------------------------------------*
005530* SCHLIESST DIE ARBEITSDATEI NACH ERREICHEN VON EOF.             *
005540*--------------------------------------------------------------*
005550 0020-END-OF-FILE.
005560     CLOSE TRANHIST.
005570     CLOSE DETWORK.
005580     DISPLAY "TWPL4 - VERARBEITETE SAETZE: " WS-REC-COUNT.
005590     GOBACK.
005600
005610*--------------------------------------------------------------*
005620* SETZT DIE ARBEITSTABELLEN (WERTPAPIER- UND KASSEN-FIFO) UND DIE*
005630* LAUFSCHALTER AUF IHREN ANFANGSZUSTAND.                         *
005640*--------------------------------------------------------------*
005650 0100-INITIALIZE.
005660     MOVE ZERO TO WS-CASH-TOTAL-USD.
005670     MOVE ZERO TO CASH-LOT-COUNT.
005680     MOVE "J" TO WS-FIRST-RECORD-FLAG.
005690     PERFORM 0105-CLEAR-ASSET-TABLE THRU 0105-EXIT
005700         VARYING AST-IDX FROM 1 BY 1 UNTIL AST-IDX > 300.
005710 0100-EXIT.
005720     EXIT.
005730
005740*--------------------------------------------------------------*
005750* LOESCHT ALLE EINTRAEGE DER WERTPAPIERTABELLE VOR LAUFBEGINN.   *
005760*--------------------------------------------------------------*
005770 0105-CLEAR-ASSET-TABLE.
005780     MOVE "N" TO WS-AST-IN-USE (AST-IDX).
005790     MOVE ZERO TO WS-AST-LOT-COUNT (AST-IDX).
005800 0105-EXIT.
005810     EXIT.
005820
005830*================================================================
005840* 0300 - EINE TRANSAKTIONSZEILE VERARBEITEN (SPEC-SCHRITTE 1-9)
005850*================================================================
005860 0300-PROCESS-ONE-TRANSACTION.
005870     PERFORM 0500-VALIDATE-RECORD THRU 0500-EXIT.
005880
005890*    SCHRITT 2 - SPLIT-SAETZE AUF BETRAG/GEBUEHREN = 0 ZWINGEN.
005900     IF TH-TSUBCODE (1:14) = "Forward Split" OR
005910        TH-TSUBCODE (1:14) = "Reverse Split"
005920         MOVE ZERO TO TH-AMOUNT
005930         MOVE ZERO TO TH-FEES
005940     END-IF.
005950
005960*    SCHRITT 3 - TAGESKURS HOLEN, KASSENSTAND UND EUR-BETRAG.
005970     MOVE TH-DATE-TIME (1:10) TO WS-RATE-LOOKUP-DATE.
005980     CALL "TWPL2" USING WS-FUNC-LOOKUP WS-RATE-LOOKUP-DATE
005990                        WS-RATE-FOR-DAY WS-RATE-NOTFOUND.
006000     COMPUTE WS-CASH-TOTAL-USD =
006010         WS-CASH-TOTAL-USD + TH-AMOUNT - TH-FEES.
006020     IF WS-CONVERT-ON
006030         COMPUTE WS-EUR-AMOUNT ROUNDED =
006040             (TH-AMOUNT - TH-FEES) / WS-RATE-FOR-DAY
006050     ELSE
006060         COMPUTE WS-EUR-AMOUNT = TH-AMOUNT - TH-FEES
006070     END-IF.
006080
006090*    SCHRITT 4 - STEUERFREI-KENNZEICHEN FUER WAEHRUNGSGEWINNE.
006100     PERFORM 0420-DETERMINE-TAXFREE-FLAG THRU 0420-EXIT.
006110
006120*    SCHRITT 5 - USD-KASSEN-FIFO ZWEIMAL FORTSCHREIBEN.
006130     PERFORM 0750-UPDATE-CASH-FIFO THRU 0750-EXIT.
006140
006150*    SCHRITT 6 - DISPATCH NACH TCODE.
006160     MOVE SPACES TO DET-OUT-REC.
006170     MOVE TH-DATE-TIME TO DET-DATE-TIME.
006180     MOVE "N" TO DET-PL-NULL-FLAG.
006190     MOVE ZERO TO DET-PL-EUR.
006200     MOVE WS-EUR-AMOUNT TO DET-EUR-AMOUNT.
006210     COMPUTE DET-USD-AMOUNT = TH-AMOUNT - TH-FEES.
006220     MOVE TH-FEES TO DET-USD-FEES.
006230     MOVE WS-RATE-FOR-DAY TO DET-EURUSD-RATE.
006240     MOVE TH-SYMBOL TO DET-SYMBOL.
006250     MOVE TH-CALLPUT TO DET-CALLPUT.
006260     MOVE TH-DESCRIPTION TO DET-DESCRIPTION.
006270
006280     EVALUATE TRUE
006290*        GELDBEWEGUNG (MONEY MOVEMENT)
006300         WHEN TH-TCODE (1:14) = "Money Movement"
006310             PERFORM 0800-MONEY-MOVEMENT THRU 0800-EXIT
006320*        WERTPAPIERUEBERTRAG/-EREIGNIS (RECEIVE DELIVER)
006330         WHEN TH-TCODE (1:16) = "Receive Deliver" AND
006340              (TH-TSUBCODE (1:14) = "Forward Split" OR
006350               TH-TSUBCODE (1:14) = "Reverse Split")
006360             PERFORM 0850-SPLIT-EVENT THRU 0850-EXIT
006370*        WERTPAPIERUEBERTRAG/-EREIGNIS (RECEIVE DELIVER)
006380         WHEN TH-TCODE (1:16) = "Receive Deliver" AND
006390              (TH-TSUBCODE (1:9) = "Exercise " OR
006400               TH-TSUBCODE (1:18) = "Cash Settled Exerc" OR
006410               TH-TSUBCODE (1:10) = "Assignment" OR
006420               TH-TSUBCODE (1:18) = "Cash Settled Assig")
006430              AND TH-EXPIRE NOT = SPACES
006440              AND WS-IS-CASH-SETTLED = "J"
006450             CONTINUE
006460         WHEN OTHER
006470             PERFORM 0900-TRADE-EVENT THRU 0900-EXIT
006480     END-EVALUATE.
006490
006500*    SCHRITT 7 - AB 2018 DIVIDENDEN AUF FONDS UMKLASSIFIZIEREN.
006510     PERFORM 0760-RECLASSIFY-FUND-DIVIDEND THRU 0760-EXIT.
006520
006530*    SCHRITT 8 - NETTOVERMOEGEN (CASH + OFFENE POSITIONEN).
006540     PERFORM 0780-COMPUTE-NET-TOTAL THRU 0780-EXIT.
006550
006560*    SCHRITT 9 - DETAILSATZ SCHREIBEN.
006570     COMPUTE DET-CASH-TOTAL-USD = WS-CASH-TOTAL-USD.
006580     COMPUTE DET-NET-TOTAL-USD = WS-NET-TOTAL-USD.
006590     MOVE TH-DATE-TIME (1:4) TO DET-YEAR.
006600     WRITE DET-OUT-REC.
006610     MOVE TH-DATE-TIME TO WS-PRIOR-DATE-TIME.
006620 0300-EXIT.
006630     EXIT.
006640
006650*================================================================
006660* 0420 - WAEHRUNGSUMRECHNUNG STEUERFREI-KENNZEICHEN
006670*================================================================
006680 0420-DETERMINE-TAXFREE-FLAG.
006690     MOVE "N" TO WS-TAXFREE-FLAG-CURRENT.
006700     IF TH-TCODE (1:14) = "Money Movement"
006710         IF TH-TSUBCODE (1:16) = "Credit Interest " OR
006720            TH-TSUBCODE (1:15) = "Debit Interest " OR
006730            TH-TSUBCODE (1:9)  = "Dividend " OR
006740            TH-TSUBCODE (1:4)  = "Fee " OR
006750            TH-TSUBCODE (1:18) = "Balance Adjustment" OR
006760            TH-TSUBCODE (1:17) = "Special Dividend "
006770             MOVE "J" TO WS-TAXFREE-FLAG-CURRENT
006780         END-IF
006790         IF TH-TSUBCODE (1:7) = "Deposit" AND
006800            TH-DESCRIPTION (1:11) NOT = "ACH DEPOSIT" AND
006810            TH-DESCRIPTION (1:19) NOT = "Wire Funds Received"
006820             MOVE "J" TO WS-TAXFREE-FLAG-CURRENT
006830         END-IF
006840         IF TH-TSUBCODE (1:10) = "Withdrawal" AND
006850            (TH-SYMBOL NOT = SPACES OR
006860             TH-DESCRIPTION (1:5) = "FROM ")
006870             MOVE "J" TO WS-TAXFREE-FLAG-CURRENT
006880         END-IF
006890     ELSE
006900         IF TH-EXPIRE NOT = SPACES AND TH-BUYSELL (1:4) = "Sell"
006910            AND TH-OPENCLOSE (1:4) = "Open"
006920             MOVE "J" TO WS-TAXFREE-FLAG-CURRENT
006930         END-IF
006940     END-IF.
006950 0420-EXIT.
006960     EXIT.
006970
006980*================================================================
006990* 0500 - SATZPRUEFUNG
007000*================================================================
007010*    2025-03-18 SKR ST-2025-04 - DIE FRUEHERE SEKUNDENPRUEFUNG
007020*    HIER WAR EIN TOTER STUB (CONTINUE OHNE WIRKUNG) UND PRUEFTE
007030*    AUSSERDEM DIE FALSCHE STELLE - POSITION 15:2 VON TH-DATE-TIME
007040*    ("MM/DD/YYYY HH:MM") IST DIE MINUTE, NICHT DIE SEKUNDE; EINE
007050*    SEKUNDENSTELLE GIBT ES IN DIESEM FELD GAR NICHT MEHR. DIE
007060*    ECHTE SEKUNDENPRUEFUNG SITZT JETZT IN TWPL3 (0331-REFORMAT-
007070*    DATE), SOLANGE DIE ROHEN SEKUNDEN AUS DEM NEUFORMAT NOCH
007080*    VORLIEGEN.
007090 0500-VALIDATE-RECORD.
007100     IF WS-FIRST-RECORD-FLAG = "N"
007110         IF TH-DATE-TIME < WS-PRIOR-DATE-TIME
007120             DISPLAY "TWPL4 - DATUM NICHT MONOTON: "
007130                     TH-DATE-TIME
007140             MOVE 28 TO RETURN-CODE
007150             STOP RUN
007160         END-IF
007170     ELSE
007180         MOVE "N" TO WS-FIRST-RECORD-FLAG
007190         MOVE TH-ACCOUNT-REF TO WS-ACCOUNT-REF
007200     END-IF.
007210     IF TH-ACCOUNT-REF NOT = WS-ACCOUNT-REF AND
007220        TH-ACCOUNT-REF NOT = SPACES
007230         DISPLAY "TWPL4 - KONTOREFERENZ NICHT KONSTANT"
007240         MOVE 28 TO RETURN-CODE
007250         STOP RUN
007260     END-IF.
007270     IF TH-TCODE (1:14) NOT = "Money Movement" AND
007280        TH-TCODE (1:5)  NOT = "Trade" AND
007290        TH-TCODE (1:16) NOT = "Receive Deliver"
007300         DISPLAY "TWPL4 - UNGUELTIGER TCODE: " TH-TCODE
007310         MOVE 28 TO RETURN-CODE
007320         STOP RUN
007330     END-IF.
007340     IF TH-PRICE < ZERO
007350         DISPLAY "TWPL4 - PREIS NEGATIV"
007360         MOVE 28 TO RETURN-CODE
007370         STOP RUN
007380     END-IF.
007390     IF TH-TCODE (1:14) = "Money Movement" AND TH-FEES NOT = ZERO
007400        AND TH-TSUBCODE (1:8) NOT = "Transfer"
007410         DISPLAY "TWPL4 - GEBUEHR BEI MONEY MOVEMENT UNGUELTIG"
007420         MOVE 28 TO RETURN-CODE
007430         STOP RUN
007440     END-IF.
007450*    2025-03-18 SKR ST-2025-05 - UNTERSCHLUESSEL-, ENUM- UND
007460*    TEXTPRUEFUNGEN AUS DEM FACHHANDBUCH NACHGEZOGEN (WAREN
007470*    BISHER NICHT IMPLEMENTIERT).
007480     PERFORM 0510-VALIDATE-TSUBCODE THRU 0510-EXIT.
007490     PERFORM 0520-VALIDATE-ENUM-FIELDS THRU 0520-EXIT.
007500     PERFORM 0530-VALIDATE-DESCRIPTIONS THRU 0530-EXIT.
007510 0500-EXIT.
007520     EXIT.
007530
007540*================================================================
007550* 0510 - UNTERSCHLUESSEL (TSUBCODE) JE HAUPTSCHLUESSEL PRUEFEN
007560*================================================================
007570 0510-VALIDATE-TSUBCODE.
007580     EVALUATE TRUE
007590*        GELDBEWEGUNG (MONEY MOVEMENT)
007600         WHEN TH-TCODE (1:14) = "Money Movement"
007610             SET MMS-IDX TO 1
007620             SEARCH WS-MM-SUBCODE VARYING MMS-IDX
007630                 AT END
007640                     DISPLAY "TWPL4 - UNGUELTIGER MM-SUBCODE: "
007650                             TH-TSUBCODE
007660                     MOVE 28 TO RETURN-CODE
007670                     STOP RUN
007680                 WHEN WS-MM-SUBCODE (MMS-IDX) = TH-TSUBCODE
007690                     CONTINUE
007700             END-SEARCH
007710*        WERTPAPIERGESCHAEFT (TRADE)
007720         WHEN TH-TCODE (1:5) = "Trade"
007730             SET TDS-IDX TO 1
007740             SEARCH WS-TRADE-SUBCODE VARYING TDS-IDX
007750                 AT END
007760                     DISPLAY "TWPL4 - UNGUELTIGER TRADE-SUBCODE: "
007770                             TH-TSUBCODE
007780                     MOVE 28 TO RETURN-CODE
007790                     STOP RUN
007800                 WHEN WS-TRADE-SUBCODE (TDS-IDX) = TH-TSUBCODE
007810                     CONTINUE
007820             END-SEARCH
007830*        WERTPAPIERUEBERTRAG/-EREIGNIS (RECEIVE DELIVER)
007840         WHEN TH-TCODE (1:16) = "Receive Deliver"
007850             SET RDS-IDX TO 1
007860             SEARCH WS-RD-SUBCODE VARYING RDS-IDX
007870                 AT END
007880                     DISPLAY "TWPL4 - UNGUELTIGER RD-SUBCODE: "
007890                             TH-TSUBCODE
007900                     MOVE 28 TO RETURN-CODE
007910                     STOP RUN
007920                 WHEN WS-RD-SUBCODE (RDS-IDX) = TH-TSUBCODE
007930                     CONTINUE
007940             END-SEARCH
007950     END-EVALUATE.
007960 0510-EXIT.
007970     EXIT.
007980
007990*================================================================
008000* 0520 - BUYSELL/OPENCLOSE/CALLPUT - LEER ODER EIN ZULAESSIGER
008010* WERT
008020*================================================================
008030 0520-VALIDATE-ENUM-FIELDS.
008040     IF TH-BUYSELL NOT = SPACES AND
008050        TH-BUYSELL (1:3) NOT = "Buy" AND
008060        TH-BUYSELL (1:4) NOT = "Sell"
008070         DISPLAY "TWPL4 - UNGUELTIGES BUYSELL: " TH-BUYSELL
008080         MOVE 28 TO RETURN-CODE
008090         STOP RUN
008100     END-IF.
008110     IF TH-OPENCLOSE NOT = SPACES AND
008120        TH-OPENCLOSE (1:4) NOT = "Open" AND
008130        TH-OPENCLOSE (1:5) NOT = "Close"
008140         DISPLAY "TWPL4 - UNGUELTIGES OPENCLOSE: " TH-OPENCLOSE
008150         MOVE 28 TO RETURN-CODE
008160         STOP RUN
008170     END-IF.
008180     IF TH-CALLPUT NOT = SPACES AND
008190        TH-CALLPUT NOT = "C" AND
008200        TH-CALLPUT NOT = "P"
008210         DISPLAY "TWPL4 - UNGUELTIGES CALLPUT: " TH-CALLPUT
008220         MOVE 28 TO RETURN-CODE
008230         STOP RUN
008240     END-IF.
008250 0520-EXIT.
008260     EXIT.
008270
008280*================================================================
008290* 0530 - PFLICHTTEXTE (BALANCE ADJUSTMENT / ASSIGNMENT /
008300* EXERCISE) PRUEFEN
008310*================================================================
008320 0530-VALIDATE-DESCRIPTIONS.
008330     IF TH-TCODE (1:14) = "Money Movement" AND
008340        TH-TSUBCODE (1:18) = "Balance Adjustment"
008350         IF TH-DESCRIPTION (1:25) NOT = "Regulatory fee adjustment"
008360       AND TH-DESCRIPTION (1:52) NOT =
008370          "Reg Fee Adjustment Frac Penny Adj to flatten balance"
008380            AND TH-DESCRIPTION (1:14) NOT = "Fee Correction"
008390             DISPLAY "TWPL4 - UNGUELTIGER BALANCE-ADJ-TEXT: "
008400                     TH-DESCRIPTION
008410             MOVE 28 TO RETURN-CODE
008420             STOP RUN
008430         END-IF
008440     END-IF.
008450     IF TH-TCODE (1:16) = "Receive Deliver" AND
008460        TH-TSUBCODE (1:10) = "Assignment"
008470         IF TH-DESCRIPTION (1:35) NOT =
008480             "Removal of option due to assignment"
008490             DISPLAY "TWPL4 - UNGUELTIGER ASSIGNMENT-TEXT: "
008500                     TH-DESCRIPTION
008510             MOVE 28 TO RETURN-CODE
008520             STOP RUN
008530         END-IF
008540     END-IF.
008550     IF TH-TCODE (1:16) = "Receive Deliver" AND
008560        TH-TSUBCODE (1:9)  = "Exercise "
008570         IF TH-DESCRIPTION (1:33) NOT =
008580             "Removal of option due to exercise"
008590             DISPLAY "TWPL4 - UNGUELTIGER EXERCISE-TEXT: "
008600                     TH-DESCRIPTION
008610             MOVE 28 TO RETURN-CODE
008620             STOP RUN
008630         END-IF
008640     END-IF.
008650 0530-EXIT.
008660     EXIT.
008670
008680*================================================================
008690* 0600 - WERTPAPIERKLASSIFIKATION
008700*================================================================
008710 0600-CLASSIFY-ASSET.
008720     MOVE SPACES TO WS-ASSET-CATEGORY.
008730     IF TH-SYMBOL (9:4) = "/USD" OR TH-SYMBOL (8:4) = "/USD"
008740         SET CAT-CRYPTO TO TRUE
008750         GO TO 0600-EXIT
008760     END-IF.
008770     MOVE SPACES TO WS-SYMBOL-LOOKUP.
008780     MOVE TH-SYMBOL TO WS-SYMBOL-LOOKUP.
008790
008800     SET ETF-IDX TO 1.
008810     SEARCH WS-ETF-SYM VARYING ETF-IDX
008820         AT END GO TO 0610-CHECK-OTHERSTOCK
008830         WHEN WS-ETF-SYM (ETF-IDX) = WS-SYMBOL-LOOKUP
008840             IF TH-DATE-TIME (1:4) >= "2018"
008850                 SET CAT-AKTIENFOND TO TRUE
008860             ELSE
008870                 SET CAT-OTHERSTOCK TO TRUE
008880             END-IF
008890             GO TO 0600-EXIT
008900     END-SEARCH.
008910
008920*--------------------------------------------------------------*
008930* PRUEFT DAS SYMBOL GEGEN DIE TABELLE DER SONSTIGEN AKTIEN (NICHT*
008940* ETF, NICHT REIT, NICHT DIE BENANNTEN EINZELWERTE).             *
008950*--------------------------------------------------------------*
008960 0610-CHECK-OTHERSTOCK.
008970     SET OSTK-IDX TO 1.
008980     SEARCH WS-OSTK-SYM VARYING OSTK-IDX
008990         AT END GO TO 0620-CHECK-REIT
009000         WHEN WS-OSTK-SYM (OSTK-IDX) = WS-SYMBOL-LOOKUP
009010             SET CAT-OTHERSTOCK TO TRUE
009020             GO TO 0600-EXIT
009030     END-SEARCH.
009040
009050*--------------------------------------------------------------*
009060* PRUEFT DAS SYMBOL GEGEN DIE REIT-TABELLE (IMMOBILIENFONDS-     *
009070* AEHNLICHE BETEILIGUNGEN, EIGENE ERTRAGSTEUERLICHE BEHANDLUNG). *
009080*--------------------------------------------------------------*
009090 0620-CHECK-REIT.
009100     SET REIT-IDX TO 1.
009110     SEARCH WS-REIT-SYM VARYING REIT-IDX
009120         AT END GO TO 0630-CHECK-STOCK
009130         WHEN WS-REIT-SYM (REIT-IDX) = WS-SYMBOL-LOOKUP
009140             SET CAT-IMMOFOND TO TRUE
009150             GO TO 0600-EXIT
009160     END-SEARCH.
009170
009180*--------------------------------------------------------------*
009190* PRUEFT DAS SYMBOL GEGEN DIE TABELLE DER BENANNTEN EINZELAKTIEN.*
009200*--------------------------------------------------------------*
009210 0630-CHECK-STOCK.
009220     SET STOCK-IDX TO 1.
009230     SEARCH WS-STOCK-SYM VARYING STOCK-IDX
009240         AT END GO TO 0640-CHECK-FUTURE
009250         WHEN WS-STOCK-SYM (STOCK-IDX) = WS-SYMBOL-LOOKUP
009260             SET CAT-STOCK TO TRUE
009270             GO TO 0600-EXIT
009280     END-SEARCH.
009290
009300*--------------------------------------------------------------*
009310* ERKENNT FUTURES AM FUEHRENDEN SCHRAEGSTRICH IM SYMBOL UND      *
009320* ERMITTELT UEBER 0670 DEN KONTRAKTMULTIPLIKATOR.                *
009330*--------------------------------------------------------------*
009340 0640-CHECK-FUTURE.
009350     IF TH-SYMBOL (1:1) = "/"
009360         SET CAT-FUTURE TO TRUE
009370         GO TO 0600-EXIT
009380     END-IF.
009390
009400     IF WS-ASSUME-STOCK-ON
009410         SET CAT-STOCK TO TRUE
009420     ELSE
009430         DISPLAY "TWPL4 - UNBEKANNTES SYMBOL: " TH-SYMBOL
009440         MOVE 28 TO RETURN-CODE
009450         STOP RUN
009460     END-IF.
009470 0600-EXIT.
009480     EXIT.
009490
009500*--------------------------------------------------------------*
009510* ERKENNT BARAUSGLEICHSPFLICHTIGE OPTIONSGESCHAEFTE (CASH SETTLED*
009520* ASSIGNMENT/EXERCISE) ANHAND DES TSUBCODE.                      *
009530*--------------------------------------------------------------*
009540 0660-CHECK-CASH-SETTLED.
009550*    ERSTES LEERZEICHENGETRENNTES TOKEN DES SYMBOLS PRUEFEN.
009560     MOVE "N" TO WS-IS-CASH-SETTLED.
009570     MOVE TH-SYMBOL TO WS-FIRST-TOKEN.
009580     IF WS-FIRST-TOKEN (1:4) = "SPXW" OR
009590        WS-FIRST-TOKEN (1:3) = "SPX" OR
009600        WS-FIRST-TOKEN (1:4) = "VIXW"
009610         MOVE "J" TO WS-IS-CASH-SETTLED
009620     END-IF.
009630 0660-EXIT.
009640     EXIT.
009650
009660*--------------------------------------------------------------*
009670* SUCHT DEN KONTRAKTMULTIPLIKATOR EINES FUTURES-SYMBOLS ZUERST   *
009680* UEBER DAS 4-STELLIGE, DANN UEBER DAS 3-STELLIGE PRAEFIX;       *
009690* UNBEKANNTE SYMBOLE ERHALTEN DEN STANDARDMULTIPLIKATOR 100.     *
009700*--------------------------------------------------------------*
009710 0670-GET-FUTURES-MULTIPLIER.
009720*    4-STELLIGES PRAEFIX ZUERST, DANN 3-STELLIG; SONST 100.
009730     MOVE 100 TO WS-FUT-MULTIPLIER.
009740     SET FM-IDX TO 1.
009750     SEARCH WS-FUT-ENTRY VARYING FM-IDX
009760         AT END CONTINUE
009770         WHEN TH-SYMBOL (1:4) = WS-FUT-SYMBOL (FM-IDX) (1:4)
009780             MOVE WS-FUT-MULT (FM-IDX) TO WS-FUT-MULTIPLIER
009790     END-SEARCH.
009800     IF WS-FUT-MULTIPLIER = 100
009810         SET FM-IDX TO 1
009820         SEARCH WS-FUT-ENTRY VARYING FM-IDX
009830             AT END CONTINUE
009840             WHEN TH-SYMBOL (1:3) = WS-FUT-SYMBOL (FM-IDX) (1:3)
009850                 MOVE WS-FUT-MULT (FM-IDX) TO WS-FUT-MULTIPLIER
009860         END-SEARCH
009870     END-IF.
009880 0670-EXIT.
009890     EXIT.
009900
009910*================================================================
009920* 0750/0700 - FIFO-ENGINE
009930*================================================================
009940 0750-UPDATE-CASH-FIFO.
009950*    ERSTER EINTRAG: BETRAG*10000 ZUM TAGESKURS (1/KURS), NACH
009960*    STEUERFREI-KENNZEICHEN DES SCHRITTS 4.
009970     COMPUTE WS-FIFO-ADD-QTY = TH-AMOUNT * 10000.
009980     IF WS-CONVERT-ON
009990         COMPUTE WS-FIFO-ADD-PRICE-EUR ROUNDED = 1 / WS-RATE-FOR-DAY
010000     ELSE
010010         MOVE 1 TO WS-FIFO-ADD-PRICE-EUR
010020     END-IF.
010030     MOVE 1 TO WS-FIFO-ADD-PRICE-USD.
010040     MOVE TH-DATE-TIME (1:10) TO WS-FIFO-ADD-DATE.
010050     MOVE WS-TAXFREE-FLAG-CURRENT TO WS-FIFO-ADD-TAXFREE.
010060     PERFORM 0700-FIFO-CASH-ADD THRU 0700-EXIT.
010070     MOVE WS-FIFO-PL-TAXABLE TO WS-EUR-AMOUNT.
010080     DIVIDE WS-EUR-AMOUNT BY 10000 GIVING WS-EUR-AMOUNT.
010090     MOVE WS-FIFO-PL-TAXABLE TO DET-CCY-GAIN.
010100     DIVIDE DET-CCY-GAIN BY 10000 GIVING DET-CCY-GAIN.
010110     MOVE WS-FIFO-PL-TAXFREE TO DET-CCY-GAIN-TXFREE.
010120     DIVIDE DET-CCY-GAIN-TXFREE BY 10000 GIVING DET-CCY-GAIN-TXFREE.
010130
010140*    ZWEITER EINTRAG: GEBUEHREN*(-10000), IMMER STEUERFREI.
010150     COMPUTE WS-FIFO-ADD-QTY = TH-FEES * -10000.
010160     MOVE "J" TO WS-FIFO-ADD-TAXFREE.
010170     PERFORM 0700-FIFO-CASH-ADD THRU 0700-EXIT.
010180     ADD WS-FIFO-PL-TAXFREE TO DET-CCY-GAIN-TXFREE.
010190
010200     ADD DET-CCY-GAIN DET-CCY-GAIN-TXFREE GIVING DET-CCY-GAIN-TOTAL.
010210 0750-EXIT.
010220     EXIT.
010230
010240*--------------------------------------------------------------*
010250* STEUERPARAGRAPH DER KASSEN-FIFO-ZUFUEHRUNG - HAENGT EINEN      *
010260* NEUEN US-DOLLAR-ZUGANG HINTEN AN DIE KASSEN-WARTESCHLANGE AN.  *
010270*--------------------------------------------------------------*
010280 0700-FIFO-CASH-ADD.
010290*    GENERISCHE FIFO-LOGIK, HIER AUF DIE USD-KASSEN-WARTE-
010300*    SCHLANGE ANGEWENDET (CASH-LOT/CASH-LOT-COUNT).
010310     MOVE ZERO TO WS-FIFO-PL-TAXABLE WS-FIFO-PL-TAXFREE.
010320     IF WS-FIFO-ADD-QTY = ZERO
010330         GO TO 0700-EXIT
010340     END-IF.
010350     IF CASH-LOT-COUNT = ZERO
010360         GO TO 0710-CASH-APPEND-NEW
010370     END-IF.
010380     SET CLOT-IDX TO 1.
010390     IF (CLOT-QUANTITY (CLOT-IDX) > 0 AND WS-FIFO-ADD-QTY > 0) OR
010400        (CLOT-QUANTITY (CLOT-IDX) < 0 AND WS-FIFO-ADD-QTY < 0)
010410         GO TO 0710-CASH-APPEND-NEW
010420     END-IF.
010430     MOVE WS-FIFO-ADD-QTY TO WS-FIFO-REMAIN-QTY.
010440*--------------------------------------------------------------*
010450* VERBRAUCHT UEBER 0740 AELTESTE KASSENBESTAENDE ZUERST (FIFO),  *
010460* BIS DER ABGANGSBETRAG GEDECKT ODER DIE WARTESCHLANGE LEER IST. *
010470*--------------------------------------------------------------*
010480 0720-CASH-CONSUME-LOOP.
010490     IF CASH-LOT-COUNT = ZERO OR WS-FIFO-REMAIN-QTY = ZERO
010500         GO TO 0730-CASH-LEFTOVER
010510     END-IF.
010520     SET CLOT-IDX TO 1.
010530*    PASST DER NEUE BETRAG VOLLSTAENDIG IN DEN KOPFEINTRAG?
010540     MOVE WS-FIFO-REMAIN-QTY TO WS-ABS-IN.
010550     PERFORM 0790-COMPUTE-ABS THRU 0790-EXIT.
010560     MOVE WS-ABS-OUT TO WS-ABS-A.
010570     MOVE CLOT-QUANTITY (CLOT-IDX) TO WS-ABS-IN.
010580     PERFORM 0790-COMPUTE-ABS THRU 0790-EXIT.
010590     MOVE WS-ABS-OUT TO WS-ABS-B.
010600     IF WS-ABS-A <= WS-ABS-B
010610         COMPUTE WS-FIFO-PIECE =
010620             WS-FIFO-REMAIN-QTY *
010630             (WS-FIFO-ADD-PRICE-USD - CLOT-PRICE-USD (CLOT-IDX))
010640         COMPUTE WS-FIFO-PIECE-PL = ZERO - WS-FIFO-PIECE
010650         PERFORM 0740-CASH-CLASSIFY-PIECE THRU 0740-EXIT
010660         SUBTRACT WS-FIFO-REMAIN-QTY FROM
010670             CLOT-QUANTITY (CLOT-IDX)
010680         IF CLOT-QUANTITY (CLOT-IDX) = ZERO
010690             PERFORM 0745-CASH-REMOVE-HEAD THRU 0745-EXIT
010700         END-IF
010710         MOVE ZERO TO WS-FIFO-REMAIN-QTY
010720     ELSE
010730         COMPUTE WS-FIFO-PIECE =
010740             CLOT-QUANTITY (CLOT-IDX) *
010750             (WS-FIFO-ADD-PRICE-USD - CLOT-PRICE-USD (CLOT-IDX))
010760         MOVE WS-FIFO-PIECE TO WS-FIFO-PIECE-PL
010770         PERFORM 0740-CASH-CLASSIFY-PIECE THRU 0740-EXIT
010780         SUBTRACT CLOT-QUANTITY (CLOT-IDX) FROM WS-FIFO-REMAIN-QTY
010790         PERFORM 0745-CASH-REMOVE-HEAD THRU 0745-EXIT
010800     END-IF.
010810     GO TO 0720-CASH-CONSUME-LOOP.
010820
010830*--------------------------------------------------------------*
010840* BEHANDELT EINEN ABGANG, DER GROESSER IST ALS DER GESAMTE       *
010850* VORHANDENE KASSENBESTAND - DER UEBERSCHUSS BLEIBT OHNE         *
010860* ANSCHAFFUNGSBEZUG (KEIN FIFO-PARTNER MEHR VORHANDEN).          *
010870*--------------------------------------------------------------*
010880 0730-CASH-LEFTOVER.
010890     IF WS-FIFO-REMAIN-QTY NOT = ZERO
010900         MOVE WS-FIFO-REMAIN-QTY TO WS-FIFO-ADD-QTY
010910         PERFORM 0710-CASH-APPEND-NEW THRU 0710-EXIT
010920     END-IF.
010930     GO TO 0700-EXIT.
010940
010950*--------------------------------------------------------------*
010960* ORDNET EIN VERBRAUCHTES KASSENLOS DER STEUERPFLICHTIGEN ODER   *
010970* STEUERFREIEN SEITE ZU (UEBER 0741 HALTEFRISTPRUEFUNG) UND      *
010980* ERMITTELT DEN ANTEILIGEN WAEHRUNGSGEWINN/-VERLUST.             *
010990*--------------------------------------------------------------*
011000 0740-CASH-CLASSIFY-PIECE.
011010*    TAXABLE, WENN DATUM NULL ODER (LOT < 1 JAHR ALT UND MENGE<0
011020*    UND WEDER LOT NOCH ZUFLUSS STEUERFREI) - SONST STEUERFREI.
011030*    (FUER DIE USD-KASSE IST DAS DATUM NIE NULL.)
011040*    2025-03-18 SKR ST-2025-02 - EINSORTIERUNG DES STUECKS NACH
011050*    DEM ERGEBNIS DER JAHRESFRISTPRUEFUNG WAR BISHER TOT; JETZT
011060*    WIRD TATSAECHLICH NACH WS-TAXFREE-FLAG-CURRENT VERTEILT.
011070     MOVE "N" TO WS-TAXFREE-FLAG-CURRENT.
011080     PERFORM 0741-AGE-TEST THRU 0741-EXIT.
011090     IF WS-FLOW-IS-TAXFREE
011100         ADD WS-FIFO-PIECE-PL TO WS-FIFO-PL-TAXFREE
011110     ELSE
011120         ADD WS-FIFO-PIECE-PL TO WS-FIFO-PL-TAXABLE
011130     END-IF.
011140 0740-EXIT.
011150     EXIT.
011160
011170*--------------------------------------------------------------*
011180* PRUEFT DIE HALTEFRIST EINES KASSENLOSES GEGEN DIE EINJAHRESFRIST*
011190* DES PARAGRAPHEN 23 ESTG (PRIVATE VERAEUSSERUNGSGESCHAEFTE).    *
011200*--------------------------------------------------------------*
011210 0741-AGE-TEST.
011220*    "JUENGER ALS EIN JAHR" - STRING-VERGLEICH JJJJ-1 GEGEN DAS
011230*    LOT-DATUM, WIE IM HANDBUCH BESCHRIEBEN. DATUMSFORMAT IM
011240*    HAUS IST MM/TT/JJJJ, DAHER ALS ZIFFERNSCHLUESSEL JJJJMMTT
011250*    NACHGEBILDET STATT ALS ECHTER STRING-VERGLEICH.
011260*    2025-03-18 SKR ST-2025-02 - ERSTERSTELLUNG (WAR CONTINUE).
011270     MOVE WS-FIFO-ADD-DATE (7:4) TO WS-AGE-ADD-YEAR.
011280     MOVE WS-FIFO-ADD-DATE (1:2) TO WS-AGE-ADD-MONTH.
011290     MOVE WS-FIFO-ADD-DATE (4:2) TO WS-AGE-ADD-DAY.
011300     SUBTRACT 1 FROM WS-AGE-ADD-YEAR.
011310     COMPUTE WS-AGE-PREVYEAR-KEY =
011320         (WS-AGE-ADD-YEAR * 10000) + (WS-AGE-ADD-MONTH * 100)
011330             + WS-AGE-ADD-DAY.
011340
011350     MOVE CLOT-DATE (CLOT-IDX) (7:4) TO WS-AGE-LOT-YEAR.
011360     MOVE CLOT-DATE (CLOT-IDX) (1:2) TO WS-AGE-LOT-MONTH.
011370     MOVE CLOT-DATE (CLOT-IDX) (4:2) TO WS-AGE-LOT-DAY.
011380     COMPUTE WS-AGE-LOT-KEY =
011390         (WS-AGE-LOT-YEAR * 10000) + (WS-AGE-LOT-MONTH * 100)
011400             + WS-AGE-LOT-DAY.
011410
011420     IF WS-AGE-LOT-KEY > WS-AGE-PREVYEAR-KEY
011430             AND WS-FIFO-REMAIN-QTY < ZERO
011440             AND NOT CLOT-IS-TAXFREE (CLOT-IDX)
011450             AND WS-FIFO-ADD-TAXFREE NOT = "J"
011460         MOVE "N" TO WS-TAXFREE-FLAG-CURRENT
011470     ELSE
011480         MOVE "J" TO WS-TAXFREE-FLAG-CURRENT
011490     END-IF.
011500 0741-EXIT.
011510     EXIT.
011520
011530*--------------------------------------------------------------*
011540* HAENGT EIN NEUES KASSENLOS AM ENDE DER WARTESCHLANGE AN UND    *
011550* ERWEITERT DEN BESETZTZAEHLER.                                  *
011560*--------------------------------------------------------------*
011570 0710-CASH-APPEND-NEW.
011580     IF CASH-LOT-COUNT >= 4000
011590         DISPLAY "TWPL4 - USD-KASSEN-FIFO VOLL"
011600         MOVE 32 TO RETURN-CODE
011610         STOP RUN
011620     END-IF.
011630     ADD 1 TO CASH-LOT-COUNT.
011640     SET CLOT-IDX TO CASH-LOT-COUNT.
011650     MOVE WS-FIFO-ADD-QTY TO CLOT-QUANTITY (CLOT-IDX).
011660     MOVE WS-FIFO-ADD-PRICE-EUR TO CLOT-PRICE-EUR (CLOT-IDX).
011670     MOVE WS-FIFO-ADD-PRICE-USD TO CLOT-PRICE-USD (CLOT-IDX).
011680     MOVE WS-FIFO-ADD-DATE TO CLOT-DATE (CLOT-IDX).
011690     MOVE WS-FIFO-ADD-TAXFREE TO CLOT-TAXFREE (CLOT-IDX).
011700 0710-EXIT.
011710     EXIT.
011720
011730*--------------------------------------------------------------*
011740* ENTFERNT DAS AELTESTE (VORDERSTE) KASSENLOS VOLLSTAENDIG AUS DER*
011750* WARTESCHLANGE UND RUECKT DIE NACHFOLGENDEN LOSE NACH VORN.     *
011760*--------------------------------------------------------------*
011770 0745-CASH-REMOVE-HEAD.
011780*    KOPFEINTRAG ENTFERNEN - ALLE NACHFOLGER EINEN PLATZ VOR.
011790     PERFORM 0746-SHIFT-ONE-CASH-LOT THRU 0746-EXIT
011800         VARYING CLOT-IDX FROM 1 BY 1
011810         UNTIL CLOT-IDX >= CASH-LOT-COUNT.
011820     SUBTRACT 1 FROM CASH-LOT-COUNT.
011830 0745-EXIT.
011840     EXIT.
011850
011860*--------------------------------------------------------------*
011870* RUECKT EIN EINZELNES KASSENLOS UM EINE POSITION NACH VORN      *
011880* (HILFSSCHRITT FUER 0745).                                      *
011890*--------------------------------------------------------------*
011900 0746-SHIFT-ONE-CASH-LOT.
011910     MOVE CASH-LOT (CLOT-IDX + 1) TO CASH-LOT (CLOT-IDX).
011920 0746-EXIT.
011930     EXIT.
011940
011950 0700-EXIT.
011960     EXIT.
011970
011980*--------------------------------------------------------------*
011990* BILDET DEN ABSOLUTBETRAG EINES VORZEICHENBEHAFTETEN FELDES.    *
012000*--------------------------------------------------------------*
012010 0790-COMPUTE-ABS.
012020*    ABSOLUTWERT OHNE INTRINSISCHES FUNCTION.
012030     IF WS-ABS-IN < ZERO
012040         MULTIPLY WS-ABS-IN BY -1 GIVING WS-ABS-OUT
012050     ELSE
012060         MOVE WS-ABS-IN TO WS-ABS-OUT
012070     END-IF.
012080 0790-EXIT.
012090     EXIT.
012100
012110*================================================================
012120* 0780 - NETTOVERMOEGEN (KASSE + OFFENE POSITIONEN ZU USD)
012130*================================================================
012140 0780-COMPUTE-NET-TOTAL.
012150     MOVE WS-CASH-TOTAL-USD TO WS-NET-TOTAL-USD.
012160     MOVE ZERO TO WS-OPEN-POS-VALUE.
012170     PERFORM 0785-ADD-ONE-ASSET-VALUE THRU 0785-EXIT
012180         VARYING AST-IDX FROM 1 BY 1 UNTIL AST-IDX > 300.
012190     ADD WS-OPEN-POS-VALUE TO WS-NET-TOTAL-USD.
012200 0780-EXIT.
012210     EXIT.
012220
012230*--------------------------------------------------------------*
012240* ADDIERT DEN AKTUELLEN MARKTWERT EINES EINZELNEN WERTPAPIER-    *
012250* LOSES ZUR LAUFENDEN GESAMTSUMME (HILFSSCHRITT FUER 0780).      *
012260*--------------------------------------------------------------*
012270 0785-ADD-ONE-ASSET-VALUE.
012280     IF WS-AST-ACTIVE (AST-IDX)
012290         PERFORM 0786-ADD-ONE-LOT-VALUE THRU 0786-EXIT
012300             VARYING LOT-IDX FROM 1 BY 1
012310             UNTIL LOT-IDX > WS-AST-LOT-COUNT (AST-IDX)
012320     END-IF.
012330 0785-EXIT.
012340     EXIT.
012350
012360*--------------------------------------------------------------*
012370* ADDIERT DEN WERT EINES EINZELNEN LOSES INNERHALB EINES         *
012380* WERTPAPIERS ZUR POSITIONSSUMME (HILFSSCHRITT FUER 0785).       *
012390*--------------------------------------------------------------*
012400 0786-ADD-ONE-LOT-VALUE.
012410     COMPUTE WS-OPEN-POS-VALUE = WS-OPEN-POS-VALUE +
012420         (LOT-PRICE-USD (AST-IDX, LOT-IDX) *
012430          LOT-QUANTITY (AST-IDX, LOT-IDX)).
012440 0786-EXIT.
012450     EXIT.
012460
012470*================================================================
012480* 0760 - AB 2018 FONDS-DIVIDENDEN UMKLASSIFIZIEREN
012490*================================================================
012500 0760-RECLASSIFY-FUND-DIVIDEND.
012510     IF DET-TXN-TYPE (1:9) = "Dividende" AND
012520        TH-DATE-TIME (1:4) >= "2018"
012530         PERFORM 0600-CLASSIFY-ASSET THRU 0600-EXIT
012540         EVALUATE TRUE
012550*            KATEGORIE AKTIENFONDS/ETF
012560             WHEN CAT-AKTIENFOND
012570                 MOVE "Dividende Aktienfond   " TO DET-TXN-TYPE
012580*            KATEGORIE IMMOBILIENFONDS/REIT
012590             WHEN CAT-IMMOFOND
012600                 MOVE "Dividende Immobilienfond" TO DET-TXN-TYPE
012610         END-EVALUATE
012620     END-IF.
012630 0760-EXIT.
012640     EXIT.
012650
012660*================================================================
012670* 0800 - MONEY MOVEMENT KLASSIFIKATION
012680*================================================================
012690 0800-MONEY-MOVEMENT.
012700     SET DET-PL-EUR TO WS-EUR-AMOUNT.
012710     EVALUATE TRUE
012720*        UEBERTRAG (TRANSFER)
012730         WHEN TH-TSUBCODE (1:8) = "Transfer"
012740             MOVE "Ein/Auszahlung          " TO DET-TXN-TYPE
012750             MOVE "J" TO DET-PL-NULL-FLAG
012760*        EINZAHLUNG (DEPOSIT)
012770         WHEN TH-TSUBCODE (1:7) = "Deposit" AND
012780              (TH-DESCRIPTION (1:11) = "ACH DEPOSIT" OR
012790               TH-DESCRIPTION (1:19) = "Wire Funds Received")
012800             MOVE "Ein/Auszahlung          " TO DET-TXN-TYPE
012810             MOVE "J" TO DET-PL-NULL-FLAG
012820*        AUSZAHLUNG (WITHDRAWAL)
012830         WHEN TH-TSUBCODE (1:10) = "Withdrawal" AND
012840              TH-SYMBOL = SPACES AND
012850              TH-DESCRIPTION (1:5) NOT = "FROM "
012860             MOVE "Ein/Auszahlung          " TO DET-TXN-TYPE
012870             MOVE "J" TO DET-PL-NULL-FLAG
012880*        EINZAHLUNG (DEPOSIT)
012890         WHEN (TH-TSUBCODE (1:7) = "Deposit" OR
012900               TH-TSUBCODE (1:16) = "Credit Interest " OR
012910               TH-TSUBCODE (1:15) = "Debit Interest ")
012920              AND TH-SYMBOL = SPACES
012930             MOVE "Zinsen                  " TO DET-TXN-TYPE
012940*        EINZAHLUNG (DEPOSIT)
012950         WHEN (TH-TSUBCODE (1:7) = "Deposit" OR
012960               TH-TSUBCODE (1:16) = "Credit Interest " OR
012970               TH-TSUBCODE (1:15) = "Debit Interest ")
012980             IF TH-AMOUNT > ZERO
012990                 MOVE "Dividende               " TO DET-TXN-TYPE
013000             ELSE
013010                 MOVE "Quellensteuer           " TO DET-TXN-TYPE
013020             END-IF
013030*        SALDENKORREKTUR (BALANCE ADJUSTMENT)
013040         WHEN TH-TSUBCODE (1:18) = "Balance Adjustment"
013050             MOVE "Ordergebuehr            " TO DET-TXN-TYPE
013060*        GEBUEHR
013070         WHEN TH-TSUBCODE (1:4) = "Fee " AND
013080              (TH-DESCRIPTION (1:9) = "INTL WIRE" OR
013090               TH-DESCRIPTION (1:12) = "DOMESTIC WIR")
013100             MOVE "Brokergebuehr           " TO DET-TXN-TYPE
013110             MOVE "J" TO DET-PL-NULL-FLAG
013120*        GEBUEHR
013130         WHEN TH-TSUBCODE (1:4) = "Fee "
013140             MOVE "Zinsen                  " TO DET-TXN-TYPE
013150*        AUSZAHLUNG (WITHDRAWAL)
013160         WHEN TH-TSUBCODE (1:10) = "Withdrawal"
013170             MOVE "Dividende               " TO DET-TXN-TYPE
013180*        DIVIDENDE
013190         WHEN TH-TSUBCODE (1:9) = "Dividend "
013200             IF TH-AMOUNT > ZERO
013210                 MOVE "Dividende               " TO DET-TXN-TYPE
013220             ELSE
013230                 MOVE "Quellensteuer           " TO DET-TXN-TYPE
013240             END-IF
013250*        TAEGLICHE BEWERTUNG (MARK TO MARKET, FUTURES)
013260         WHEN TH-TSUBCODE (1:15) = "Mark to Market "
013270             MOVE "Future                  " TO DET-TXN-TYPE
013280         WHEN OTHER
013290             MOVE "Sonstiges               " TO DET-TXN-TYPE
013300     END-EVALUATE.
013310     MOVE DET-TXN-TYPE TO WS-TXN-TYPE.
013320 0800-EXIT.
013330     EXIT.
013340
013350*================================================================
013360* 0850 - FORWARD/REVERSE SPLIT: PAARUNG UND SKALIERUNG
013370*================================================================
013380 0850-SPLIT-EVENT.
013390     MOVE "Split                   " TO DET-TXN-TYPE.
013400     MOVE "J" TO DET-PL-NULL-FLAG.
013410     IF NOT SPLIT-IS-PENDING
013420         MOVE TH-SYMBOL TO WS-SPLIT-SYMBOL
013430         MOVE TH-DATE-TIME (1:10) TO WS-SPLIT-DATE
013440         MOVE TH-QUANTITY TO WS-SPLIT-QTY
013450         MOVE "J" TO WS-SPLIT-PENDING-FLAG
013460         GO TO 0850-EXIT
013470     END-IF.
013480     IF TH-SYMBOL = WS-SPLIT-SYMBOL AND
013490        TH-DATE-TIME (1:10) = WS-SPLIT-DATE
013500         COMPUTE WS-SPLIT-RATIO =
013510             TH-QUANTITY / WS-SPLIT-QTY
013520         MOVE "N" TO WS-SPLIT-PENDING-FLAG
013530         PERFORM 0860-RESCALE-ASSET-LOTS THRU 0860-EXIT
013540     ELSE
013550*        NEUES PAAR BEGINNT - ALTES UNVOLLSTAENDIGES VERWERFEN.
013560         MOVE TH-SYMBOL TO WS-SPLIT-SYMBOL
013570         MOVE TH-DATE-TIME (1:10) TO WS-SPLIT-DATE
013580         MOVE TH-QUANTITY TO WS-SPLIT-QTY
013590     END-IF.
013600 0850-EXIT.
013610     EXIT.
013620
013630*--------------------------------------------------------------*
013640* SKALIERT NACH EINEM SPLIT ALLE OFFENEN LOSE DES BETROFFENEN    *
013650* WERTPAPIERS MIT DEM SPLITVERHAELTNIS UM.                       *
013660*--------------------------------------------------------------*
013670 0860-RESCALE-ASSET-LOTS.
013680     PERFORM 0610-CHECK-OTHERSTOCK THRU 0610-EXIT.
013690     SET AST-IDX TO 1.
013700     SEARCH WS-ASSET-ENTRY VARYING AST-IDX
013710         AT END GO TO 0860-EXIT
013720         WHEN WS-AST-KEY (AST-IDX) (1:12) = TH-SYMBOL
013730             PERFORM 0865-RESCALE-ONE-LOT THRU 0865-EXIT
013740                 VARYING LOT-IDX FROM 1 BY 1
013750                 UNTIL LOT-IDX > WS-AST-LOT-COUNT (AST-IDX)
013760     END-SEARCH.
013770 0860-EXIT.
013780     EXIT.
013790
013800*--------------------------------------------------------------*
013810* SKALIERT EIN EINZELNES LOS MIT DEM SPLITVERHAELTNIS            *
013820* (HILFSSCHRITT FUER 0860).                                      *
013830*--------------------------------------------------------------*
013840 0865-RESCALE-ONE-LOT.
013850     DIVIDE LOT-PRICE-EUR (AST-IDX, LOT-IDX) BY WS-SPLIT-RATIO
013860         GIVING LOT-PRICE-EUR (AST-IDX, LOT-IDX).
013870     DIVIDE LOT-PRICE-USD (AST-IDX, LOT-IDX) BY WS-SPLIT-RATIO
013880         GIVING LOT-PRICE-USD (AST-IDX, LOT-IDX).
013890     MULTIPLY WS-SPLIT-RATIO BY LOT-QUANTITY (AST-IDX, LOT-IDX).
013900 0865-EXIT.
013910     EXIT.
013920
013930*================================================================
013940* 0900 - HANDELSGESCHAEFTE (AKTIEN/OPTIONEN/FUTURES/KRYPTO)
013950*================================================================
013960 0900-TRADE-EVENT.
013970     PERFORM 0660-CHECK-CASH-SETTLED THRU 0660-EXIT.
013980     PERFORM 0600-CLASSIFY-ASSET THRU 0600-EXIT.
013990     PERFORM 0650-CLASSIFY-TXN-TYPE THRU 0650-EXIT.
014000     MOVE WS-TXN-TYPE TO DET-TXN-TYPE.
014010
014020     MOVE TH-SYMBOL TO WS-ASSET-KEY.
014030     IF TH-EXPIRE NOT = SPACES
014040         PERFORM 0910-BUILD-OPTION-KEY THRU 0910-EXIT
014050     END-IF.
014060     MOVE WS-ASSET-KEY TO DET-ASSET-NAME (1:24).
014070
014080     PERFORM 0920-SIGN-QUANTITY THRU 0920-EXIT.
014090     PERFORM 0930-PLAUSIBILITY-CHECK THRU 0930-EXIT.
014100
014110     COMPUTE WS-ABS-IN = TH-AMOUNT - TH-FEES.
014120     PERFORM 0790-COMPUTE-ABS THRU 0790-EXIT.
014130     MOVE WS-ABS-OUT TO WS-ABS-A.
014140     MOVE WS-QUANTITY-SIGNED TO WS-ABS-IN.
014150     PERFORM 0790-COMPUTE-ABS THRU 0790-EXIT.
014160     MOVE WS-ABS-OUT TO WS-ABS-B.
014170     COMPUTE WS-PRICE-USD-CALC = WS-ABS-A / WS-ABS-B.
014180     IF WS-CONVERT-ON
014190         COMPUTE WS-PRICE-EUR-CALC ROUNDED =
014200             WS-PRICE-USD-CALC / WS-RATE-FOR-DAY
014210     ELSE
014220         MOVE WS-PRICE-USD-CALC TO WS-PRICE-EUR-CALC
014230     END-IF.
014240
014250     MOVE WS-QUANTITY-SIGNED TO WS-FIFO-ADD-QTY.
014260     MOVE WS-PRICE-EUR-CALC TO WS-FIFO-ADD-PRICE-EUR.
014270     MOVE WS-PRICE-USD-CALC TO WS-FIFO-ADD-PRICE-USD.
014280     MOVE SPACES TO WS-FIFO-ADD-DATE.
014290     MOVE "N" TO WS-FIFO-ADD-TAXFREE.
014300     PERFORM 0701-FIFO-ASSET-ADD THRU 0701-EXIT.
014310
014320     COMPUTE DET-PL-EUR = WS-FIFO-PL-TAXABLE + WS-FIFO-PL-TAXFREE.
014330     IF CAT-FUTURE
014340         MOVE WS-EUR-AMOUNT TO DET-PL-EUR
014350     END-IF.
014360     MOVE WS-QUANTITY-SIGNED TO DET-QUANTITY.
014370 0900-EXIT.
014380     EXIT.
014390
014400*--------------------------------------------------------------*
014410* ERMITTELT DIE STEUERLICHE EREIGNISART (ZINSEN, DIVIDENDE,      *
014420* QUELLENSTEUER, ORDERGEBUEHR USW.) AUS TCODE/TSUBCODE UND       *
014430* BESCHREIBUNGSTEXT - GRUNDLAGE FUER DIE JAHRESSTATISTIK IN      *
014440* TWPL5.                                                         *
014450*--------------------------------------------------------------*
014460 0650-CLASSIFY-TXN-TYPE.
014470*    18 TRANSAKTIONSARTEN - ZUORDNUNG NACH KATEGORIE UND,
014480*    BEI OPTIONEN, NACH STILLHALTER/LONG.
014490     EVALUATE TRUE
014500*        KATEGORIE KRYPTOWAEHRUNG
014510         WHEN CAT-CRYPTO
014520             MOVE "Krypto                  " TO WS-TXN-TYPE
014530*        KATEGORIE AKTIENFONDS/ETF
014540         WHEN CAT-AKTIENFOND
014550             MOVE "Aktienfond              " TO WS-TXN-TYPE
014560*        KATEGORIE IMMOBILIENFONDS/REIT
014570         WHEN CAT-IMMOFOND
014580             MOVE "Immobilienfond          " TO WS-TXN-TYPE
014590*        KATEGORIE SONSTIGE AKTIE
014600         WHEN CAT-OTHERSTOCK
014610             MOVE "Sonstiges               " TO WS-TXN-TYPE
014620*        KATEGORIE FUTURE
014630         WHEN CAT-FUTURE
014640             MOVE "Future                  " TO WS-TXN-TYPE
014650         WHEN TH-EXPIRE NOT = SPACES
014660             PERFORM 0655-OPTION-LONG-OR-SHORT THRU 0655-EXIT
014670             IF OPTION-IS-SHORT
014680                 MOVE "Stillhalter-Option      " TO WS-TXN-TYPE
014690             ELSE
014700                 MOVE "Long-Option             " TO WS-TXN-TYPE
014710             END-IF
014720*        KATEGORIE BENANNTE EINZELAKTIE
014730         WHEN CAT-STOCK
014740             MOVE "Aktie                   " TO WS-TXN-TYPE
014750         WHEN OTHER
014760             MOVE "Sonstiges               " TO WS-TXN-TYPE
014770     END-EVALUATE.
014780 0650-EXIT.
014790     EXIT.
014800
014810*--------------------------------------------------------------*
014820* ERMITTELT, OB EINE NEU ERSTELLTE OPTIONSPOSITION LONG (GEKAUFT)*
014830* ODER SHORT (GESCHRIEBEN/STILLHALTER) IST.                      *
014840*--------------------------------------------------------------*
014850 0655-OPTION-LONG-OR-SHORT.
014860     MOVE "N" TO WS-OPTION-IS-SHORT.
014870     IF (TH-BUYSELL (1:4) = "Sell" AND TH-OPENCLOSE (1:4) = "Open")
014880        OR
014890        (TH-BUYSELL (1:3) = "Buy" AND TH-OPENCLOSE (1:5) = "Close")
014900         MOVE "J" TO WS-OPTION-IS-SHORT
014910         GO TO 0655-EXIT
014920     END-IF.
014930     IF TH-TSUBCODE (1:10) = "Expiration" OR
014940        TH-TSUBCODE (1:10) = "Assignment" OR
014950        TH-TSUBCODE (1:8)  = "Exercise"
014960         PERFORM 0656-EXISTING-POSITION-SHORT THRU 0656-EXIT
014970     END-IF.
014980 0655-EXIT.
014990     EXIT.
015000
015010*--------------------------------------------------------------*
015020* PRUEFT BEI EINEM SCHLIESSENDEN OPTIONSGESCHAEFT, OB DIE        *
015030* BESTEHENDE POSITION EINE STILLHALTERPOSITION (SHORT) WAR.      *
015040*--------------------------------------------------------------*
015050 0656-EXISTING-POSITION-SHORT.
015060     MOVE TH-SYMBOL TO WS-ASSET-KEY.
015070     PERFORM 0910-BUILD-OPTION-KEY THRU 0910-EXIT.
015080     SET AST-IDX TO 1.
015090     SEARCH WS-ASSET-ENTRY VARYING AST-IDX
015100         AT END GO TO 0656-EXIT
015110         WHEN WS-AST-KEY (AST-IDX) = WS-ASSET-KEY
015120             IF WS-AST-LOT-COUNT (AST-IDX) > 0
015130                 IF LOT-QUANTITY (AST-IDX, 1) < ZERO
015140                     MOVE "J" TO WS-OPTION-IS-SHORT
015150                 END-IF
015160             END-IF
015170     END-SEARCH.
015180 0656-EXIT.
015190     EXIT.
015200
015210*--------------------------------------------------------------*
015220* BILDET DEN EINDEUTIGEN WERTPAPIERSCHLUESSEL EINER OPTION AUS   *
015230* SYMBOL, CALL/PUT-KENNZEICHEN, BASISPREIS UND VERFALLDATUM.     *
015240*--------------------------------------------------------------*
015250 0910-BUILD-OPTION-KEY.
015260*    SCHLUESSEL = SYMBOL CP<STRIKE> <VERFALL YY-MM-DD>.
015270     PERFORM 0670-GET-FUTURES-MULTIPLIER THRU 0670-EXIT.
015280     IF CAT-FUTURE
015290         GO TO 0910-EXIT
015300     END-IF.
015310     MULTIPLY WS-FUT-MULTIPLIER BY TH-PRICE.
015320     MOVE TH-EXPIRE (7:2) TO WS-EXPIRE-YY-MM-DD (1:2).
015330     MOVE "-" TO WS-EXPIRE-YY-MM-DD (3:1).
015340     MOVE TH-EXPIRE (1:2) TO WS-EXPIRE-YY-MM-DD (4:2).
015350     MOVE "-" TO WS-EXPIRE-YY-MM-DD (6:1).
015360     MOVE TH-EXPIRE (4:2) TO WS-EXPIRE-YY-MM-DD (8:2).
015370     STRING TH-SYMBOL DELIMITED BY SPACE
015380            " " DELIMITED BY SIZE
015390            TH-CALLPUT DELIMITED BY SIZE
015400            TH-STRIKE DELIMITED BY SIZE
015410            " " DELIMITED BY SIZE
015420            WS-EXPIRE-YY-MM-DD DELIMITED BY SIZE
015430         INTO WS-ASSET-KEY.
015440 0910-EXIT.
015450     EXIT.
015460
015470*--------------------------------------------------------------*
015480* VERSIEHT DIE STUECKZAHL MIT DEM VORZEICHEN DER BUCHUNG (KAUF   *
015490* POSITIV, VERKAUF NEGATIV), DA DER EXPORT SIE VORZEICHENLOS     *
015500* LIEFERT.                                                       *
015510*--------------------------------------------------------------*
015520 0920-SIGN-QUANTITY.
015530     MOVE TH-QUANTITY TO WS-QUANTITY-SIGNED.
015540     IF WS-QUANTITY-SIGNED = ZERO
015550         MOVE 1 TO WS-QUANTITY-SIGNED
015560     END-IF.
015570     IF TH-BUYSELL (1:4) = "Sell"
015580         MULTIPLY -1 BY WS-QUANTITY-SIGNED
015590     END-IF.
015600     IF TH-TSUBCODE (1:10) = "Expiration" OR
015610        TH-TSUBCODE (1:8)  = "Exercise" OR
015620        TH-TSUBCODE (1:10) = "Assignment" OR
015630        TH-TSUBCODE (1:25) = "Cash Settled Assignment  " OR
015640        TH-TSUBCODE (1:23) = "Cash Settled Exercise  "
015650         PERFORM 0656-EXISTING-POSITION-SHORT THRU 0656-EXIT
015660         IF NOT OPTION-IS-SHORT
015670             IF WS-QUANTITY-SIGNED > ZERO
015680                 MULTIPLY -1 BY WS-QUANTITY-SIGNED
015690             END-IF
015700         END-IF
015710     END-IF.
015720 0920-EXIT.
015730     EXIT.
015740
015750*--------------------------------------------------------------*
015760* GROBPLAUSIBILISIERUNG DER ERMITTELTEN WERTE NACH DER BUCHUNG - *
015770* MELDET AUFFAELLIGE BETRAEGE ZUR KONSOLE, OHNE DEN LAUF         *
015780* ABZUBRECHEN.                                                   *
015790*--------------------------------------------------------------*
015800 0930-PLAUSIBILITY-CHECK.
015810     IF TH-TSUBCODE (1:10) = "Expiration" OR
015820        TH-TSUBCODE (1:10) = "Assignment" OR
015830        TH-TSUBCODE (1:8)  = "Exercise"
015840         IF TH-AMOUNT NOT = ZERO
015850             DISPLAY "TWPL4 - PLAUSI-FEHLER EXPIRE/ASSIGN/EXERC"
015860         END-IF
015870         GO TO 0930-EXIT
015880     END-IF.
015890     IF WS-IS-CASH-SETTLED = "J"
015900         GO TO 0930-EXIT
015910     END-IF.
015920     COMPUTE WS-PLAUS-LHS = WS-QUANTITY-SIGNED * TH-PRICE * -1.
015930     MOVE TH-AMOUNT TO WS-PLAUS-RHS.
015940*    TOLERANZ 0.01 ABSOLUT (KRYPTO) ODER 0.01% RELATIV (SONST) -
015950*    HIER NUR ALS HINWEIS GEPRUEFT, KEIN LAUFABBRUCH.
015960*    2025-03-18 SKR ST-2025-03 - HINWEIS WURDE ERKANNT, ABER NIE
015970*    AUSGEGEBEN (CONTINUE); JETZT WIE BEIM EXPIRE/ASSIGN/EXERC-
015980*    ZWEIG OBEN ALS DISPLAY GEMELDET.
015990     IF WS-PLAUS-LHS NOT = WS-PLAUS-RHS
016000         DISPLAY "TWPL4 - PLAUSI-HINWEIS MENGE*KURS <> BETRAG"
016010     END-IF.
016020 0930-EXIT.
016030     EXIT.
016040
016050*================================================================
016060* 0701 - FIFO-ENGINE FUER WERTPAPIER-POSITIONEN
016070*================================================================
016080 0701-FIFO-ASSET-ADD.
016090     PERFORM 0702-FIND-OR-CREATE-ASSET THRU 0702-EXIT.
016100     MOVE ZERO TO WS-FIFO-PL-TAXABLE WS-FIFO-PL-TAXFREE.
016110     IF WS-FIFO-ADD-QTY = ZERO
016120         GO TO 0701-EXIT
016130     END-IF.
016140     IF WS-AST-LOT-COUNT (AST-IDX) = ZERO
016150         GO TO 0703-ASSET-APPEND-NEW
016160     END-IF.
016170     IF (LOT-QUANTITY (AST-IDX, 1) > 0 AND WS-FIFO-ADD-QTY > 0) OR
016180        (LOT-QUANTITY (AST-IDX, 1) < 0 AND WS-FIFO-ADD-QTY < 0)
016190         GO TO 0703-ASSET-APPEND-NEW
016200     END-IF.
016210     MOVE WS-FIFO-ADD-QTY TO WS-FIFO-REMAIN-QTY.
016220*--------------------------------------------------------------*
016230* VERBRAUCHT UEBER DAS WERTPAPIER-FIFO AELTESTE LOSE ZUERST, BIS *
016240* DIE ABGANGSSTUECKZAHL GEDECKT ODER DAS LOS-ARRAY LEER IST.     *
016250*--------------------------------------------------------------*
016260 0704-ASSET-CONSUME-LOOP.
016270     IF WS-AST-LOT-COUNT (AST-IDX) = ZERO OR
016280        WS-FIFO-REMAIN-QTY = ZERO
016290         GO TO 0705-ASSET-LEFTOVER
016300     END-IF.
016310     MOVE WS-FIFO-REMAIN-QTY TO WS-ABS-IN.
016320     PERFORM 0790-COMPUTE-ABS THRU 0790-EXIT.
016330     MOVE WS-ABS-OUT TO WS-ABS-A.
016340     MOVE LOT-QUANTITY (AST-IDX, 1) TO WS-ABS-IN.
016350     PERFORM 0790-COMPUTE-ABS THRU 0790-EXIT.
016360     MOVE WS-ABS-OUT TO WS-ABS-B.
016370     IF WS-ABS-A <= WS-ABS-B
016380         COMPUTE WS-FIFO-PIECE = WS-FIFO-REMAIN-QTY *
016390             (WS-FIFO-ADD-PRICE-EUR - LOT-PRICE-EUR (AST-IDX, 1))
016400         SUBTRACT WS-FIFO-PIECE FROM WS-FIFO-PL-TAXABLE
016410         SUBTRACT WS-FIFO-REMAIN-QTY FROM LOT-QUANTITY (AST-IDX, 1)
016420         IF LOT-QUANTITY (AST-IDX, 1) = ZERO
016430             PERFORM 0706-ASSET-REMOVE-HEAD THRU 0706-EXIT
016440         END-IF
016450         MOVE ZERO TO WS-FIFO-REMAIN-QTY
016460     ELSE
016470         COMPUTE WS-FIFO-PIECE = LOT-QUANTITY (AST-IDX, 1) *
016480             (WS-FIFO-ADD-PRICE-EUR - LOT-PRICE-EUR (AST-IDX, 1))
016490         ADD WS-FIFO-PIECE TO WS-FIFO-PL-TAXABLE
016500         SUBTRACT LOT-QUANTITY (AST-IDX, 1) FROM WS-FIFO-REMAIN-QTY
016510         PERFORM 0706-ASSET-REMOVE-HEAD THRU 0706-EXIT
016520     END-IF.
016530     GO TO 0704-ASSET-CONSUME-LOOP.
016540
016550*--------------------------------------------------------------*
016560* BEHANDELT EINEN ABGANG, DER GROESSER IST ALS DER GESAMTE       *
016570* VORHANDENE WERTPAPIERBESTAND (KEIN FIFO-PARTNER MEHR VORHANDEN).*
016580*--------------------------------------------------------------*
016590 0705-ASSET-LEFTOVER.
016600     IF WS-FIFO-REMAIN-QTY NOT = ZERO
016610         MOVE WS-FIFO-REMAIN-QTY TO WS-FIFO-ADD-QTY
016620         PERFORM 0703-ASSET-APPEND-NEW THRU 0703-EXIT
016630     END-IF.
016640     GO TO 0701-EXIT.
016650
016660*--------------------------------------------------------------*
016670* SUCHT DEN TABELLENEINTRAG EINES WERTPAPIERS; FEHLT ER, WIRD    *
016680* UEBER 0707 EIN NEUER EINTRAG ANGELEGT.                         *
016690*--------------------------------------------------------------*
016700 0702-FIND-OR-CREATE-ASSET.
016710     SET AST-SRCH-IDX TO 1.
016720     SEARCH WS-ASSET-ENTRY VARYING AST-SRCH-IDX
016730         AT END PERFORM 0707-CREATE-ASSET-ENTRY THRU 0707-EXIT
016740         WHEN WS-AST-KEY (AST-SRCH-IDX) = WS-ASSET-KEY
016750             AND WS-AST-ACTIVE (AST-SRCH-IDX)
016760             SET AST-IDX TO AST-SRCH-IDX
016770     END-SEARCH.
016780 0702-EXIT.
016790     EXIT.
016800
016810*--------------------------------------------------------------*
016820* BELEGT DEN ERSTEN FREIEN (NICHT AKTIVEN) PLATZ DER             *
016830* WERTPAPIERTABELLE MIT DEM NEUEN SCHLUESSEL.                    *
016840*--------------------------------------------------------------*
016850 0707-CREATE-ASSET-ENTRY.
016860     SET AST-SRCH-IDX TO 1.
016870     SEARCH WS-ASSET-ENTRY VARYING AST-SRCH-IDX
016880         AT END
016890             DISPLAY "TWPL4 - WERTPAPIERTABELLE VOLL"
016900             MOVE 32 TO RETURN-CODE
016910             STOP RUN
016920         WHEN NOT WS-AST-ACTIVE (AST-SRCH-IDX)
016930             MOVE "J" TO WS-AST-IN-USE (AST-SRCH-IDX)
016940             MOVE WS-ASSET-KEY TO WS-AST-KEY (AST-SRCH-IDX)
016950             MOVE ZERO TO WS-AST-LOT-COUNT (AST-SRCH-IDX)
016960             SET AST-IDX TO AST-SRCH-IDX
016970     END-SEARCH.
016980 0707-EXIT.
016990     EXIT.
017000
017010*--------------------------------------------------------------*
017020* HAENGT EIN NEUES WERTPAPIERLOS AM ENDE DER LOS-LISTE DES       *
017030* WERTPAPIERS AN.                                                *
017040*--------------------------------------------------------------*
017050 0703-ASSET-APPEND-NEW.
017060     IF WS-AST-LOT-COUNT (AST-IDX) >= 80
017070         DISPLAY "TWPL4 - LOT-TABELLE VOLL FUER " WS-ASSET-KEY
017080         MOVE 32 TO RETURN-CODE
017090         STOP RUN
017100     END-IF.
017110     ADD 1 TO WS-AST-LOT-COUNT (AST-IDX).
017120     SET LOT-IDX TO WS-AST-LOT-COUNT (AST-IDX).
017130     MOVE WS-FIFO-ADD-QTY TO LOT-QUANTITY (AST-IDX, LOT-IDX).
017140     MOVE WS-FIFO-ADD-PRICE-EUR TO LOT-PRICE-EUR (AST-IDX, LOT-IDX).
017150     MOVE WS-FIFO-ADD-PRICE-USD TO LOT-PRICE-USD (AST-IDX, LOT-IDX).
017160     MOVE WS-FIFO-ADD-DATE TO LOT-DATE (AST-IDX, LOT-IDX).
017170     MOVE WS-FIFO-ADD-TAXFREE TO LOT-TAXFREE (AST-IDX, LOT-IDX).
017180 0703-EXIT.
017190     EXIT.
017200
017210*--------------------------------------------------------------*
017220* ENTFERNT DAS AELTESTE (VORDERSTE) WERTPAPIERLOS VOLLSTAENDIG   *
017230* UND RUECKT DIE NACHFOLGENDEN LOSE NACH VORN.                   *
017240*--------------------------------------------------------------*
017250 0706-ASSET-REMOVE-HEAD.
017260     PERFORM 0708-SHIFT-ONE-ASSET-LOT THRU 0708-EXIT
017270         VARYING LOT-IDX FROM 1 BY 1
017280         UNTIL LOT-IDX >= WS-AST-LOT-COUNT (AST-IDX).
017290     SUBTRACT 1 FROM WS-AST-LOT-COUNT (AST-IDX).
017300 0706-EXIT.
017310     EXIT.
017320
017330*--------------------------------------------------------------*
017340* RUECKT EIN EINZELNES WERTPAPIERLOS UM EINE POSITION NACH VORN  *
017350* (HILFSSCHRITT FUER 0706).                                      *
017360*--------------------------------------------------------------*
017370 0708-SHIFT-ONE-ASSET-LOT.
017380     MOVE WS-AST-LOT (AST-IDX, LOT-IDX + 1)
017390         TO WS-AST-LOT (AST-IDX, LOT-IDX).
017400 0708-EXIT.
017410     EXIT.
017420
017430 0701-EXIT.
017440     EXIT.
