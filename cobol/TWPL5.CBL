000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TWPL5.
000030 AUTHOR. H. DEGENHART.
000040 INSTALLATION. EFFEKTEN-RECHENZENTRUM KOELN.
000050 DATE-WRITTEN. 1985-01-14.
000060 DATE-COMPILED.
000070 SECURITY. VERTRAULICH - NUR STEUERABTEILUNG.
000080*
000090*--------------------------------------------------------------*
000100* AENDERUNGSNACHWEIS TWPL5 - JAHRESSTATISTIK US-DEPOT           *
000110*--------------------------------------------------------------*
000120* DATUM       NAME  AUFTRAG-NR    BESCHREIBUNG                 *
000130* ----------  ----  ------------  ---------------------------- *
000140* 1985-01-14  HDG   URSCHRIFT     ERSTERSTELLUNG - ZWEI         *
000150*                                 DURCHLAEUFE UEBER DIE          *
000160*                                 DETAILSAETZE, JAHRESSPALTEN.   *
000170* 1986-04-09  HDG   FIB-1986-02   VERLUSTVORTRAG AKTIEN UND      *
000180*                                 ANLAGE SO EINGEBAUT.            *
000190* 1990-11-20  HDG   FIB-1990-21   TERMINGESCHAEFTE-SPALTEN       *
000200*                                 (Z21/Z24) UND DECKELUNG.        *
000210* 1998-11-03  WEC   DV-1998-77    JAHR-2000-ANPASSUNG.           *
000220* 1999-01-11  WEC   DV-1999-02    EURO-UMSTELLUNG: KURSSPALTE    *
000230*                                 AB 01.01.1999 IN EUR/USD.       *
000240* 2017-12-01  UTH   ST-2017-09    ANLAGE KAP-INV (FONDS) NEU.    *
000250* 2020-09-30  UTH   ST-2020-05    DURCHSCHNITTLICHE PRAEMIE PRO  *
000260*                                 TAG (STILLHALTER) ERGAENZT.     *
000270* 2021-05-17  SKR   ST-2021-03    Z21/Z24 UND VERLUSTVORTRAG     *
000280*                                 TERMINGESCHAEFTE AB 2021.       *
000290* 2022-02-14  SKR   ST-2022-01    ANNUALISIERTE GESAMTRENDITE     *
000300*                                 UEBER DEN GESAMTEN BEOBACH-      *
000310*                                 TUNGSZEITRAUM ALS ZUSAETZLICHE  *
000320*                                 SATZART "TOTL" IN SUMWORK.       *
000330* 2024-01-08  SKR   ST-2024-02    FREIGRENZE ANLAGE SO AUF       *
000340*                                 1000.00 EUR, DECKELUNG          *
000350*                                 TERMINGESCHAEFTE ENTFAELLT.     *
000360* 2025-03-18  SKR   ST-2025-01    DURCHSCHNITTLICHE PRAEMIE PRO  *
000370*                                 TAG FUER DAS LAUFENDE JAHR AUF   *
000380*                                 VERSTRICHENE BOERSENTAGE (STATT *
000390*                                 FEST 250) UMGESTELLT; NUTZT DIE  *
000400*                                 SERIENTAG-ROUTINE AUS 0495/0496. *
000410*--------------------------------------------------------------*
000420*
000430* ZWECK:
000440*   LIEST DIE DETAILSAETZE (VON TWPL4) IN ZWEI DURCHLAEUFEN UND
000450*   VERDICHTET SIE JE KALENDERJAHR ZU DEN STATISTIKZEILEN DER
000460*   STEUERLICHEN JAHRESUEBERSICHT (KAPITALFLUSSRECHNUNG).
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT DETWORK ASSIGN TO DETWORK
000560     ORGANIZATION IS LINE SEQUENTIAL
000570     FILE STATUS IS FS-DETWORK.
000580
000590     SELECT SUMWORK ASSIGN TO SUMWORK
000600     ORGANIZATION IS LINE SEQUENTIAL
000610     FILE STATUS IS FS-SUMWORK.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  DETWORK LABEL RECORD STANDARD.
000660 01  DET-OUT-REC.
000670     05  DET-DATE-TIME         PIC X(16).
000680     05  DET-TXN-TYPE          PIC X(24).
000690     05  DET-PL-NULL-FLAG      PIC X(01).
000700     05  DET-PL-EUR            PIC S9(09)V9(02).
000710     05  DET-EUR-AMOUNT        PIC S9(09)V9(02).
000720     05  DET-USD-AMOUNT        PIC S9(09)V9(02).
000730     05  DET-USD-FEES          PIC S9(07)V9(03).
000740     05  DET-EURUSD-RATE       PIC 9(01)V9(04).
000750     05  DET-QUANTITY          PIC S9(09)V9(04).
000760     05  DET-ASSET-NAME        PIC X(30).
000770     05  DET-SYMBOL            PIC X(12).
000780     05  DET-CALLPUT           PIC X(01).
000790     05  DET-TAXFREE-FLAG      PIC X(01).
000800     05  DET-CCY-GAIN          PIC S9(09)V9(02).
000810     05  DET-CCY-GAIN-TXFREE   PIC S9(09)V9(02).
000820     05  DET-CCY-GAIN-TOTAL    PIC S9(09)V9(02).
000830     05  DET-DESCRIPTION       PIC X(80).
000840     05  DET-CASH-TOTAL-USD    PIC S9(11)V9(02).
000850     05  DET-NET-TOTAL-USD     PIC S9(11)V9(02).
000860     05  DET-YEAR              PIC 9(04).
000870*    REDEFINES - TEXTANSICHT DES JAHRESFELDES FUER DEN
000880*    VERGLEICH GEGEN DIE STEUERJAHR-LAUFOPTION ALS TEXT.
000890     05  DET-YEAR-ALPHA REDEFINES DET-YEAR PIC X(04).
000900     05  DET-TYPE-RANK         PIC 9(02).
000910     05  FILLER                PIC X(09).
000920
000930 FD  SUMWORK LABEL RECORD STANDARD.
000940 01  SUM-OUT-REC.
000950     05  SUM-YEAR                  PIC 9(04).
000960*    REDEFINES - ALPHA-ANSICHT, DAMIT DIE SUMMENZEILE DIE
000970*    LITERALE "TOTL" STATT EINER JAHRESZAHL FUEHREN KANN.
000980     05  SUM-YEAR-ALPHA REDEFINES SUM-YEAR PIC X(04).
000990     05  SUM-IS-TOTAL-FLAG         PIC X(01).
001000     05  SUM-WAEHR-TAXABLE         PIC S9(11)V9(02).
001010     05  SUM-WAEHR-TAXFREE         PIC S9(11)V9(02).
001020     05  SUM-WAEHR-GESAMT          PIC S9(11)V9(02).
001030     05  SUM-Z20                   PIC S9(11)V9(02).
001040     05  SUM-Z23                   PIC S9(11)V9(02).
001050     05  SUM-AKTIEN-GESAMT         PIC S9(11)V9(02).
001060     05  SUM-AKTIEN-VVORTRAG       PIC S9(11)V9(02).
001070     05  SUM-SONST-GESAMT          PIC S9(11)V9(02).
001080     05  SUM-STILL-GESAMT          PIC S9(11)V9(02).
001090     05  SUM-STILL-CALL-GESAMT     PIC S9(11)V9(02).
001100     05  SUM-STILL-PUT-GESAMT      PIC S9(11)V9(02).
001110     05  SUM-STILL-FIFO-GESAMT     PIC S9(11)V9(02).
001120     05  SUM-LONGOPT-GESAMT        PIC S9(11)V9(02).
001130     05  SUM-FUTURE-GESAMT         PIC S9(11)V9(02).
001140     05  SUM-ZINSEN-GESAMT         PIC S9(11)V9(02).
001150     05  SUM-PRAEMIE-PRO-TAG       PIC S9(09)V9(02).
001160     05  SUM-SO-GESAMT             PIC S9(11)V9(02).
001170     05  SUM-SO-VVORTRAG           PIC S9(11)V9(02).
001180     05  SUM-KAPINV-GESAMT         PIC S9(11)V9(02).
001190     05  SUM-Z21                   PIC S9(11)V9(02).
001200     05  SUM-Z24                   PIC S9(11)V9(02).
001210     05  SUM-Z19                   PIC S9(11)V9(02).
001220     05  SUM-TERMIN-VVORTRAG       PIC S9(11)V9(02).
001230     05  SUM-KAP-KAPINV            PIC S9(11)V9(02).
001240     05  SUM-KERST-STEUER          PIC S9(11)V9(02).
001250     05  SUM-KERST-VVORTRAG        PIC S9(11)V9(02).
001260     05  SUM-TWR-USD               PIC S9(07)V9(02).
001270     05  SUM-TWR-EUR               PIC S9(07)V9(02).
001280     05  SUM-EINZAHL-EUR           PIC S9(11)V9(02).
001290     05  SUM-EINZAHL-USD           PIC S9(11)V9(02).
001300     05  SUM-AUSZAHL-EUR           PIC S9(11)V9(02).
001310     05  SUM-AUSZAHL-USD           PIC S9(11)V9(02).
001320     05  SUM-BEZ-DIVIDENDEN        PIC S9(11)V9(02).
001330     05  SUM-DIVIDENDEN            PIC S9(11)V9(02).
001340     05  SUM-QUELLENSTEUER         PIC S9(11)V9(02).
001350     05  SUM-ZUS-ORDERGEB          PIC S9(11)V9(02).
001360     05  SUM-BROKERGEB             PIC S9(11)V9(02).
001370     05  SUM-ALLE-GEB-USD          PIC S9(11)V9(02).
001380     05  SUM-CASH-USD              PIC S9(11)V9(02).
001390     05  SUM-NLV-USD               PIC S9(11)V9(02).
001400     05  SUM-NLV-EUR               PIC S9(11)V9(02).
001410     05  FILLER                    PIC X(14).
001420
001430 WORKING-STORAGE SECTION.
001440 77  FS-DETWORK                PIC X(02).
001450 77  FS-SUMWORK                PIC X(02).
001460 77  WS-EOF-SWITCH             PIC X(01) VALUE "N".
001470     88  WS-EOF-DETWORK        VALUE "J".
001480 77  WS-REC-COUNT              PIC 9(07) COMP VALUE ZERO.
001490
001500 01  WS-RUN-OPTIONS.
001510     05  WS-OPT-CONVERT-FLAG       PIC X(01).
001520         88  WS-CONVERT-ON         VALUE "J".
001530     05  WS-OPT-TAX-MODE-FLAG      PIC X(01).
001540         88  WS-TAX-MODE-ON        VALUE "J".
001550     05  WS-OPT-TAX-YEAR           PIC 9(04) COMP.
001560     05  WS-OPT-ASSUME-STOCK-FLAG  PIC X(01).
001570         88  WS-ASSUME-STOCK-ON    VALUE "J".
001580     05  WS-OPT-VERBOSE-FLAG       PIC X(01).
001590         88  WS-VERBOSE-ON         VALUE "J".
001600     05  FILLER                    PIC X(19).
001610
001620*    REDEFINES - BYTEWEISE SICHT DER LAUFOPTIONEN, WIE SCHON IN
001630*    TWPL1 UEBLICH (UPSI-AEHNLICHE EINZELSCHALTERANSICHT).
001640 01  WS-RUN-OPTIONS-BYTES REDEFINES WS-RUN-OPTIONS.
001650     05  WS-OPT-BYTE               PIC X(01) OCCURS 5 TIMES.
001660     05  FILLER                    PIC X(19).
001670
001680*----------------------------------------------------------*
001690* JAHRESTABELLE - EINE ZEILE JE KALENDERJAHR                *
001700*----------------------------------------------------------*
001710 01  WS-YEAR-TABLE.
001720     05  WS-YEAR-COUNT             PIC 9(03) COMP VALUE ZERO.
001730*    INDEX 61 IST RESERVIERTER TAUSCHPLATZ FUER DIE
001740*    BUBBLE-SORTIERUNG (0412) - KEIN ECHTES JAHR.
001750     05  WS-YEAR-ENTRY OCCURS 61 TIMES
001760                       INDEXED BY YR-IDX YR-SRCH-IDX.
001770         10  YR-YEAR                   PIC 9(04).
001780         10  YR-CASH-USD               PIC S9(11)V9(02).
001790         10  YR-NLV-USD                PIC S9(11)V9(02).
001800         10  YR-NLV-EUR                PIC S9(11)V9(02).
001810         10  YR-LAST-DATE-TIME         PIC X(16).
001820         10  YR-WAEHR-TAXABLE          PIC S9(11)V9(02).
001830         10  YR-WAEHR-TAXFREE          PIC S9(11)V9(02).
001840         10  YR-WAEHR-GESAMT           PIC S9(11)V9(02).
001850         10  YR-Z20                    PIC S9(11)V9(02).
001860         10  YR-Z23                    PIC S9(11)V9(02).
001870         10  YR-AKTIEN-GESAMT          PIC S9(11)V9(02).
001880         10  YR-AKTIEN-VVORTRAG        PIC S9(11)V9(02).
001890         10  YR-SONST-GEWINN           PIC S9(11)V9(02).
001900         10  YR-SONST-VERLUST          PIC S9(11)V9(02).
001910         10  YR-SONST-GESAMT           PIC S9(11)V9(02).
001920         10  YR-STILL-GEWINN           PIC S9(11)V9(02).
001930         10  YR-STILL-VERLUST          PIC S9(11)V9(02).
001940         10  YR-STILL-GESAMT           PIC S9(11)V9(02).
001950         10  YR-STILL-CALL-GESAMT      PIC S9(11)V9(02).
001960         10  YR-STILL-PUT-GESAMT       PIC S9(11)V9(02).
001970         10  YR-STILL-FIFO-GESAMT      PIC S9(11)V9(02).
001980         10  YR-STILL-PREMIUM          PIC S9(11)V9(02).
001990         10  YR-LONGOPT-GEWINN         PIC S9(11)V9(02).
002000         10  YR-LONGOPT-VERLUST        PIC S9(11)V9(02).
002010         10  YR-LONGOPT-GESAMT         PIC S9(11)V9(02).
002020         10  YR-FUTURE-GEWINN          PIC S9(11)V9(02).
002030         10  YR-FUTURE-VERLUST         PIC S9(11)V9(02).
002040         10  YR-FUTURE-GESAMT          PIC S9(11)V9(02).
002050         10  YR-ZINSEN-GESAMT          PIC S9(11)V9(02).
002060         10  YR-PRAEMIE-PRO-TAG        PIC S9(09)V9(02).
002070         10  YR-SO-GEWINN              PIC S9(11)V9(02).
002080         10  YR-SO-VERLUST             PIC S9(11)V9(02).
002090         10  YR-SO-VVORTRAG            PIC S9(11)V9(02).
002100         10  YR-SO-GESAMT              PIC S9(11)V9(02).
002110         10  YR-KAPINV-FONDS-G         PIC S9(11)V9(02).
002120         10  YR-KAPINV-FONDS-V         PIC S9(11)V9(02).
002130         10  YR-KAPINV-DIV-AKTF        PIC S9(11)V9(02).
002140         10  YR-KAPINV-DIV-MISCHF      PIC S9(11)V9(02).
002150         10  YR-KAPINV-DIV-IMMOF       PIC S9(11)V9(02).
002160         10  YR-KAPINV-GESAMT          PIC S9(11)V9(02).
002170         10  YR-Z21                    PIC S9(11)V9(02).
002180         10  YR-Z24                    PIC S9(11)V9(02).
002190         10  YR-Z19                    PIC S9(11)V9(02).
002200         10  YR-TERMIN-VVORTRAG        PIC S9(11)V9(02).
002210         10  YR-TERMIN-GEDECKELT       PIC S9(11)V9(02).
002220         10  YR-KAP-KAPINV             PIC S9(11)V9(02).
002230         10  YR-KERST-VVORTRAG         PIC S9(11)V9(02).
002240         10  YR-KERST-STEUER           PIC S9(11)V9(02).
002250         10  YR-TWR-USD                PIC S9(07)V9(02).
002260         10  YR-TWR-EUR                PIC S9(07)V9(02).
002270         10  YR-EINZAHL-EUR            PIC S9(11)V9(02).
002280         10  YR-EINZAHL-USD            PIC S9(11)V9(02).
002290         10  YR-AUSZAHL-EUR            PIC S9(11)V9(02).
002300         10  YR-AUSZAHL-USD            PIC S9(11)V9(02).
002310         10  YR-BEZ-DIVIDENDEN         PIC S9(11)V9(02).
002320         10  YR-DIVIDENDEN             PIC S9(11)V9(02).
002330         10  YR-QUELLENSTEUER          PIC S9(11)V9(02).
002340         10  YR-ZUS-ORDERGEB           PIC S9(11)V9(02).
002350         10  YR-BROKERGEB              PIC S9(11)V9(02).
002360         10  YR-ALLE-GEB-USD           PIC S9(11)V9(02).
002370         10  YR-START-VALUE-USD        PIC S9(11)V9(02).
002380         10  FILLER                    PIC X(12).
002390
002400 77  WS-SEARCH-YEAR             PIC 9(04).
002410
002420 77  WS-TOTAL-DEPOSITS-USD      PIC S9(11)V9(02) VALUE ZERO.
002430 77  WS-TOTAL-WITHDRAW-USD      PIC S9(11)V9(02) VALUE ZERO.
002440 77  WS-FINAL-NLV-USD           PIC S9(11)V9(02) VALUE ZERO.
002450 77  WS-YEARS-OF-DATA           PIC S9(05)V9(04) VALUE ZERO.
002460 77  WS-TOTAL-RETURN            PIC S9(05)V9(06) VALUE ZERO.
002470
002480 77  WS-TEMP-AMOUNT             PIC S9(11)V9(06).
002490 77  WS-PREV-VVORTRAG           PIC S9(11)V9(02).
002500 77  WS-TOTAL-RETURN-PCT        PIC S9(07)V9(02) VALUE ZERO.
002510
002520*----------------------------------------------------------*
002530* ERSTER/LETZTER BUCHUNGSZEITPUNKT DES GESAMTEN LAUFS - FUER *
002540* DIE TAGEGENAUE LAUFZEIT DER ANNUALISIERTEN GESAMTRENDITE   *
002550* (SIEHE 0490/0495).                                         *
002560*----------------------------------------------------------*
002570 77  WS-FIRST-DATE-TIME         PIC X(16) VALUE SPACES.
002580 77  WS-LAST-DATE-TIME          PIC X(16) VALUE SPACES.
002590 77  WS-DAYS-BETWEEN            PIC S9(09) COMP VALUE ZERO.
002600
002610*    ARBEITSFELDER DER KALENDER-SERIENTAGS-UMRECHNUNG
002620*    (PROLEPTISCHER GREGORIANISCHER KALENDER, GANZZAHLIGE
002630*    DIVISION OHNE INTRINSISCHE FUNKTIONEN).
002640 77  WS-CIV-Y                   PIC S9(04) COMP.
002650 77  WS-CIV-M                   PIC S9(02) COMP.
002660 77  WS-CIV-D                   PIC S9(02) COMP.
002670 77  WS-CIV-Y2                  PIC S9(05) COMP.
002680 77  WS-CIV-MA                  PIC S9(02) COMP.
002690 77  WS-CIV-ERA                 PIC S9(05) COMP.
002700 77  WS-CIV-YOE                 PIC S9(05) COMP.
002710 77  WS-CIV-DOY                 PIC S9(05) COMP.
002720 77  WS-CIV-DOE                 PIC S9(07) COMP.
002730 77  WS-CIV-SERIAL              PIC S9(09) COMP.
002740 77  WS-FIRST-SERIAL-DAY        PIC S9(09) COMP.
002750 77  WS-LAST-SERIAL-DAY         PIC S9(09) COMP.
002760*    2025-03-18 SKR ST-2025-01 - LAUFENDES-JAHR BOERSENTAGE FUER
002770*    DIE DURCHSCHNITTLICHE-PRAEMIE-PRO-TAG-BERECHNUNG.
002780 77  WS-TODAY-YYYYMMDD          PIC 9(08).
002790 77  WS-TODAY-YEAR              PIC S9(04) COMP.
002800 77  WS-TODAY-MONTH             PIC S9(02) COMP.
002810 77  WS-TODAY-DAY               PIC S9(02) COMP.
002820 77  WS-JAN1-SERIAL-DAY         PIC S9(09) COMP.
002830 77  WS-CUR-ELAPSED-DAYS        PIC S9(09) COMP.
002840 77  WS-CUR-TRADING-DAYS        PIC S9(09) COMP VALUE 250.
002850
002860 PROCEDURE DIVISION USING WS-RUN-OPTIONS.
002870*--------------------------------------------------------------*
002880* STEUERPARAGRAPH DER JAHRESSTATISTIK. BAUT IN ZWEI DURCHLAEUFEN *
002890* DIE JAHRESTABELLE AUF (ERST DIE JAHRE ERMITTELN, DANN DIE      *
002900* BETRAEGE ZUORDNEN) UND KONSOLIDIERT SIE ANSCHLIESSEND.         *
002910*--------------------------------------------------------------*
002920 0000-HAUPTSTEUERUNG.
002930     DISPLAY "TWPL5 - JAHRESSTATISTIK STARTET".
002940     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002950     PERFORM 0200-PASS-ONE-CASH-NLV THRU 0200-EXIT.
002960     PERFORM 0300-PASS-TWO-ACCUMULATE THRU 0300-EXIT.
002970     PERFORM 0400-CONSOLIDATE-YEARS THRU 0400-EXIT.
002980     PERFORM 0500-WRITE-SUMMARY-RECORDS THRU 0500-EXIT.
002990     DISPLAY "TWPL5 - VERARBEITETE SAETZE: " WS-REC-COUNT.
003000     GOBACK.
003010
003020*--------------------------------------------------------------*
003030* LOESCHT DIE JAHRESTABELLE VOR LAUFBEGINN.                      *
003040*--------------------------------------------------------------*
003050 0100-INITIALIZE.
003060     MOVE ZERO TO WS-YEAR-COUNT.
003070     PERFORM 0110-CLEAR-ONE-YEAR-ENTRY THRU 0110-EXIT
003080         VARYING YR-IDX FROM 1 BY 1 UNTIL YR-IDX > 60.
003090 0100-EXIT.
003100     EXIT.
003110
003120*--------------------------------------------------------------*
003130* LOESCHT EINEN EINZELNEN EINTRAG DER JAHRESTABELLE              *
003140* (HILFSSCHRITT FUER 0100).                                      *
003150*--------------------------------------------------------------*
003160 0110-CLEAR-ONE-YEAR-ENTRY.
003170     MOVE ZERO TO YR-YEAR (YR-IDX).
003180     MOVE SPACES TO YR-LAST-DATE-TIME (YR-IDX).
003190 0110-EXIT.
003200     EXIT.
003210
003220*================================================================
003230* 0200 - DURCHLAUF EINS: LETZTER KASSENSTAND/NLV JE JAHR
003240*================================================================
003250 0200-PASS-ONE-CASH-NLV.
003260     OPEN INPUT DETWORK.
003270     MOVE "N" TO WS-EOF-SWITCH.
003280     MOVE SPACES TO WS-FIRST-DATE-TIME.
003290     MOVE SPACES TO WS-LAST-DATE-TIME.
003300*--------------------------------------------------------------*
003310* LIESEERTSCHLEIFE DES ERSTEN DURCHLAUFS - ERMITTELT NUR, WELCHE *
003320* STEUERJAHRE IM BESTAND VORKOMMEN (OHNE BETRAGSZUORDNUNG).      *
003330*--------------------------------------------------------------*
003340 0210-READ-LOOP.
003350     READ DETWORK AT END GO TO 0220-DONE.
003360     PERFORM 0250-FIND-OR-ADD-YEAR THRU 0250-EXIT.
003370     MOVE DET-CASH-TOTAL-USD TO YR-CASH-USD (YR-IDX).
003380     MOVE DET-NET-TOTAL-USD TO YR-NLV-USD (YR-IDX).
003390     IF DET-EURUSD-RATE NOT = ZERO
003400         COMPUTE YR-NLV-EUR (YR-IDX) ROUNDED =
003410             DET-NET-TOTAL-USD / DET-EURUSD-RATE
003420     END-IF.
003430     MOVE DET-DATE-TIME TO YR-LAST-DATE-TIME (YR-IDX).
003440     IF WS-FIRST-DATE-TIME = SPACES
003450         MOVE DET-DATE-TIME TO WS-FIRST-DATE-TIME
003460     END-IF.
003470     MOVE DET-DATE-TIME TO WS-LAST-DATE-TIME.
003480     GO TO 0210-READ-LOOP.
003490*--------------------------------------------------------------*
003500* SCHLIESST DIE ARBEITSDATEI NACH DEM ERSTEN DURCHLAUF.          *
003510*--------------------------------------------------------------*
003520 0220-DONE.
003530     CLOSE DETWORK.
003540 0200-EXIT.
003550     EXIT.
003560
003570*--------------------------------------------------------------*
003580* SUCHT EIN STEUERJAHR IN DER JAHRESTABELLE; FEHLT ES, WIRD ES   *
003590* UEBER 0255 NEU ANGELEGT.                                       *
003600*--------------------------------------------------------------*
003610 0250-FIND-OR-ADD-YEAR.
003620     MOVE DET-YEAR TO WS-SEARCH-YEAR.
003630     SET YR-IDX TO 1.
003640     SEARCH WS-YEAR-ENTRY VARYING YR-IDX
003650         AT END PERFORM 0255-APPEND-YEAR THRU 0255-EXIT
003660         WHEN YR-YEAR (YR-IDX) = WS-SEARCH-YEAR
003670             CONTINUE
003680     END-SEARCH.
003690 0250-EXIT.
003700     EXIT.
003710
003720*--------------------------------------------------------------*
003730* HAENGT EIN NEUES STEUERJAHR AM ENDE DER JAHRESTABELLE AN       *
003740* (HILFSSCHRITT FUER 0250).                                      *
003750*--------------------------------------------------------------*
003760 0255-APPEND-YEAR.
003770     ADD 1 TO WS-YEAR-COUNT.
003780     SET YR-IDX TO WS-YEAR-COUNT.
003790     MOVE WS-SEARCH-YEAR TO YR-YEAR (YR-IDX).
003800 0255-EXIT.
003810     EXIT.
003820
003830*================================================================
003840* 0300 - DURCHLAUF ZWEI: ZEILENWEISE VERDICHTUNG JE TYP
003850*================================================================
003860 0300-PASS-TWO-ACCUMULATE.
003870     OPEN INPUT DETWORK.
003880     MOVE "N" TO WS-EOF-SWITCH.
003890 0310-READ-LOOP.
003900     READ DETWORK AT END GO TO 0320-DONE.
003910     ADD 1 TO WS-REC-COUNT.
003920     IF WS-TAX-MODE-ON AND DET-YEAR NOT = WS-OPT-TAX-YEAR
003930         GO TO 0310-READ-LOOP
003940     END-IF.
003950     PERFORM 0250-FIND-OR-ADD-YEAR THRU 0250-EXIT.
003960     ADD DET-CCY-GAIN TO YR-WAEHR-TAXABLE (YR-IDX).
003970     ADD DET-CCY-GAIN-TXFREE TO YR-WAEHR-TAXFREE (YR-IDX).
003980     ADD DET-USD-FEES TO YR-ALLE-GEB-USD (YR-IDX).
003990     PERFORM 0350-ACCUMULATE-BY-TYPE THRU 0350-EXIT.
004000     GO TO 0310-READ-LOOP.
004010*--------------------------------------------------------------*
004020* SCHLIESST DIE ARBEITSDATEI NACH DEM ZWEITEN DURCHLAUF.         *
004030*--------------------------------------------------------------*
004040 0320-DONE.
004050     CLOSE DETWORK.
004060 0300-EXIT.
004070     EXIT.
004080
004090 0350-ACCUMULATE-BY-TYPE.
004100*    ORDNET JEDEN EINZELSATZ SEINER ZEILE IN DER JAHRESSTATISTIK
004110*    ZU. DIE ZEILEN ENTSPRECHEN WEITGEHEND DEN ANLAGEN DER
004120*    EINKOMMENSTEUERERKLAERUNG (ANLAGE KAP, ANLAGE SO); GEWINN
004130*    UND VERLUST WERDEN JE ART GETRENNT GEFUEHRT.
004140     EVALUATE TRUE
004150*        EIN-/AUSZAHLUNG: RICHTUNG NACH VORZEICHEN DES BETRAGS
004160         WHEN DET-TXN-TYPE (1:15) = "Ein/Auszahlung "
004170             IF DET-EUR-AMOUNT > ZERO
004180                 ADD DET-EUR-AMOUNT TO YR-EINZAHL-EUR (YR-IDX)
004190                 ADD DET-USD-AMOUNT TO YR-EINZAHL-USD (YR-IDX)
004200             ELSE
004210                 ADD DET-EUR-AMOUNT TO YR-AUSZAHL-EUR (YR-IDX)
004220                 ADD DET-USD-AMOUNT TO YR-AUSZAHL-USD (YR-IDX)
004230             END-IF
004240*        BROKERGEBUEHR - EIGENE SUMMENZEILE, NICHT GEWINNMINDERND
004250         WHEN DET-TXN-TYPE (1:12) = "Brokergebueh"
004260             ADD DET-EUR-AMOUNT TO YR-BROKERGEB (YR-IDX)
004270*        AKTIENFONDS/ETF - ANLAGE KAP, KAPITALANLAGEN IN FONDS
004280         WHEN DET-TXN-TYPE (1:10) = "Aktienfond"
004290             IF DET-PL-EUR > ZERO
004300                 ADD DET-PL-EUR TO YR-KAPINV-FONDS-G (YR-IDX)
004310             ELSE
004320                 ADD DET-PL-EUR TO YR-KAPINV-FONDS-V (YR-IDX)
004330             END-IF
004340*        IMMOBILIENFONDS/REIT - WIE AKTIENFONDS, EIGENE ZEILE
004350         WHEN DET-TXN-TYPE (1:16) = "Immobilienfond  "
004360             IF DET-PL-EUR > ZERO
004370                 ADD DET-PL-EUR TO YR-KAPINV-FONDS-G (YR-IDX)
004380             ELSE
004390                 ADD DET-PL-EUR TO YR-KAPINV-FONDS-V (YR-IDX)
004400             END-IF
004410*        KRYPTOWAEHRUNG - ANLAGE SO (SONSTIGE EINKUENFTE)
004420         WHEN DET-TXN-TYPE (1:6) = "Krypto"
004430             IF DET-PL-EUR > ZERO
004440                 ADD DET-PL-EUR TO YR-SO-GEWINN (YR-IDX)
004450             ELSE
004460                 ADD DET-PL-EUR TO YR-SO-VERLUST (YR-IDX)
004470             END-IF
004480*        BENANNTE EINZELAKTIE - ANLAGE KAP ZEILE 20 (AB 2009) ODER
004490*        ZEILE 23 JE NACH ERWERBSZEITPUNKT (SIEHE TWPL4 0600).
004500         WHEN DET-TXN-TYPE (1:5) = "Aktie"
004510             IF DET-PL-EUR > ZERO
004520                 ADD DET-PL-EUR TO YR-Z20 (YR-IDX)
004530             ELSE
004540                 ADD DET-PL-EUR TO YR-Z23 (YR-IDX)
004550             END-IF
004560*        SONSTIGE WERTPAPIERE OHNE EIGENE ZEILE - SAMMELZEILE
004570         WHEN DET-TXN-TYPE (1:9) = "Sonstiges"
004580             IF DET-PL-EUR > ZERO
004590                 ADD DET-PL-EUR TO YR-SONST-GEWINN (YR-IDX)
004600             ELSE
004610                 ADD DET-PL-EUR TO YR-SONST-VERLUST (YR-IDX)
004620             END-IF
004630*        LONG-OPTION (GEKAUFTE OPTION) - EIGENE GEWINN/VERLUST-
004640*        ZEILE, GETRENNT VON STILLHALTERGESCHAEFTEN
004650         WHEN DET-TXN-TYPE (1:12) = "Long-Option "
004660             IF DET-PL-EUR > ZERO
004670                 ADD DET-PL-EUR TO YR-LONGOPT-GEWINN (YR-IDX)
004680             ELSE
004690                 ADD DET-PL-EUR TO YR-LONGOPT-VERLUST (YR-IDX)
004700             END-IF
004710*        STILLHALTER-OPTION (GESCHRIEBENE OPTION) - EIGENE
004720*        VERARBEITUNG UEBER 0360 (PRAEMIE TAGESANTEILIG VERTEILT)
004730         WHEN DET-TXN-TYPE (1:19) = "Stillhalter-Option "
004740             PERFORM 0360-ACCUMULATE-STILLHALTER THRU 0360-EXIT
004750*        ORDERGEBUEHR AUS SALDENKORREKTUREN (BALANCE ADJUSTMENT)
004760         WHEN DET-TXN-TYPE (1:13) = "Ordergebuehr "
004770             ADD DET-EUR-AMOUNT TO YR-ZUS-ORDERGEB (YR-IDX)
004780*        DIVIDENDE - NEGATIVER P/L KENNZEICHNET RUECKBELASTUNG
004790         WHEN DET-TXN-TYPE (1:9) = "Dividende"
004800             IF DET-PL-EUR < ZERO
004810                 ADD DET-PL-EUR TO YR-BEZ-DIVIDENDEN (YR-IDX)
004820             ELSE
004830                 ADD DET-PL-EUR TO YR-DIVIDENDEN (YR-IDX)
004840             END-IF
004850*            INNERHALB DER DIVIDENDEN WERDEN FONDSAUSSCHUETTUNGEN
004860*            GESONDERT FUER DIE ANLAGE KAP-INV MITGEFUEHRT.
004870             EVALUATE TRUE
004880                 WHEN DET-TXN-TYPE = "Dividende Aktienfond    "
004890                     ADD DET-PL-EUR TO YR-KAPINV-DIV-AKTF (YR-IDX)
004900                 WHEN DET-TXN-TYPE = "Dividende Immobilienfond"
004910                     ADD DET-PL-EUR TO YR-KAPINV-DIV-IMMOF (YR-IDX)
004920             END-EVALUATE
004930*        QUELLENSTEUER AUF AUSLAENDISCHE KAPITALERTRAEGE
004940         WHEN DET-TXN-TYPE (1:13) = "Quellensteuer"
004950             ADD DET-EUR-AMOUNT TO YR-QUELLENSTEUER (YR-IDX)
004960*        ZINSEN (GUTGESCHRIEBEN ODER BELASTET, SALDIERT)
004970         WHEN DET-TXN-TYPE (1:7) = "Zinsen "
004980             ADD DET-EUR-AMOUNT TO YR-ZINSEN-GESAMT (YR-IDX)
004990*        FUTURES - EIGENE ZEILE, TAEGLICHE BEWERTUNG BEREITS IN
005000*        DET-PL-EUR EINGERECHNET (SIEHE TWPL4 0800)
005010         WHEN DET-TXN-TYPE (1:7) = "Future "
005020             IF DET-PL-EUR > ZERO
005030                 ADD DET-PL-EUR TO YR-FUTURE-GEWINN (YR-IDX)
005040             ELSE
005050                 ADD DET-PL-EUR TO YR-FUTURE-VERLUST (YR-IDX)
005060             END-IF
005070*        UNBEKANNTE/UNKLASSIFIZIERTE ART - GEHT IN KEINE ZEILE EIN
005080         WHEN OTHER
005090             CONTINUE
005100     END-EVALUATE.
005110 0350-EXIT.
005120     EXIT.
005130
005140 0360-ACCUMULATE-STILLHALTER.
005150     IF DET-PL-EUR > ZERO
005160         ADD DET-PL-EUR TO YR-STILL-GEWINN (YR-IDX)
005170     ELSE
005180         ADD DET-PL-EUR TO YR-STILL-VERLUST (YR-IDX)
005190     END-IF.
005200     IF DET-CALLPUT = "C"
005210         ADD DET-PL-EUR TO YR-STILL-CALL-GESAMT (YR-IDX)
005220     END-IF.
005230     IF DET-CALLPUT = "P"
005240         ADD DET-PL-EUR TO YR-STILL-PUT-GESAMT (YR-IDX)
005250     END-IF.
005260     ADD DET-PL-EUR TO YR-STILL-FIFO-GESAMT (YR-IDX).
005270     IF DET-TAXFREE-FLAG = "J"
005280         ADD DET-EUR-AMOUNT TO YR-STILL-PREMIUM (YR-IDX)
005290     ELSE
005300         SUBTRACT DET-EUR-AMOUNT FROM YR-STILL-PREMIUM (YR-IDX)
005310     END-IF.
005320 0360-EXIT.
005330     EXIT.
005340
005350*================================================================
005360* 0400 - PRO JAHR: VERDICHTETE ZEILEN UND VORTRAEGE
005370*================================================================
005380 0400-CONSOLIDATE-YEARS.
005390     PERFORM 0410-SORT-YEARS-ASCENDING THRU 0410-EXIT.
005400     PERFORM 0497-COMPUTE-CUR-TRADING-DAYS THRU 0497-EXIT.
005410     PERFORM 0420-CONSOLIDATE-ONE-YEAR THRU 0420-EXIT
005420         VARYING YR-IDX FROM 1 BY 1 UNTIL YR-IDX > WS-YEAR-COUNT.
005430     PERFORM 0490-COMPUTE-TOTAL-RETURN THRU 0490-EXIT.
005440 0400-EXIT.
005450     EXIT.
005460
005470*--------------------------------------------------------------*
005480* SORTIERT DIE JAHRESTABELLE NACH STEUERJAHR AUFSTEIGEND - EIN   *
005490* EINFACHES BUBBLE-SORT, DA DIE TABELLE KLEIN BLEIBT (WENIGE     *
005500* JAHRE PRO DEPOT).                                              *
005510*--------------------------------------------------------------*
005520 0410-SORT-YEARS-ASCENDING.
005530*    EINFACHE BUBBLE-SORTIERUNG - DIE TABELLE IST KLEIN (<= 60).
005540     IF WS-YEAR-COUNT > 1
005550         PERFORM 0412-ONE-BUBBLE-PASS THRU 0412-EXIT
005560             VARYING YR-IDX FROM 1 BY 1
005570             UNTIL YR-IDX > WS-YEAR-COUNT
005580     END-IF.
005590 0410-EXIT.
005600     EXIT.
005610
005620*--------------------------------------------------------------*
005630* EIN DURCHLAUF DES BUBBLE-SORTS UEBER DIE JAHRESTABELLE         *
005640* (HILFSSCHRITT FUER 0410).                                      *
005650*--------------------------------------------------------------*
005660 0412-ONE-BUBBLE-PASS.
005670     PERFORM 0413-COMPARE-SWAP THRU 0413-EXIT
005680         VARYING YR-SRCH-IDX FROM 1 BY 1
005690         UNTIL YR-SRCH-IDX >= WS-YEAR-COUNT.
005700 0412-EXIT.
005710     EXIT.
005720
005730*--------------------------------------------------------------*
005740* VERGLEICHT ZWEI BENACHBARTE JAHRESTABELLENEINTRAEGE UND        *
005750* VERTAUSCHT SIE BEI FALSCHER REIHENFOLGE (HILFSSCHRITT FUER     *
005760* 0412).                                                         *
005770*--------------------------------------------------------------*
005780 0413-COMPARE-SWAP.
005790*    INDEX 61 DIENT ALS TAUSCHPLATZ (SIEHE ANMERKUNG AM
005800*    TABELLENKOPF) - KEINE ZUSAETZLICHE SATZBESCHREIBUNG NOETIG.
005810     IF YR-YEAR (YR-SRCH-IDX) > YR-YEAR (YR-SRCH-IDX + 1)
005820         MOVE WS-YEAR-ENTRY (YR-SRCH-IDX) TO WS-YEAR-ENTRY (61)
005830         MOVE WS-YEAR-ENTRY (YR-SRCH-IDX + 1)
005840             TO WS-YEAR-ENTRY (YR-SRCH-IDX)
005850         MOVE WS-YEAR-ENTRY (61) TO WS-YEAR-ENTRY (YR-SRCH-IDX + 1)
005860     END-IF.
005870 0413-EXIT.
005880     EXIT.
005890
005900 0420-CONSOLIDATE-ONE-YEAR.
005910     ADD YR-WAEHR-TAXABLE (YR-IDX) YR-WAEHR-TAXFREE (YR-IDX)
005920         GIVING YR-WAEHR-GESAMT (YR-IDX).
005930     ADD YR-Z20 (YR-IDX) YR-Z23 (YR-IDX)
005940         GIVING YR-AKTIEN-GESAMT (YR-IDX).
005950     ADD YR-SONST-GEWINN (YR-IDX) YR-SONST-VERLUST (YR-IDX)
005960         GIVING YR-SONST-GESAMT (YR-IDX).
005970     ADD YR-STILL-GEWINN (YR-IDX) YR-STILL-VERLUST (YR-IDX)
005980         GIVING YR-STILL-GESAMT (YR-IDX).
005990     ADD YR-LONGOPT-GEWINN (YR-IDX) YR-LONGOPT-VERLUST (YR-IDX)
006000         GIVING YR-LONGOPT-GESAMT (YR-IDX).
006010     ADD YR-FUTURE-GEWINN (YR-IDX) YR-FUTURE-VERLUST (YR-IDX)
006020         GIVING YR-FUTURE-GESAMT (YR-IDX).
006030     ADD YR-KAPINV-FONDS-G (YR-IDX) YR-KAPINV-FONDS-V (YR-IDX)
006040         YR-KAPINV-DIV-AKTF (YR-IDX) YR-KAPINV-DIV-MISCHF (YR-IDX)
006050         YR-KAPINV-DIV-IMMOF (YR-IDX)
006060         GIVING YR-KAPINV-GESAMT (YR-IDX).
006070
006080*    AKTIEN-VERLUSTVORTRAG (Z20/Z23 PLUS VORJAHR).
006090     MOVE ZERO TO WS-PREV-VVORTRAG.
006100     IF YR-IDX > 1
006110         MOVE YR-AKTIEN-VVORTRAG (YR-IDX - 1) TO WS-PREV-VVORTRAG
006120     END-IF.
006130     ADD WS-PREV-VVORTRAG TO YR-AKTIEN-GESAMT (YR-IDX).
006140     IF YR-AKTIEN-GESAMT (YR-IDX) < ZERO
006150         MOVE YR-AKTIEN-GESAMT (YR-IDX)
006160             TO YR-AKTIEN-VVORTRAG (YR-IDX)
006170     ELSE
006180         MOVE ZERO TO YR-AKTIEN-VVORTRAG (YR-IDX)
006190     END-IF.
006200
006210*    DURCHSCHNITTLICHE PRAEMIE PRO TAG. FUER DAS NOCH LAUFENDE
006220*    KALENDERJAHR (2025-03-18 SKR ST-2025-01) WIRD NICHT MIT DEN
006230*    VOLLEN 250 BOERSENTAGEN GERECHNET, SONDERN MIT DEN BIS HEUTE
006240*    VERSTRICHENEN BOERSENTAGEN, WENN DIESE NOCH UNTER 250 LIEGEN.
006250     MOVE 250 TO WS-TEMP-AMOUNT.
006260     IF YR-YEAR (YR-IDX) = WS-TODAY-YEAR
006270             AND WS-CUR-TRADING-DAYS < 250
006280         MOVE WS-CUR-TRADING-DAYS TO WS-TEMP-AMOUNT
006290     END-IF.
006300     IF WS-TEMP-AMOUNT > ZERO
006310         COMPUTE YR-PRAEMIE-PRO-TAG (YR-IDX) ROUNDED =
006320             YR-STILL-FIFO-GESAMT (YR-IDX) / WS-TEMP-AMOUNT
006330     END-IF.
006340
006350*    ANLAGE SO (KRYPTO + WAEHRUNGSGEWINNE TAXABLE VOR 2024).
006360     ADD YR-SO-GEWINN (YR-IDX) YR-SO-VERLUST (YR-IDX)
006370         GIVING YR-SO-GESAMT (YR-IDX).
006380     IF YR-YEAR (YR-IDX) < 2024
006390         ADD YR-WAEHR-TAXABLE (YR-IDX) TO YR-SO-GESAMT (YR-IDX)
006400     END-IF.
006410     MOVE ZERO TO WS-PREV-VVORTRAG.
006420     IF YR-IDX > 1
006430         MOVE YR-SO-VVORTRAG (YR-IDX - 1) TO WS-PREV-VVORTRAG
006440     END-IF.
006450     ADD WS-PREV-VVORTRAG TO YR-SO-GESAMT (YR-IDX).
006460     IF YR-SO-GESAMT (YR-IDX) < ZERO
006470         MOVE YR-SO-GESAMT (YR-IDX) TO YR-SO-VVORTRAG (YR-IDX)
006480     ELSE
006490         MOVE ZERO TO YR-SO-VVORTRAG (YR-IDX)
006500         IF YR-YEAR (YR-IDX) < 2024
006510             IF YR-SO-GESAMT (YR-IDX) < 600.00
006520                 MOVE ZERO TO YR-SO-GESAMT (YR-IDX)
006530             END-IF
006540         ELSE
006550             IF YR-SO-GESAMT (YR-IDX) < 1000.00
006560                 MOVE ZERO TO YR-SO-GESAMT (YR-IDX)
006570             END-IF
006580         END-IF
006590     END-IF.
006600
006610*    Z21 / Z24 UND AUSLAENDISCHE KAPITALERTRAEGE.
006620     ADD YR-LONGOPT-GEWINN (YR-IDX) YR-FUTURE-GEWINN (YR-IDX)
006630         YR-STILL-GESAMT (YR-IDX) GIVING YR-Z21 (YR-IDX).
006640     ADD YR-LONGOPT-VERLUST (YR-IDX) YR-FUTURE-VERLUST (YR-IDX)
006650         GIVING YR-Z24 (YR-IDX).
006660
006670     ADD YR-AKTIEN-GESAMT (YR-IDX) YR-SONST-GESAMT (YR-IDX)
006680         YR-Z21 (YR-IDX) YR-BEZ-DIVIDENDEN (YR-IDX)
006690         YR-DIVIDENDEN (YR-IDX) YR-ZINSEN-GESAMT (YR-IDX)
006700         YR-ZUS-ORDERGEB (YR-IDX) GIVING YR-Z19 (YR-IDX).
006710     IF YR-YEAR (YR-IDX) < 2021
006720         ADD YR-Z24 (YR-IDX) TO YR-Z19 (YR-IDX)
006730     END-IF.
006740     IF YR-YEAR (YR-IDX) >= 2024
006750         ADD YR-WAEHR-GESAMT (YR-IDX) TO YR-Z19 (YR-IDX)
006760     END-IF.
006770
006780*    VERLUSTVORTRAG TERMINGESCHAEFTE (AB 2021), DECKELUNG VOR
006790*    2024 AUF -20000.00 JE JAHR.
006800     MOVE ZERO TO WS-PREV-VVORTRAG.
006810     IF YR-IDX > 1 AND YR-YEAR (YR-IDX) > 2021
006820         MOVE YR-TERMIN-VVORTRAG (YR-IDX - 1) TO WS-PREV-VVORTRAG
006830     END-IF.
006840     MOVE ZERO TO YR-TERMIN-GEDECKELT (YR-IDX).
006850     MOVE ZERO TO YR-TERMIN-VVORTRAG (YR-IDX).
006860     IF YR-YEAR (YR-IDX) >= 2021
006870         ADD YR-Z24 (YR-IDX) WS-PREV-VVORTRAG
006880             GIVING WS-TEMP-AMOUNT
006890         IF YR-YEAR (YR-IDX) < 2024
006900             IF WS-TEMP-AMOUNT < -20000.00
006910                 MOVE -20000.00 TO YR-TERMIN-GEDECKELT (YR-IDX)
006920                 ADD 20000.00 TO WS-TEMP-AMOUNT
006930                 MOVE WS-TEMP-AMOUNT TO YR-TERMIN-VVORTRAG (YR-IDX)
006940             ELSE
006950                 MOVE WS-TEMP-AMOUNT TO YR-TERMIN-GEDECKELT (YR-IDX)
006960             END-IF
006970         ELSE
006980             MOVE WS-TEMP-AMOUNT TO YR-TERMIN-GEDECKELT (YR-IDX)
006990         END-IF
007000     END-IF.
007010
007020     ADD YR-Z19 (YR-IDX) YR-KAPINV-GESAMT (YR-IDX)
007030         YR-TERMIN-GEDECKELT (YR-IDX) GIVING YR-KAP-KAPINV (YR-IDX).
007040
007050*    KERST + SOLI (26,375 %) MIT VERLUSTVORTRAG.
007060     MOVE ZERO TO WS-PREV-VVORTRAG.
007070     IF YR-IDX > 1
007080         MOVE YR-KERST-VVORTRAG (YR-IDX - 1) TO WS-PREV-VVORTRAG
007090     END-IF.
007100     COMPUTE WS-TEMP-AMOUNT ROUNDED =
007110         (YR-KAP-KAPINV (YR-IDX) * 0.26375) + WS-PREV-VVORTRAG.
007120     IF WS-TEMP-AMOUNT < ZERO
007130         MOVE WS-TEMP-AMOUNT TO YR-KERST-VVORTRAG (YR-IDX)
007140         MOVE ZERO TO YR-KERST-STEUER (YR-IDX)
007150     ELSE
007160         MOVE ZERO TO YR-KERST-VVORTRAG (YR-IDX)
007170         MOVE WS-TEMP-AMOUNT TO YR-KERST-STEUER (YR-IDX)
007180     END-IF.
007190
007200     PERFORM 0430-COMPUTE-TWR THRU 0430-EXIT.
007210 0420-EXIT.
007220     EXIT.
007230
007240*================================================================
007250* 0430 - TIME-WEIGHTED-RETURN (USD/EUR) JE JAHR
007260*================================================================
007270 0430-COMPUTE-TWR.
007280     COMPUTE WS-TEMP-AMOUNT = YR-EINZAHL-USD (YR-IDX) +
007290         YR-AUSZAHL-USD (YR-IDX).
007300     IF YR-IDX > 1
007310         ADD YR-NLV-USD (YR-IDX - 1) TO WS-TEMP-AMOUNT
007320     END-IF.
007330     MOVE WS-TEMP-AMOUNT TO YR-START-VALUE-USD (YR-IDX).
007340     IF WS-TEMP-AMOUNT = ZERO
007350         MOVE ZERO TO YR-TWR-USD (YR-IDX)
007360     ELSE
007370         COMPUTE YR-TWR-USD (YR-IDX) ROUNDED =
007380             (YR-NLV-USD (YR-IDX) - WS-TEMP-AMOUNT) * 100
007390             / WS-TEMP-AMOUNT
007400     END-IF.
007410     COMPUTE WS-TEMP-AMOUNT = YR-EINZAHL-EUR (YR-IDX) +
007420         YR-AUSZAHL-EUR (YR-IDX).
007430     IF YR-IDX > 1
007440         ADD YR-NLV-EUR (YR-IDX - 1) TO WS-TEMP-AMOUNT
007450     END-IF.
007460     IF WS-TEMP-AMOUNT = ZERO
007470         MOVE ZERO TO YR-TWR-EUR (YR-IDX)
007480     ELSE
007490         COMPUTE YR-TWR-EUR (YR-IDX) ROUNDED =
007500             (YR-NLV-EUR (YR-IDX) - WS-TEMP-AMOUNT) * 100
007510             / WS-TEMP-AMOUNT
007520     END-IF.
007530 0430-EXIT.
007540     EXIT.
007550
007560*================================================================
007570* 0490 - GESAMTRENDITE UEBER DEN BEOBACHTUNGSZEITRAUM
007580*================================================================
007590 0490-COMPUTE-TOTAL-RETURN.
007600     IF WS-TAX-MODE-ON OR WS-YEAR-COUNT = ZERO
007610         GO TO 0490-EXIT
007620     END-IF.
007630     MOVE ZERO TO WS-TOTAL-DEPOSITS-USD WS-TOTAL-WITHDRAW-USD.
007640     PERFORM 0492-ADD-ONE-YEAR-FLOWS THRU 0492-EXIT
007650         VARYING YR-IDX FROM 1 BY 1 UNTIL YR-IDX > WS-YEAR-COUNT.
007660     SET YR-IDX TO WS-YEAR-COUNT.
007670     MOVE YR-NLV-USD (YR-IDX) TO WS-FINAL-NLV-USD.
007680
007690*    BEOBACHTUNGSZEITRAUM IN JAHREN - TAGEGENAU AUS ERSTEM UND
007700*    LETZTEM BUCHUNGSDATUM DES GESAMTEN LAUFS ERRECHNET (SIEHE
007710*    0495/0496), GETEILT DURCH DIE MITTLERE JAHRESLAENGE DES
007720*    GREGORIANISCHEN KALENDERS (365,2425 TAGE).
007730     PERFORM 0495-COMPUTE-DAYS-BETWEEN THRU 0495-EXIT.
007740     COMPUTE WS-YEARS-OF-DATA = WS-DAYS-BETWEEN / 365.2425.
007750     IF WS-YEARS-OF-DATA < 0.0001
007760         MOVE 0.0001 TO WS-YEARS-OF-DATA
007770     END-IF.
007780
007790     COMPUTE WS-TEMP-AMOUNT = WS-TOTAL-DEPOSITS-USD +
007800         WS-TOTAL-WITHDRAW-USD.
007810     IF WS-TEMP-AMOUNT = ZERO
007820         GO TO 0490-EXIT
007830     END-IF.
007840     COMPUTE WS-TOTAL-RETURN =
007850         (WS-FINAL-NLV-USD - WS-TEMP-AMOUNT) / WS-TEMP-AMOUNT.
007860     COMPUTE WS-TOTAL-RETURN-PCT ROUNDED =
007870         (((1 + WS-TOTAL-RETURN) ** (1 / WS-YEARS-OF-DATA)) - 1)
007880         * 100.
007890 0490-EXIT.
007900     EXIT.
007910
007920*--------------------------------------------------------------*
007930* ADDIERT DIE EIN-/AUSZAHLUNGEN EINES JAHRES ZUR GESAMT-         *
007940* CASHFLOW-SUMME (HILFSSCHRITT FUER 0490).                       *
007950*--------------------------------------------------------------*
007960 0492-ADD-ONE-YEAR-FLOWS.
007970     ADD YR-EINZAHL-USD (YR-IDX) TO WS-TOTAL-DEPOSITS-USD.
007980     ADD YR-AUSZAHL-USD (YR-IDX) TO WS-TOTAL-WITHDRAW-USD.
007990 0492-EXIT.
008000     EXIT.
008010
008020*================================================================
008030* 0495 - TAGE ZWISCHEN ERSTER UND LETZTER BUCHUNG ERRECHNEN
008040*================================================================
008050 0495-COMPUTE-DAYS-BETWEEN.
008060     MOVE ZERO TO WS-DAYS-BETWEEN.
008070     IF WS-FIRST-DATE-TIME = SPACES OR WS-LAST-DATE-TIME = SPACES
008080         GO TO 0495-EXIT
008090     END-IF.
008100     MOVE WS-FIRST-DATE-TIME (7:4) TO WS-CIV-Y.
008110     MOVE WS-FIRST-DATE-TIME (1:2) TO WS-CIV-M.
008120     MOVE WS-FIRST-DATE-TIME (4:2) TO WS-CIV-D.
008130     PERFORM 0496-CIVIL-TO-SERIAL-DAY THRU 0496-EXIT.
008140     MOVE WS-CIV-SERIAL TO WS-FIRST-SERIAL-DAY.
008150
008160     MOVE WS-LAST-DATE-TIME (7:4) TO WS-CIV-Y.
008170     MOVE WS-LAST-DATE-TIME (1:2) TO WS-CIV-M.
008180     MOVE WS-LAST-DATE-TIME (4:2) TO WS-CIV-D.
008190     PERFORM 0496-CIVIL-TO-SERIAL-DAY THRU 0496-EXIT.
008200     MOVE WS-CIV-SERIAL TO WS-LAST-SERIAL-DAY.
008210
008220     COMPUTE WS-DAYS-BETWEEN =
008230         WS-LAST-SERIAL-DAY - WS-FIRST-SERIAL-DAY.
008240     IF WS-DAYS-BETWEEN < 0
008250         COMPUTE WS-DAYS-BETWEEN = 0 - WS-DAYS-BETWEEN
008260     END-IF.
008270 0495-EXIT.
008280     EXIT.
008290
008300*----------------------------------------------------------*
008310* 0496 - EIN KALENDERDATUM (WS-CIV-Y/M/D) IN EINE FORTLAU-  *
008320* FENDE SERIENTAGSNUMMER UMRECHNEN (PROLEPTISCHER GREGORIA- *
008330* NISCHER KALENDER). KEINE INTRINSISCHE FUNKTION NOETIG -   *
008340* REINE GANZZAHLDIVISION UEBER COMPUTE OHNE ROUNDED.        *
008350*----------------------------------------------------------*
008360 0496-CIVIL-TO-SERIAL-DAY.
008370     IF WS-CIV-M > 2
008380         MOVE WS-CIV-Y TO WS-CIV-Y2
008390         COMPUTE WS-CIV-MA = WS-CIV-M - 3
008400     ELSE
008410         COMPUTE WS-CIV-Y2 = WS-CIV-Y - 1
008420         COMPUTE WS-CIV-MA = WS-CIV-M + 9
008430     END-IF.
008440     COMPUTE WS-CIV-ERA = WS-CIV-Y2 / 400.
008450     COMPUTE WS-CIV-YOE = WS-CIV-Y2 - (WS-CIV-ERA * 400).
008460     COMPUTE WS-CIV-DOY = ((153 * WS-CIV-MA) + 2) / 5
008470         + WS-CIV-D - 1.
008480     COMPUTE WS-CIV-DOE = (WS-CIV-YOE * 365) + (WS-CIV-YOE / 4)
008490         - (WS-CIV-YOE / 100) + WS-CIV-DOY.
008500     COMPUTE WS-CIV-SERIAL =
008510         (WS-CIV-ERA * 146097) + WS-CIV-DOE - 719468.
008520 0496-EXIT.
008530     EXIT.
008540
008550*================================================================
008560* 0497 - BOERSENTAGE DES LAUFENDEN KALENDERJAHRS BIS HEUTE
008570* (2025-03-18 SKR ST-2025-01). FUER DAS NOCH OFFENE JAHR DARF DIE
008580* DURCHSCHNITTLICHE-PRAEMIE-PRO-TAG-BERECHNUNG NICHT MIT 250
008590* BOERSENTAGEN RECHNEN, SONDERN MIT DEN BIS HEUTE VERSTRICHENEN
008600* KALENDERTAGEN SEIT DEM 01.01. DES LAUFENDEN JAHRES, UMGERECHNET
008610* AUF BOERSENTAGE IM VERHAELTNIS 5 ZU 7 (GANZZAHLIG). NUTZT DIE
008620* VORHANDENE KALENDER-SERIENTAG-ROUTINE 0496 ZWEIMAL.
008630*================================================================
008640 0497-COMPUTE-CUR-TRADING-DAYS.
008650     MOVE 250 TO WS-CUR-TRADING-DAYS.
008660     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
008670     MOVE WS-TODAY-YYYYMMDD (1:4) TO WS-TODAY-YEAR.
008680     MOVE WS-TODAY-YYYYMMDD (5:2) TO WS-TODAY-MONTH.
008690     MOVE WS-TODAY-YYYYMMDD (7:2) TO WS-TODAY-DAY.
008700
008710     MOVE WS-TODAY-YEAR TO WS-CIV-Y.
008720     MOVE WS-TODAY-MONTH TO WS-CIV-M.
008730     MOVE WS-TODAY-DAY TO WS-CIV-D.
008740     PERFORM 0496-CIVIL-TO-SERIAL-DAY THRU 0496-EXIT.
008750     MOVE WS-CIV-SERIAL TO WS-LAST-SERIAL-DAY.
008760
008770     MOVE WS-TODAY-YEAR TO WS-CIV-Y.
008780     MOVE 1 TO WS-CIV-M.
008790     MOVE 1 TO WS-CIV-D.
008800     PERFORM 0496-CIVIL-TO-SERIAL-DAY THRU 0496-EXIT.
008810     MOVE WS-CIV-SERIAL TO WS-JAN1-SERIAL-DAY.
008820
008830     COMPUTE WS-CUR-ELAPSED-DAYS =
008840         WS-LAST-SERIAL-DAY - WS-JAN1-SERIAL-DAY.
008850     IF WS-CUR-ELAPSED-DAYS < 0
008860         MOVE ZERO TO WS-CUR-ELAPSED-DAYS
008870     END-IF.
008880     COMPUTE WS-CUR-TRADING-DAYS = (WS-CUR-ELAPSED-DAYS * 5) / 7.
008890 0497-EXIT.
008900     EXIT.
008910
008920*================================================================
008930* 0500 - SUMWORK SCHREIBEN (EINE ZEILE JE JAHR)
008940*================================================================
008950 0500-WRITE-SUMMARY-RECORDS.
008960     OPEN OUTPUT SUMWORK.
008970     PERFORM 0510-WRITE-ONE-YEAR THRU 0510-EXIT
008980         VARYING YR-IDX FROM 1 BY 1 UNTIL YR-IDX > WS-YEAR-COUNT.
008990     PERFORM 0520-WRITE-TOTAL-ROW THRU 0520-EXIT.
009000     CLOSE SUMWORK.
009010 0500-EXIT.
009020     EXIT.
009030
009040 0510-WRITE-ONE-YEAR.
009050     MOVE SPACES TO SUM-OUT-REC.
009060     MOVE YR-YEAR (YR-IDX) TO SUM-YEAR.
009070     MOVE "N" TO SUM-IS-TOTAL-FLAG.
009080     MOVE YR-WAEHR-TAXABLE (YR-IDX) TO SUM-WAEHR-TAXABLE.
009090     MOVE YR-WAEHR-TAXFREE (YR-IDX) TO SUM-WAEHR-TAXFREE.
009100     MOVE YR-WAEHR-GESAMT (YR-IDX) TO SUM-WAEHR-GESAMT.
009110     MOVE YR-Z20 (YR-IDX) TO SUM-Z20.
009120     MOVE YR-Z23 (YR-IDX) TO SUM-Z23.
009130     MOVE YR-AKTIEN-GESAMT (YR-IDX) TO SUM-AKTIEN-GESAMT.
009140     MOVE YR-AKTIEN-VVORTRAG (YR-IDX) TO SUM-AKTIEN-VVORTRAG.
009150     MOVE YR-SONST-GESAMT (YR-IDX) TO SUM-SONST-GESAMT.
009160     MOVE YR-STILL-GESAMT (YR-IDX) TO SUM-STILL-GESAMT.
009170     MOVE YR-STILL-CALL-GESAMT (YR-IDX) TO SUM-STILL-CALL-GESAMT.
009180     MOVE YR-STILL-PUT-GESAMT (YR-IDX) TO SUM-STILL-PUT-GESAMT.
009190     MOVE YR-STILL-FIFO-GESAMT (YR-IDX) TO SUM-STILL-FIFO-GESAMT.
009200     MOVE YR-LONGOPT-GESAMT (YR-IDX) TO SUM-LONGOPT-GESAMT.
009210     MOVE YR-FUTURE-GESAMT (YR-IDX) TO SUM-FUTURE-GESAMT.
009220     MOVE YR-ZINSEN-GESAMT (YR-IDX) TO SUM-ZINSEN-GESAMT.
009230     MOVE YR-PRAEMIE-PRO-TAG (YR-IDX) TO SUM-PRAEMIE-PRO-TAG.
009240     MOVE YR-SO-GESAMT (YR-IDX) TO SUM-SO-GESAMT.
009250     MOVE YR-SO-VVORTRAG (YR-IDX) TO SUM-SO-VVORTRAG.
009260     MOVE YR-KAPINV-GESAMT (YR-IDX) TO SUM-KAPINV-GESAMT.
009270     MOVE YR-Z21 (YR-IDX) TO SUM-Z21.
009280     MOVE YR-Z24 (YR-IDX) TO SUM-Z24.
009290     MOVE YR-Z19 (YR-IDX) TO SUM-Z19.
009300     MOVE YR-TERMIN-VVORTRAG (YR-IDX) TO SUM-TERMIN-VVORTRAG.
009310     MOVE YR-KAP-KAPINV (YR-IDX) TO SUM-KAP-KAPINV.
009320     MOVE YR-KERST-STEUER (YR-IDX) TO SUM-KERST-STEUER.
009330     MOVE YR-KERST-VVORTRAG (YR-IDX) TO SUM-KERST-VVORTRAG.
009340     MOVE YR-TWR-USD (YR-IDX) TO SUM-TWR-USD.
009350     MOVE YR-TWR-EUR (YR-IDX) TO SUM-TWR-EUR.
009360     MOVE YR-EINZAHL-EUR (YR-IDX) TO SUM-EINZAHL-EUR.
009370     MOVE YR-EINZAHL-USD (YR-IDX) TO SUM-EINZAHL-USD.
009380     MOVE YR-AUSZAHL-EUR (YR-IDX) TO SUM-AUSZAHL-EUR.
009390     MOVE YR-AUSZAHL-USD (YR-IDX) TO SUM-AUSZAHL-USD.
009400     MOVE YR-BEZ-DIVIDENDEN (YR-IDX) TO SUM-BEZ-DIVIDENDEN.
009410     MOVE YR-DIVIDENDEN (YR-IDX) TO SUM-DIVIDENDEN.
009420     MOVE YR-QUELLENSTEUER (YR-IDX) TO SUM-QUELLENSTEUER.
009430     MOVE YR-ZUS-ORDERGEB (YR-IDX) TO SUM-ZUS-ORDERGEB.
009440     MOVE YR-BROKERGEB (YR-IDX) TO SUM-BROKERGEB.
009450     MOVE YR-ALLE-GEB-USD (YR-IDX) TO SUM-ALLE-GEB-USD.
009460     MOVE YR-CASH-USD (YR-IDX) TO SUM-CASH-USD.
009470     MOVE YR-NLV-USD (YR-IDX) TO SUM-NLV-USD.
009480     MOVE YR-NLV-EUR (YR-IDX) TO SUM-NLV-EUR.
009490     WRITE SUM-OUT-REC.
009500 0510-EXIT.
009510     EXIT.
009520
009530*================================================================
009540* 0520 - SUMMENZEILE UEBER DEN GESAMTEN BEOBACHTUNGSZEITRAUM
009550*        (NUR AUSSERHALB DES STEUERJAHR-MODUS, SIEHE 0490)
009560*================================================================
009570 0520-WRITE-TOTAL-ROW.
009580     IF WS-TAX-MODE-ON OR WS-YEAR-COUNT = ZERO
009590         GO TO 0520-EXIT
009600     END-IF.
009610     MOVE SPACES TO SUM-OUT-REC.
009620     MOVE "TOTL" TO SUM-YEAR-ALPHA.
009630     MOVE "J" TO SUM-IS-TOTAL-FLAG.
009640     MOVE WS-TOTAL-RETURN-PCT TO SUM-TWR-USD.
009650     MOVE WS-FINAL-NLV-USD TO SUM-NLV-USD.
009660     MOVE WS-TOTAL-DEPOSITS-USD TO SUM-EINZAHL-USD.
009670     MOVE WS-TOTAL-WITHDRAW-USD TO SUM-AUSZAHL-USD.
009680     WRITE SUM-OUT-REC.
009690 0520-EXIT.
009700     EXIT.
