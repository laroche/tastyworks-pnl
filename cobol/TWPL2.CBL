000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TWPL2.
000030 AUTHOR. W. ECKHARDT.
000040 INSTALLATION. EFFEKTEN-RECHENZENTRUM KOELN.
000050 DATE-WRITTEN. 1983-11-07.
000060 DATE-COMPILED.
000070 SECURITY. VERTRAULICH - NUR STEUERABTEILUNG.
000080*
000090*--------------------------------------------------------------*
000100* AENDERUNGSNACHWEIS TWPL2 - TAGESKURSTABELLE USD/WAEHRUNG      *
000110*--------------------------------------------------------------*
000120* DATUM       NAME  AUFTRAG-NR    BESCHREIBUNG                 *
000130* ----------  ----  ------------  ---------------------------- *
000140* 1983-11-07  WEC   URSCHRIFT     ERSTERSTELLUNG - TAGESKURS-   *
000150*                                 TABELLE USD/DEM FUER DIE      *
000160*                                 UMRECHNUNG AUSLAENDISCHER     *
000170*                                 KAPITALERTRAEGE.               *
000180* 1984-02-19  WEC   FIB-1984-03   RUECKWAERTSSUCHE BEI FEHLEN-  *
000190*                                 DEM KURS (WOCHENENDE/FEIER-   *
000200*                                 TAG) EINGEBAUT.                *
000210* 1986-05-30  RHO   FIB-1986-11   TABELLENGROESSE AUF 2000       *
000220*                                 SAETZE ERWEITERT (MEHR        *
000230*                                 HISTORIE BENOETIGT).           *
000240* 1991-01-15  WEC   FIB-1991-02   HARTER ABBRUCH WENN DATUM     *
000250*                                 VOELLIG FEHLT (BISHER NUR     *
000260*                                 WARNUNG).                      *
000270* 1998-11-03  WEC   DV-1998-77    JAHR-2000-ANPASSUNG: DATUMS-  *
000280*                                 FELD AUF VIERSTELLIGES JAHR   *
000290*                                 (YYYY-MM-DD) UMGESTELLT.       *
000300* 1999-01-04  WEC   DV-1999-01    UMSTELLUNG DER KURSTABELLE    *
000310*                                 VON DEM AUF EUR (EURO-        *
000320*                                 EINFUEHRUNG).                  *
000330* 2004-07-09  UTH   FIB-2004-14   TABELLENGROESSE AUF 4000       *
000340*                                 SAETZE ERWEITERT.              *
000350* 2019-08-21  SKR   ST-2019-06    KURSDATEI LIEST JETZT AUCH    *
000360*                                 DIE US-BROKER-FEEDS DER       *
000370*                                 DEPOTSTELLE TASTYTRADE MIT.    *
000380*--------------------------------------------------------------*
000390*
000400* ZWECK:
000410*   LIEST DIE TAEGLICHE EURUSD-KURSTABELLE EINMALIG IN EINE
000420*   SUCHTABELLE EIN (FUNKTION 1) UND BEANTWORTET ANSCHLIESSEND
000430*   KURSANFRAGEN JE BUCHUNGSDATUM (FUNKTION 2). FEHLT AN EINEM
000440*   TAG EIN KURS (WOCHENENDE, FEIERTAG), WIRD TAGWEISE AUF DEN
000450*   VORHERGEHENDEN TAG ZURUECKGEGANGEN. FEHLT DAS DATUM GANZ IN
000460*   DER TABELLE, WIRD DER LAUF HART ABGEBROCHEN.
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT RATEFILE ASSIGN TO RATEFILE
000560     ORGANIZATION IS LINE SEQUENTIAL
000570     FILE STATUS IS FS-RATE.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  RATEFILE
000620     LABEL RECORD STANDARD.
000630 01  RT-LINE-REC.
000640     05  RT-LINE-TEXT          PIC X(120).
000650     05  FILLER                PIC X(10).
000660
000670 WORKING-STORAGE SECTION.
000680*
000690* KURS-SUCHTABELLE - CA. 4000 EINTRAEGE, 2010 BIS LAUFENDES JAHR
000700*
000710 01  WS-RATE-TABLE.
000720     05  WS-RATE-ENTRY OCCURS 4000 TIMES
000730                       INDEXED BY RT-IDX RT-SRCH-IDX.
000740         10  WS-RT-DATE        PIC X(10).
000750         10  WS-RT-VALUE-GRP.
000760             15  WS-RT-VALUE   PIC 9(01)V9(04).
000770         10  WS-RT-NULL-FLAG   PIC X(01).
000780             88  WS-RT-IS-NULL VALUE "N".
000790             88  WS-RT-HAS-RATE VALUE "R".
000800     05  FILLER                PIC X(04) VALUE SPACES.
000810
000820*    REDEFINES DER KURSZAHL FUER DIE ZERLEGUNG DES TEXTFELDES
000830*    "N.NNNN" (DEZIMALPUNKT IST KEIN SPEICHERBYTE DER V9(04)).
000840 01  WS-RT-TEXT-PARTS REDEFINES WS-RATE-TABLE.
000850     05  FILLER OCCURS 4000 TIMES.
000860         10  FILLER            PIC X(10).
000870         10  WS-RT-INT-DIGIT   PIC 9(01).
000880         10  WS-RT-FRAC-DIGITS PIC 9(04).
000890         10  FILLER            PIC X(01).
000900     05  FILLER                PIC X(04).
000910
000920 77  FS-RATE                   PIC X(02).
000930 77  WS-RATE-COUNT             PIC 9(04) COMP VALUE ZERO.
000940 77  WS-HEADER-SKIP            PIC 9(01) COMP VALUE ZERO.
000950 77  WS-RT-RAW-DATE            PIC X(10).
000960 77  WS-RT-RAW-RATE            PIC X(10).
000970 77  WS-RT-RAW-IGNORE          PIC X(40).
000980 77  WS-UNSTR-PTR              PIC 9(03) COMP.
000990
001000*    DATUMS-ARBEITSFELDER FUER DIE RUECKWAERTS-SUCHE (TAG-1)
001010 01  WS-SEARCH-DATE.
001020     05  WS-SD-YEAR            PIC 9(04).
001030     05  FILLER                PIC X(01) VALUE "-".
001040     05  WS-SD-MONTH           PIC 9(02).
001050     05  FILLER                PIC X(01) VALUE "-".
001060     05  WS-SD-DAY             PIC 9(02).
001070 01  WS-SD-NUMERIC REDEFINES WS-SEARCH-DATE.
001080     05  WS-SDN-YEAR           PIC 9(04).
001090     05  FILLER                PIC X(01).
001100     05  WS-SDN-MONTH          PIC 9(02).
001110     05  FILLER                PIC X(01).
001120     05  WS-SDN-DAY            PIC 9(02).
001130
001140 77  WS-DAYS-IN-MONTH          PIC 9(02) COMP.
001150 77  WS-LEAP-TEST              PIC 9(01) COMP.
001160 77  WS-STEPBACK-COUNT         PIC 9(04) COMP VALUE ZERO.
001170
001180*    EINGABE-/AUSGABEPARAMETER, VOM AUFRUFER (TWPL1/TWPL4)
001190*    PER REFERENZ UEBERGEBEN - KEIN COPY-BUCH IM HAUS UEBLICH.
001200 LINKAGE SECTION.
001210 01  LK-FUNCTION               PIC 9(01).
001220     88  LK-FUNC-LOAD          VALUE 1.
001230     88  LK-FUNC-LOOKUP        VALUE 2.
001240 01  LK-LOOKUP-DATE            PIC X(10).
001250 01  LK-RATE-OUT               PIC 9(01)V9(04).
001260 01  LK-NOT-FOUND-FLAG         PIC X(01).
001270     88  LK-DATE-FOUND         VALUE "J".
001280     88  LK-DATE-NOT-FOUND     VALUE "N".
001290
001300 PROCEDURE DIVISION USING LK-FUNCTION LK-LOOKUP-DATE
001310                           LK-RATE-OUT LK-NOT-FOUND-FLAG.
001320
001330 0000-HAUPTSTEUERUNG.
001340     IF LK-FUNC-LOAD
001350         PERFORM 0100-LOAD-RATE-TABLE THRU 0100-EXIT
001360     ELSE
001370         PERFORM 0200-LOOKUP-RATE THRU 0200-EXIT
001380     END-IF.
001390     GOBACK.
001400
001410 0100-LOAD-RATE-TABLE.
001420*    DIE KURSDATEI HAT 5 KOPFZEILEN; LEERE DATUMSFELDER WERDEN
001430*    UEBERSPRUNGEN.
001440     MOVE ZERO TO WS-RATE-COUNT WS-HEADER-SKIP.
001450     OPEN INPUT RATEFILE.
001460     IF FS-RATE NOT = "00"
001470         DISPLAY "TWPL2 - KURSDATEI NICHT VORHANDEN - ABBRUCH"
001480         MOVE 16 TO RETURN-CODE
001490         STOP RUN
001500     END-IF.
001510
001520 0110-SKIP-HEADER.
001530     IF WS-HEADER-SKIP < 5
001540         READ RATEFILE AT END GO TO 0100-EXIT
001550         ADD 1 TO WS-HEADER-SKIP
001560         GO TO 0110-SKIP-HEADER
001570     END-IF.
001580
001590 0120-READ-RATE-LOOP.
001600     READ RATEFILE AT END GO TO 0100-EXIT.
001610
001620     MOVE SPACES TO WS-RT-RAW-DATE WS-RT-RAW-RATE WS-RT-RAW-IGNORE.
001630     UNSTRING RT-LINE-TEXT DELIMITED BY ","
001640         INTO WS-RT-RAW-DATE WS-RT-RAW-RATE WS-RT-RAW-IGNORE
001650     END-UNSTRING.
001660
001670     IF WS-RT-RAW-DATE = SPACES
001680         GO TO 0120-READ-RATE-LOOP
001690     END-IF.
001700
001710     ADD 1 TO WS-RATE-COUNT.
001720     SET RT-IDX TO WS-RATE-COUNT.
001730     MOVE WS-RT-RAW-DATE TO WS-RT-DATE (RT-IDX).
001740
001750     IF WS-RT-RAW-RATE (1:1) = "."
001760         SET WS-RT-IS-NULL (RT-IDX) TO TRUE
001770         MOVE ZERO TO WS-RT-VALUE (RT-IDX)
001780     ELSE
001790         SET WS-RT-HAS-RATE (RT-IDX) TO TRUE
001800         PERFORM 0130-STORE-RATE-VALUE THRU 0130-EXIT
001810     END-IF.
001820
001830     GO TO 0120-READ-RATE-LOOP.
001840
001850 0130-STORE-RATE-VALUE.
001860*    "N.NNNN" AUS DEM TEXTFELD IN DIE V9(04)-ZAHL ZERLEGEN -
001870*    UEBER DAS REDEFINES WS-RT-TEXT-PARTS, OHNE FUNCTION NUMVAL.
001880     MOVE WS-RT-RAW-RATE (1:1) TO WS-RT-INT-DIGIT (RT-IDX).
001890     MOVE WS-RT-RAW-RATE (3:4) TO WS-RT-FRAC-DIGITS (RT-IDX).
001900 0130-EXIT.
001910     EXIT.
001920
001930 0100-EXIT.
001940     CLOSE RATEFILE.
001950     DISPLAY "TWPL2 - KURSTABELLE GELADEN, SAETZE: "
001960             WS-RATE-COUNT.
001970     EXIT.
001980
001990 0200-LOOKUP-RATE.
002000     MOVE LK-LOOKUP-DATE TO WS-SEARCH-DATE.
002010     MOVE "N" TO LK-NOT-FOUND-FLAG.
002020     MOVE ZERO TO WS-STEPBACK-COUNT.
002030
002040 0210-SEARCH-TABLE.
002050     SET RT-SRCH-IDX TO 1.
002060     SEARCH WS-RATE-ENTRY VARYING RT-SRCH-IDX
002070         AT END GO TO 0290-HARD-ERROR
002080         WHEN WS-RT-DATE (RT-SRCH-IDX) = WS-SEARCH-DATE
002090             GO TO 0220-FOUND-ENTRY
002100     END-SEARCH.
002110     GO TO 0290-HARD-ERROR.
002120
002130 0220-FOUND-ENTRY.
002140     IF WS-RT-HAS-RATE (RT-SRCH-IDX)
002150         MOVE WS-RT-VALUE (RT-SRCH-IDX) TO LK-RATE-OUT
002160         SET LK-DATE-FOUND TO TRUE
002170         GO TO 0200-EXIT
002180     END-IF.
002190*    KURS AN DIESEM TAG IST NULL (WOCHENENDE/FEIERTAG) -
002200*    EINEN KALENDERTAG ZURUECKGEHEN UND ERNEUT SUCHEN.
002210     ADD 1 TO WS-STEPBACK-COUNT.
002220     IF WS-STEPBACK-COUNT > 30
002230         GO TO 0290-HARD-ERROR
002240     END-IF.
002250     PERFORM 0250-DECREMENT-DATE THRU 0250-EXIT.
002260     GO TO 0210-SEARCH-TABLE.
002270
002280 0250-DECREMENT-DATE.
002290     IF WS-SD-DAY > 1
002300         SUBTRACT 1 FROM WS-SD-DAY
002310         GO TO 0250-EXIT
002320     END-IF.
002330*    ERSTER DES MONATS - IN DEN VORMONAT WECHSELN.
002340     IF WS-SD-MONTH = 1
002350         SUBTRACT 1 FROM WS-SD-YEAR
002360         MOVE 12 TO WS-SD-MONTH
002370         MOVE 31 TO WS-SD-DAY
002380         GO TO 0250-EXIT
002390     END-IF.
002400     SUBTRACT 1 FROM WS-SD-MONTH.
002410     PERFORM 0260-DAYS-IN-MONTH THRU 0260-EXIT.
002420     MOVE WS-DAYS-IN-MONTH TO WS-SD-DAY.
002430 0250-EXIT.
002440     EXIT.
002450
002460 0260-DAYS-IN-MONTH.
002470     EVALUATE WS-SD-MONTH
002480         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
002490             MOVE 31 TO WS-DAYS-IN-MONTH
002500         WHEN 4 WHEN 6 WHEN 9 WHEN 11
002510             MOVE 30 TO WS-DAYS-IN-MONTH
002520         WHEN 2
002530             MOVE ZERO TO WS-LEAP-TEST
002540             DIVIDE WS-SD-YEAR BY 4 GIVING WS-LEAP-TEST
002550                 REMAINDER WS-LEAP-TEST
002560             IF WS-LEAP-TEST = ZERO
002570                 MOVE 29 TO WS-DAYS-IN-MONTH
002580             ELSE
002590                 MOVE 28 TO WS-DAYS-IN-MONTH
002600             END-IF
002610     END-EVALUATE.
002620 0260-EXIT.
002630     EXIT.
002640
002650 0290-HARD-ERROR.
002660     DISPLAY "TWPL2 - KEIN KURS FUER DATUM " LK-LOOKUP-DATE
002670             " GEFUNDEN - LAUF ABGEBROCHEN".
002680     MOVE 20 TO RETURN-CODE.
002690     SET LK-DATE-NOT-FOUND TO TRUE.
002700     STOP RUN.
002710
002720 0200-EXIT.
002730     EXIT.
