000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TWPL1.
000030 AUTHOR. R. HOFSTETTER.
000040 INSTALLATION. EFFEKTEN-RECHENZENTRUM KOELN.
000050 DATE-WRITTEN. 1984-02-20.
000060 DATE-COMPILED.
000070 SECURITY. VERTRAULICH - NUR STEUERABTEILUNG.
000080*
000090*--------------------------------------------------------------*
000100* AENDERUNGSNACHWEIS TWPL1 - STEUERUNGSLAUF US-DEPOTABRECHNUNG  *
000110*--------------------------------------------------------------*
000120* DATUM       NAME  AUFTRAG-NR    BESCHREIBUNG                 *
000130* ----------  ----  ------------  ---------------------------- *
000140* 1984-02-20  RHO   URSCHRIFT     ERSTERSTELLUNG - RUFT DIE     *
000150*                                 EINZELSCHRITTE DER US-DEPOT-  *
000160*                                 ABRECHNUNG NACHEINANDER AUF.   *
000170* 1985-07-11  RHO   FIB-1985-09   SCHALTER FUER ABSCHALTBARE    *
000180*                                 WAEHRUNGSUMRECHNUNG (USD-     *
000190*                                 MODUS) EINGEFUEHRT.            *
000200* 1998-11-03  WEC   DV-1998-77    JAHR-2000-ANPASSUNG.           *
000210* 2014-03-04  UTH   ST-2014-02    SCHALTER "UNBEKANNTES SYMBOL  *
000220*                                 ALS AKTIE ANNEHMEN" ERGAENZT.  *
000230* 2014-03-09  UTH   ST-2014-03    SCHALTER "AUSFUEHRLICH" FUER   *
000240*                                 DIE KONSOLENLISTE DER DRUCK-   *
000250*                                 AUFBEREITUNG EINGEFUEHRT.       *
000260* 2019-08-21  SKR   ST-2019-06    AUFRUF DES NEUEN EINLESE-     *
000270*                                 BAUSTEINS TWPL3 FUER DAS       *
000280*                                 TASTYTRADE-EXPORTFORMAT.       *
000290* 2021-05-17  SKR   ST-2021-03    STEUERJAHR-EINGRENZUNG (EIN   *
000300*                                 EINZIGES JAHR FUER DIE         *
000310*                                 ANLAGE-AUSGABE) ALS PARAMETER  *
000320*                                 AUFGENOMMEN.                   *
000330*--------------------------------------------------------------*
000340*
000350* ZWECK:
000360*   STEUERUNGSPROGRAMM DES BATCHLAUFS "US-DEPOT-GEWINN-
000370*   ERMITTLUNG" FUER AUSLAENDISCHE (US-) WERTPAPIERDEPOTS.
000380*   RUFT DIE KURSTABELLE, DEN EINLESE-/NORMALISIERUNGSBAUSTEIN,
000390*   DEN HAUPTVERARBEITUNGSLAUF, DIE JAHRESSTATISTIK UND DIE
000400*   DRUCKAUFBEREITUNG IN DIESER REIHENFOLGE AUF, NACH DEM IM HAUS
000410*   UEBLICHEN MUSTER EINES STEUERUNGSBAUSTEINS MIT FESTER CALL-
000420*   KETTE: KEIN MENUE, DIE REIHENFOLGE IST IM BATCH FEST.
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510*
000520* LAUFOPTIONEN - WERDEN AN ALLE BAUSTEINE DURCHGEREICHT.
000530*
000540 01  WS-RUN-OPTIONS.
000550     05  WS-OPT-CONVERT-FLAG       PIC X(01) VALUE "J".
000560         88  WS-CONVERT-ON         VALUE "J".
000570         88  WS-CONVERT-OFF        VALUE "N".
000580     05  WS-OPT-TAX-MODE-FLAG      PIC X(01) VALUE "N".
000590         88  WS-TAX-MODE-ON        VALUE "J".
000600         88  WS-TAX-MODE-OFF       VALUE "N".
000610     05  WS-OPT-TAX-YEAR           PIC 9(04) COMP VALUE ZERO.
000620     05  WS-OPT-ASSUME-STOCK-FLAG  PIC X(01) VALUE "N".
000630         88  WS-ASSUME-STOCK-ON    VALUE "J".
000640     05  WS-OPT-VERBOSE-FLAG       PIC X(01) VALUE "J".
000650         88  WS-VERBOSE-ON         VALUE "J".
000660     05  FILLER                    PIC X(19).
000670
000680*    REDEFINES - ALTE EINZELSCHALTERBELEGUNG (UPSI-AEHNLICH),
000690*    VOR EINFUEHRUNG DER 88-MNEMONICS SO GENUTZT; BLEIBT ALS
000700*    BYTE-WEISE ANSICHT DER OPTIONSGRUPPE ERHALTEN.
000710 01  WS-RUN-OPTIONS-BYTES REDEFINES WS-RUN-OPTIONS.
000720     05  WS-OPT-BYTE               PIC X(01) OCCURS 5 TIMES.
000730     05  FILLER                    PIC X(23).
000740
000750*    ZWEITE ANSICHT DERSELBEN GRUPPE ALS EIN FELD - FUER DIE
000760*    PROTOKOLLZEILE BEIM LAUFSTART, DAMIT DIE OPERATOREN DIE
000770*    GESETZTEN SCHALTER AUF EINEN BLICK SEHEN.
000780 01  WS-RUN-OPTIONS-LINE REDEFINES WS-RUN-OPTIONS PIC X(28).
000790
000800 77  WS-FUNC-LOAD-RATES            PIC 9(01) COMP VALUE 1.
000810 77  WS-DUMMY-DATE                 PIC X(10) VALUE SPACES.
000820 77  WS-DUMMY-RATE                 PIC 9(01)V9(04) VALUE ZERO.
000830 77  WS-DUMMY-FLAG                 PIC X(01) VALUE SPACES.
000840 77  WS-STEP-NAME                  PIC X(20) VALUE SPACES.
000850*    KURZFORM DES SCHRITTNAMENS FUER DIE EINZEILIGE KONSOLEN-
000860*    MELDUNG JE SCHRITT.
000870 77  WS-STEP-CODE REDEFINES WS-STEP-NAME PIC X(04).
000880
000890 PROCEDURE DIVISION.
000900 0000-HAUPTABLAUF.
000910     DISPLAY "TWPL1 - US-DEPOT-GEWINNERMITTLUNG STARTET".
000920     PERFORM 0100-SET-RUN-OPTIONS THRU 0100-EXIT.
000930     DISPLAY "TWPL1 - SCHALTERBELEGUNG: " WS-RUN-OPTIONS-LINE.
000940     PERFORM 0200-LOAD-RATE-TABLE THRU 0200-EXIT.
000950     PERFORM 0300-NORMALIZE-INPUT THRU 0300-EXIT.
000960     PERFORM 0400-PROCESS-TRANSACTIONS THRU 0400-EXIT.
000970     PERFORM 0500-BUILD-YEARLY-SUMMARY THRU 0500-EXIT.
000980     PERFORM 0600-WRITE-REPORTS THRU 0600-EXIT.
000990     DISPLAY "TWPL1 - LAUF BEENDET".
001000     STOP RUN.
001010
001020 0100-SET-RUN-OPTIONS.
001030*    IN DIESEM HAUS WERDEN DIE LAUFOPTIONEN FEST IM STEUERUNGS-
001040*    PROGRAMM GESETZT (KEINE KOMMANDOZEILENVERARBEITUNG); EIN
001050*    OPERATOR AENDERT SIE HIER VOR DEM COMPILE/LINK-SCHRITT.
001060     SET WS-CONVERT-ON TO TRUE.
001070     SET WS-TAX-MODE-OFF TO TRUE.
001080     MOVE ZERO TO WS-OPT-TAX-YEAR.
001090     SET WS-ASSUME-STOCK-ON TO TRUE.
001100 0100-EXIT.
001110     EXIT.
001120
001130 0200-LOAD-RATE-TABLE.
001140     MOVE "KURSTABELLE" TO WS-STEP-NAME.
001150     DISPLAY "TWPL1 - SCHRITT " WS-STEP-CODE " STARTET".
001160     CALL "TWPL2" USING WS-FUNC-LOAD-RATES WS-DUMMY-DATE
001170                        WS-DUMMY-RATE WS-DUMMY-FLAG.
001180 0200-EXIT.
001190     EXIT.
001200
001210 0300-NORMALIZE-INPUT.
001220     MOVE "EINLESEN/NORMAL." TO WS-STEP-NAME.
001230     DISPLAY "TWPL1 - SCHRITT " WS-STEP-CODE " STARTET".
001240     CALL "TWPL3" USING WS-RUN-OPTIONS.
001250 0300-EXIT.
001260     EXIT.
001270
001280 0400-PROCESS-TRANSACTIONS.
001290     MOVE "HAUPTVERARBEITUNG" TO WS-STEP-NAME.
001300     DISPLAY "TWPL1 - SCHRITT " WS-STEP-CODE " STARTET".
001310     CALL "TWPL4" USING WS-RUN-OPTIONS.
001320 0400-EXIT.
001330     EXIT.
001340
001350 0500-BUILD-YEARLY-SUMMARY.
001360     MOVE "JAHRESSTATISTIK" TO WS-STEP-NAME.
001370     DISPLAY "TWPL1 - SCHRITT " WS-STEP-CODE " STARTET".
001380     CALL "TWPL5" USING WS-RUN-OPTIONS.
001390 0500-EXIT.
001400     EXIT.
001410
001420 0600-WRITE-REPORTS.
001430     MOVE "DRUCKAUFBEREITUNG" TO WS-STEP-NAME.
001440     DISPLAY "TWPL1 - SCHRITT " WS-STEP-CODE " STARTET".
001450     CALL "TWPL6" USING WS-RUN-OPTIONS.
001460 0600-EXIT.
001470     EXIT.
