000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TWPL3.
000030 AUTHOR. M. LANGENBERG.
000040 INSTALLATION. EFFEKTEN-RECHENZENTRUM KOELN.
000050 DATE-WRITTEN. 1986-09-02.
000060 DATE-COMPILED.
000070 SECURITY. VERTRAULICH - NUR STEUERABTEILUNG.
000080*
000090*--------------------------------------------------------------*
000100* AENDERUNGSNACHWEIS TWPL3 - EINLESEN/NORMALISIEREN BROKERFEED  *
000110*--------------------------------------------------------------*
000120* DATUM       NAME  AUFTRAG-NR    BESCHREIBUNG                 *
000130* ----------  ----  ------------  ---------------------------- *
000140* 1986-09-02  MLA   URSCHRIFT     ERSTERSTELLUNG - LIEST DAS    *
000150*                                 ALTE BROKER-BANDFORMAT EIN    *
000160*                                 UND SCHREIBT DIE EINHEITLICHE *
000170*                                 TRANSAKTIONSDATEI.             *
000180* 1989-04-18  MLA   FIB-1989-05   ZUSAMMENFUEHRUNG MEHRERER      *
000190*                                 EINGABEDATEIEN (BIS ZU 5)      *
000200*                                 VOR DER SORTIERUNG.             *
000210* 1998-11-03  WEC   DV-1998-77    JAHR-2000-ANPASSUNG.           *
000220* 2019-08-21  SKR   ST-2019-06    NEUES TASTYTRADE-EXPORTFORMAT  *
000230*                                 ERKANNT UND AUF DAS ALTE       *
000240*                                 (INTERNE) LAYOUT ABGEBILDET:   *
000250*                                 KOPFZEILENERKENNUNG, ACTION-   *
000260*                                 AUFSPALTUNG, PREISENTNAHME     *
000270*                                 AUS DEM BESCHREIBUNGSTEXT.     *
000280* 2020-02-11  SKR   ST-2020-01    PUNKT VOR DEM SYMBOL (NEUES    *
000290*                                 FORMAT KENNZEICHNET OPTIONEN   *
000300*                                 SO) WIRD ENTFERNT.             *
000310*--------------------------------------------------------------*
000320*
000330* ZWECK:
000340*   LIEST BIS ZU 5 TRANSAKTIONS-EXPORTDATEIEN EIN, ERKENNT JE
000350*   KOPFZEILE OB ALTES ODER NEUES FORMAT VORLIEGT, BILDET DAS
000360*   NEUE FORMAT AUF DAS ALTE (INTERNE) SATZBILD AB, UND SCHREIBT
000370*   ALLE SAETZE - NACH BUCHUNGSDATUM AUFSTEIGEND SORTIERT - IN
000380*   DIE ARBEITSDATEI TRANHIST (AELTESTER SATZ ZUERST), DIE VON
000390*   TWPL4 GELESEN WIRD.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT OPTIONAL TRANHST1 ASSIGN TO TRANHST1
000490     ORGANIZATION IS LINE SEQUENTIAL
000500     FILE STATUS IS FS-IN1.
000510     SELECT OPTIONAL TRANHST2 ASSIGN TO TRANHST2
000520     ORGANIZATION IS LINE SEQUENTIAL
000530     FILE STATUS IS FS-IN2.
000540     SELECT OPTIONAL TRANHST3 ASSIGN TO TRANHST3
000550     ORGANIZATION IS LINE SEQUENTIAL
000560     FILE STATUS IS FS-IN3.
000570     SELECT OPTIONAL TRANHST4 ASSIGN TO TRANHST4
000580     ORGANIZATION IS LINE SEQUENTIAL
000590     FILE STATUS IS FS-IN4.
000600     SELECT OPTIONAL TRANHST5 ASSIGN TO TRANHST5
000610     ORGANIZATION IS LINE SEQUENTIAL
000620     FILE STATUS IS FS-IN5.
000630
000640     SELECT TRANHIST ASSIGN TO TRANHIST
000650     ORGANIZATION IS LINE SEQUENTIAL
000660     FILE STATUS IS FS-OUT.
000670
000680     SELECT WORK-SORT-FILE ASSIGN TO SRTWORK1.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  TRANHST1 LABEL RECORD STANDARD.
000730 01  IN1-LINE-REC              PIC X(300).
000740 FD  TRANHST2 LABEL RECORD STANDARD.
000750 01  IN2-LINE-REC              PIC X(300).
000760 FD  TRANHST3 LABEL RECORD STANDARD.
000770 01  IN3-LINE-REC              PIC X(300).
000780 FD  TRANHST4 LABEL RECORD STANDARD.
000790 01  IN4-LINE-REC              PIC X(300).
000800 FD  TRANHST5 LABEL RECORD STANDARD.
000810 01  IN5-LINE-REC              PIC X(300).
000820
000830 FD  TRANHIST LABEL RECORD STANDARD.
000840 01  TH-LEGACY-REC.
000850     05  TH-DATE-TIME          PIC X(16).
000860     05  TH-TCODE              PIC X(16).
000870     05  TH-TSUBCODE           PIC X(24).
000880     05  TH-SYMBOL             PIC X(12).
000890     05  TH-BUYSELL            PIC X(04).
000900     05  TH-OPENCLOSE          PIC X(05).
000910     05  TH-QUANTITY           PIC S9(09)V9(04).
000920     05  TH-EXPIRE             PIC X(10).
000930     05  TH-STRIKE             PIC S9(07)V9(02).
000940     05  TH-CALLPUT            PIC X(01).
000950     05  TH-PRICE              PIC S9(09)V9(04).
000960     05  TH-FEES               PIC S9(07)V9(03).
000970     05  TH-AMOUNT             PIC S9(09)V9(02).
000980     05  TH-DESCRIPTION        PIC X(80).
000990     05  TH-ACCOUNT-REF        PIC X(20).
001000     05  FILLER                PIC X(10).
001010
001020 SD  WORK-SORT-FILE.
001030 01  SD-SORT-REC.
001040     05  SD-DATE-TIME          PIC X(16).
001050     05  SD-REST-OF-RECORD     PIC X(211).
001060     05  FILLER                PIC X(05).
001070
001080 WORKING-STORAGE SECTION.
001090 77  FS-IN1                    PIC X(02).
001100 77  FS-IN2                    PIC X(02).
001110 77  FS-IN3                    PIC X(02).
001120 77  FS-IN4                    PIC X(02).
001130 77  FS-IN5                    PIC X(02).
001140 77  FS-OUT                    PIC X(02).
001150 77  WS-REC-COUNT              PIC 9(07) COMP VALUE ZERO.
001160 77  WS-FILE-NBR               PIC 9(01) COMP VALUE ZERO.
001170 77  WS-FORMAT-SWITCH          PIC X(01) VALUE SPACES.
001180     88  WS-IS-LEGACY-FORMAT   VALUE "L".
001190     88  WS-IS-NEWFMT-FORMAT   VALUE "N".
001200     88  WS-FORMAT-UNKNOWN     VALUE "U".
001210
001220 01  WS-LEGACY-HEADER          PIC X(40) VALUE
001230     "Date/Time,Transaction Code,Transactio".
001240 01  WS-NEWFMT-HEADER          PIC X(40) VALUE
001250     "Date,Type,Sub Type,Action,Symbol,Inst".
001260
001270 01  WS-RAW-LINE                PIC X(300).
001280
001290*    REDEFINES FUER DIE BYTEWEISE AUSGABE DES ERSTEN ZEICHENS
001300*    BEIM KOPFZEILENFEHLER (SIEHE 0160-DETECT-HEADER).
001310 01  WS-RAW-LINE-BYTES REDEFINES WS-RAW-LINE.
001320     05  WS-RL-BYTE             PIC X(01) OCCURS 300 TIMES.
001330
001340*    HILFSFELDER FUER DAS ALTE (INTERNE) LAYOUT - UNSTRING DER
001350*    15 KOMMAGETRENNTEN SPALTEN.
001360 01  WS-LEGACY-TEXT-COLS.
001370     05  WS-L-DATE-TIME         PIC X(16).
001380     05  WS-L-TCODE             PIC X(16).
001390     05  WS-L-TSUBCODE          PIC X(24).
001400     05  WS-L-SYMBOL            PIC X(12).
001410     05  WS-L-BUYSELL           PIC X(04).
001420     05  WS-L-OPENCLOSE         PIC X(05).
001430     05  WS-L-QUANTITY-TX       PIC X(12).
001440     05  WS-L-EXPIRE            PIC X(10).
001450     05  WS-L-STRIKE-TX         PIC X(12).
001460     05  WS-L-CALLPUT           PIC X(01).
001470     05  WS-L-PRICE-TX          PIC X(12).
001480     05  WS-L-FEES-TX           PIC X(12).
001490     05  WS-L-AMOUNT-TX         PIC X(12).
001500     05  WS-L-DESCRIPTION       PIC X(80).
001510     05  WS-L-ACCOUNT-REF       PIC X(20).
001520     05  FILLER                 PIC X(04).
001530
001540*    HILFSFELDER FUER DAS NEUE TASTYTRADE-EXPORTFORMAT (19
001550*    SPALTEN, SIEHE SPALTENZUORDNUNG UNTEN).
001560 01  WS-NEWFMT-TEXT-COLS.
001570     05  WS-N-DATE              PIC X(20).
001580     05  WS-N-TYPE              PIC X(16).
001590     05  WS-N-SUBTYPE           PIC X(24).
001600     05  WS-N-ACTION            PIC X(16).
001610     05  WS-N-SYMBOL            PIC X(12).
001620     05  WS-N-INSTRTYPE         PIC X(16).
001630     05  WS-N-DESCRIPTION       PIC X(80).
001640     05  WS-N-VALUE-TX          PIC X(16).
001650     05  WS-N-QUANTITY-TX       PIC X(12).
001660     05  WS-N-AVGPRICE-TX       PIC X(12).
001670     05  WS-N-COMMISSIONS-TX    PIC X(12).
001680     05  WS-N-FEES-TX           PIC X(12).
001690     05  WS-N-MULTIPLIER-TX     PIC X(06).
001700     05  WS-N-ROOTSYM           PIC X(12).
001710     05  WS-N-UNDERLYING        PIC X(12).
001720     05  WS-N-EXPIRE-TX         PIC X(08).
001730     05  WS-N-STRIKE-TX         PIC X(12).
001740     05  WS-N-CALLPUT-TX        PIC X(04).
001750     05  WS-N-ORDERNUM          PIC X(12).
001760     05  FILLER                 PIC X(04).
001770
001780 77  WS-UNSTR-TALLY             PIC 9(03) COMP.
001790
001800*    GEMEINSAME ARBEITSFELDER FUER DIE TEXT->DEZIMAL-WANDLUNG
001810*    (KEIN FUNCTION NUMVAL IM HAUS - ZERLEGUNG WIE IN TWPL2).
001820 01  WS-PARSE-WORK.
001830     05  WS-PARSE-TEXT          PIC X(16).
001840     05  WS-PARSE-SIGN          PIC X(01).
001850         88  WS-PARSE-NEGATIVE  VALUE "-".
001860     05  WS-PARSE-INT-TEXT      PIC X(10).
001870     05  WS-PARSE-FRAC-TEXT     PIC X(06).
001880     05  WS-PARSE-INT-NUM       PIC 9(09).
001890     05  WS-PARSE-FRAC-NUM      PIC 9(06).
001900     05  FILLER                 PIC X(04).
001910 77  WS-PARSE-DIVISOR           PIC 9(07) COMP.
001920 77  WS-PARSE-RESULT            PIC S9(09)V9(06).
001930
001940*    REDEFINES ZUR BYTEWEISEN KONTROLLE DES PARSE-PUFFERS BEI
001950*    DER FEHLERSUCHE (DISPLAY DER ROHBYTES).
001960 01  WS-PARSE-WORK-BYTES REDEFINES WS-PARSE-WORK.
001970     05  WS-PW-BYTE             PIC X(01) OCCURS 52 TIMES.
001980
001990 77  WS-AT-SIGN-POS             PIC 9(03) COMP VALUE ZERO.
002000 77  WS-SCAN-IDX                PIC 9(03) COMP VALUE ZERO.
002010
002020 LINKAGE SECTION.
002030 01  LK-RUN-OPTIONS             PIC X(25).
002040
002050 PROCEDURE DIVISION USING LK-RUN-OPTIONS.
002060*--------------------------------------------------------------*
002070* STEUERPARAGRAPH DES EINLESEBAUSTEINS. RUFT DIE NORMALISIERUNG  *
002080* ALLER FUENF MOEGLICHEN EXPORTDATEIEN UND ANSCHLIESSEND DAS     *
002090* SORTIERTE SCHREIBEN DER ARBEITSDATEI TRANHIST AUF.             *
002100*--------------------------------------------------------------*
002110 0000-HAUPTSTEUERUNG.
002120     DISPLAY "TWPL3 - EINLESEN/NORMALISIEREN STARTET".
002130     MOVE ZERO TO WS-REC-COUNT.
002140     SORT WORK-SORT-FILE ON ASCENDING KEY SD-DATE-TIME
002150         INPUT PROCEDURE 0100-NORMALIZE-ALL-FILES
002160         OUTPUT PROCEDURE 0400-WRITE-TRANHIST.
002170     DISPLAY "TWPL3 - SAETZE GESCHRIEBEN: " WS-REC-COUNT.
002180     GOBACK.
002190
002200*--------------------------------------------------------------*
002210* RUFT DIE FUENF DATEIZWEIGE (0110-0150) DER REIHE NACH AUF.     *
002220* JEDE DATEI IST OPTIONAL - FEHLT SIE, BLEIBT DER ZWEIG OHNE     *
002230* SAETZE UND DIE VERARBEITUNG LAEUFT MIT DEN UEBRIGEN WEITER.    *
002240*--------------------------------------------------------------*
002250 0100-NORMALIZE-ALL-FILES.
002260     MOVE 1 TO WS-FILE-NBR.
002270     PERFORM 0110-PROCESS-FILE-1 THRU 0110-EXIT.
002280     PERFORM 0120-PROCESS-FILE-2 THRU 0120-EXIT.
002290     PERFORM 0130-PROCESS-FILE-3 THRU 0130-EXIT.
002300     PERFORM 0140-PROCESS-FILE-4 THRU 0140-EXIT.
002310     PERFORM 0150-PROCESS-FILE-5 THRU 0150-EXIT.
002320 0100-EXIT.
002330     EXIT.
002340
002350*--------------------------------------------------------------*
002360* OEFFNET DIE ERSTE EXPORTDATEI, ERKENNT UEBER 0160 OB ALT- ODER *
002370* NEUFORMAT VORLIEGT, UND LIEST SIE BIS EOF EIN.                 *
002380*--------------------------------------------------------------*
002390 0110-PROCESS-FILE-1.
002400     OPEN INPUT TRANHST1.
002410     IF FS-IN1 NOT = "00" AND FS-IN1 NOT = "35"
002420         DISPLAY "TWPL3 - TRANHST1 OPEN-FEHLER " FS-IN1
002430     END-IF.
002440     IF FS-IN1 = "00"
002450         READ TRANHST1 AT END GO TO 0110-EXIT
002460         MOVE IN1-LINE-REC TO WS-RAW-LINE
002470         PERFORM 0160-DETECT-HEADER THRU 0160-EXIT
002480*--------------------------------------------------------------*
002490* LIESEERTSCHLEIFE FUER DATEI 1 - JEDER SATZ GEHT AN 0300 ZUR    *
002500* FORMATNORMALISIERUNG.                                          *
002510*--------------------------------------------------------------*
002520     0111-READ-LOOP.
002530         READ TRANHST1 AT END GO TO 0110-CLOSE
002540         MOVE IN1-LINE-REC TO WS-RAW-LINE
002550         PERFORM 0300-NORMALIZE-RECORD THRU 0300-EXIT
002560         GO TO 0111-READ-LOOP
002570*--------------------------------------------------------------*
002580* SCHLIESST DATEI 1 NACH ERREICHEN VON EOF.                      *
002590*--------------------------------------------------------------*
002600     0110-CLOSE.
002610         CLOSE TRANHST1
002620     END-IF.
002630 0110-EXIT.
002640     EXIT.
002650
002660*--------------------------------------------------------------*
002670* WIE 0110-PROCESS-FILE-1, ABER FUER DIE ZWEITE EXPORTDATEI.     *
002680*--------------------------------------------------------------*
002690 0120-PROCESS-FILE-2.
002700     OPEN INPUT TRANHST2.
002710     IF FS-IN2 = "00"
002720         READ TRANHST2 AT END GO TO 0120-EXIT
002730         MOVE IN2-LINE-REC TO WS-RAW-LINE
002740         PERFORM 0160-DETECT-HEADER THRU 0160-EXIT
002750*--------------------------------------------------------------*
002760* LIESEERTSCHLEIFE FUER DATEI 2.                                 *
002770*--------------------------------------------------------------*
002780     0121-READ-LOOP.
002790         READ TRANHST2 AT END GO TO 0120-CLOSE
002800         MOVE IN2-LINE-REC TO WS-RAW-LINE
002810         PERFORM 0300-NORMALIZE-RECORD THRU 0300-EXIT
002820         GO TO 0121-READ-LOOP
002830*--------------------------------------------------------------*
002840* SCHLIESST DATEI 2 NACH ERREICHEN VON EOF.                      *
002850*--------------------------------------------------------------*
002860     0120-CLOSE.
002870         CLOSE TRANHST2
002880     END-IF.
002890 0120-EXIT.
002900     EXIT.
002910
002920*--------------------------------------------------------------*
002930* WIE 0110-PROCESS-FILE-1, ABER FUER DIE DRITTE EXPORTDATEI.     *
002940*--------------------------------------------------------------*
002950 0130-PROCESS-FILE-3.
002960     OPEN INPUT TRANHST3.
002970     IF FS-IN3 = "00"
002980         READ TRANHST3 AT END GO TO 0130-EXIT
002990         MOVE IN3-LINE-REC TO WS-RAW-LINE
003000         PERFORM 0160-DETECT-HEADER THRU 0160-EXIT
003010*--------------------------------------------------------------*
003020* LIESEERTSCHLEIFE FUER DATEI 3.                                 *
003030*--------------------------------------------------------------*
003040     0131-READ-LOOP.
003050         READ TRANHST3 AT END GO TO 0130-CLOSE
003060         MOVE IN3-LINE-REC TO WS-RAW-LINE
003070         PERFORM 0300-NORMALIZE-RECORD THRU 0300-EXIT
003080         GO TO 0131-READ-LOOP
003090*--------------------------------------------------------------*
003100* SCHLIESST DATEI 3 NACH ERREICHEN VON EOF.                      *
003110*--------------------------------------------------------------*
003120     0130-CLOSE.
003130         CLOSE TRANHST3
003140     END-IF.
003150 0130-EXIT.
003160     EXIT.
003170
003180*--------------------------------------------------------------*
003190* WIE 0110-PROCESS-FILE-1, ABER FUER DIE VIERTE EXPORTDATEI.     *
003200*--------------------------------------------------------------*
003210 0140-PROCESS-FILE-4.
003220     OPEN INPUT TRANHST4.
003230     IF FS-IN4 = "00"
003240         READ TRANHST4 AT END GO TO 0140-EXIT
003250         MOVE IN4-LINE-REC TO WS-RAW-LINE
003260         PERFORM 0160-DETECT-HEADER THRU 0160-EXIT
003270*--------------------------------------------------------------*
003280* LIESEERTSCHLEIFE FUER DATEI 4.                                 *
003290*--------------------------------------------------------------*
003300     0141-READ-LOOP.
003310         READ TRANHST4 AT END GO TO 0140-CLOSE
003320         MOVE IN4-LINE-REC TO WS-RAW-LINE
003330         PERFORM 0300-NORMALIZE-RECORD THRU 0300-EXIT
003340         GO TO 0141-READ-LOOP
003350*--------------------------------------------------------------*
003360* SCHLIESST DATEI 4 NACH ERREICHEN VON EOF.                      *
003370*--------------------------------------------------------------*
003380     0140-CLOSE.
003390         CLOSE TRANHST4
003400     END-IF.
003410 0140-EXIT.
003420     EXIT.
003430
003440*--------------------------------------------------------------*
003450* WIE 0110-PROCESS-FILE-1, ABER FUER DIE FUENFTE EXPORTDATEI.    *
003460*--------------------------------------------------------------*
003470 0150-PROCESS-FILE-5.
003480     OPEN INPUT TRANHST5.
003490     IF FS-IN5 = "00"
003500         READ TRANHST5 AT END GO TO 0150-EXIT
003510         MOVE IN5-LINE-REC TO WS-RAW-LINE
003520         PERFORM 0160-DETECT-HEADER THRU 0160-EXIT
003530*--------------------------------------------------------------*
003540* LIESEERTSCHLEIFE FUER DATEI 5.                                 *
003550*--------------------------------------------------------------*
003560     0151-READ-LOOP.
003570         READ TRANHST5 AT END GO TO 0150-CLOSE
003580         MOVE IN5-LINE-REC TO WS-RAW-LINE
003590         PERFORM 0300-NORMALIZE-RECORD THRU 0300-EXIT
003600         GO TO 0151-READ-LOOP
003610*--------------------------------------------------------------*
003620* SCHLIESST DATEI 5 NACH ERREICHEN VON EOF.                      *
003630*--------------------------------------------------------------*
003640     0150-CLOSE.
003650         CLOSE TRANHST5
003660     END-IF.
003670 0150-EXIT.
003680     EXIT.
003690
003700*--------------------------------------------------------------*
003710* PRUEFT DIE ERSTE ZEILE EINER EXPORTDATEI: BEGINNT SIE MIT DEM  *
003720* ALTEN SPALTENKOPF, WIRD WS-FORMAT-FLAG AUF "A" (ALT) GESETZT,  *
003730* BEGINNT SIE MIT DEM NEUEN TASTYTRADE-KOPF AUF "N" (NEU); JEDE  *
003740* ANDERE ERSTE ZEILE GILT ALS FORMATFEHLER.                      *
003750*--------------------------------------------------------------*
003760 0160-DETECT-HEADER.
003770     SET WS-FORMAT-UNKNOWN TO TRUE.
003780     IF WS-RAW-LINE (1:38) = WS-LEGACY-HEADER (1:38)
003790         SET WS-IS-LEGACY-FORMAT TO TRUE
003800     END-IF.
003810     IF WS-RAW-LINE (1:38) = WS-NEWFMT-HEADER (1:38)
003820         SET WS-IS-NEWFMT-FORMAT TO TRUE
003830     END-IF.
003840     IF WS-FORMAT-UNKNOWN
003850         DISPLAY "TWPL3 - UNBEKANNTE KOPFZEILE - ABBRUCH"
003860         DISPLAY "TWPL3 - ERSTES ZEICHEN DER ZEILE: "
003870             WS-RL-BYTE (1)
003880         MOVE 24 TO RETURN-CODE
003890         STOP RUN
003900     END-IF.
003910 0160-EXIT.
003920     EXIT.
003930
003940*--------------------------------------------------------------*
003950* VERTEILT JEDEN EINGELESENEN SATZ JE NACH WS-FORMAT-FLAG AN DIE *
003960* ALT- ODER NEUFORMAT-AUFBEREITUNG UND STOESST DANACH DAS        *
003970* SCHREIBEN DES NORMALISIERTEN SATZES AN.                        *
003980*--------------------------------------------------------------*
003990 0300-NORMALIZE-RECORD.
004000     IF WS-IS-LEGACY-FORMAT
004010         PERFORM 0310-PARSE-LEGACY-LINE THRU 0310-EXIT
004020     ELSE
004030         PERFORM 0320-PARSE-NEWFMT-LINE THRU 0320-EXIT
004040         PERFORM 0330-MAP-NEWFMT-TO-LEGACY THRU 0330-EXIT
004050     END-IF.
004060     ADD 1 TO WS-REC-COUNT.
004070     MOVE TH-DATE-TIME TO SD-DATE-TIME.
004080     MOVE TH-LEGACY-REC TO SD-SORT-REC (17:211).
004090     RELEASE SD-SORT-REC.
004100 0300-EXIT.
004110     EXIT.
004120
004130*--------------------------------------------------------------*
004140* ZERLEGT EINE ZEILE IM ALTEN, 15-SPALTIGEN KOMMAFORMAT PER      *
004150* UNSTRING UND UEBERNIMMT DIE FELDER UNVERAENDERT IN DEN         *
004160* INTERNEN TRANHIST-SATZ.                                        *
004170*--------------------------------------------------------------*
004180 0310-PARSE-LEGACY-LINE.
004190     UNSTRING WS-RAW-LINE DELIMITED BY ","
004200         INTO WS-L-DATE-TIME WS-L-TCODE WS-L-TSUBCODE
004210              WS-L-SYMBOL WS-L-BUYSELL WS-L-OPENCLOSE
004220              WS-L-QUANTITY-TX WS-L-EXPIRE WS-L-STRIKE-TX
004230              WS-L-CALLPUT WS-L-PRICE-TX WS-L-FEES-TX
004240              WS-L-AMOUNT-TX WS-L-DESCRIPTION
004250              WS-L-ACCOUNT-REF
004260     END-UNSTRING.
004270*    DIE TEXTFELDER DES ALTFORMATS WERDEN UNVERAENDERT IN DAS
004280*    INTERNE SATZBILD UEBERNOMMEN - KEINE WEITERE AUFBEREITUNG
004290*    NOETIG, DA DAS ALTFORMAT SCHON DIE INTERNE SPALTENFOLGE IST.
004300     MOVE WS-L-DATE-TIME    TO TH-DATE-TIME.
004310     MOVE WS-L-TCODE        TO TH-TCODE.
004320     MOVE WS-L-TSUBCODE     TO TH-TSUBCODE.
004330     MOVE WS-L-SYMBOL       TO TH-SYMBOL.
004340     MOVE WS-L-BUYSELL      TO TH-BUYSELL.
004350     MOVE WS-L-OPENCLOSE    TO TH-OPENCLOSE.
004360     MOVE WS-L-EXPIRE       TO TH-EXPIRE.
004370     MOVE WS-L-CALLPUT      TO TH-CALLPUT.
004380     MOVE WS-L-DESCRIPTION  TO TH-DESCRIPTION.
004390     MOVE WS-L-ACCOUNT-REF  TO TH-ACCOUNT-REF.
004400
004410*    STUECKZAHL FEHLT BEI GELD-BEWEGUNGEN (MONEY MOVEMENT) IM
004420*    EXPORT - IN DIESEM FALL GILT SIE ALS 1 STUECK. SONST STEHT
004430*    SIE MIT 4 NACHKOMMASTELLEN IM TEXT (DIVISOR 10000).
004440     IF WS-L-QUANTITY-TX = SPACES
004450         MOVE 1 TO TH-QUANTITY
004460     ELSE
004470         MOVE WS-L-QUANTITY-TX TO WS-PARSE-TEXT
004480         MOVE 10000 TO WS-PARSE-DIVISOR
004490         PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
004500         MOVE WS-PARSE-RESULT TO TH-QUANTITY
004510     END-IF.
004520
004530*    BASISPREIS (STRIKE) NUR BEI OPTIONEN BELEGT, SONST LEER;
004540*    STEHT MIT 2 NACHKOMMASTELLEN IM TEXT (DIVISOR 100).
004550     IF WS-L-STRIKE-TX = SPACES
004560         MOVE ZERO TO TH-STRIKE
004570     ELSE
004580         MOVE WS-L-STRIKE-TX TO WS-PARSE-TEXT
004590         MOVE 100 TO WS-PARSE-DIVISOR
004600         PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
004610         MOVE WS-PARSE-RESULT TO TH-STRIKE
004620     END-IF.
004630
004640*    KURS/PREIS STEHT MIT 4 NACHKOMMASTELLEN IM TEXT (DIVISOR
004650*    10000); FEHLT ER (Z.B. BEI MANCHEN SPLIT-SAETZEN), GILT ER
004660*    ALS NULL.
004670     IF WS-L-PRICE-TX = SPACES
004680         MOVE ZERO TO TH-PRICE
004690     ELSE
004700         MOVE WS-L-PRICE-TX TO WS-PARSE-TEXT
004710         MOVE 10000 TO WS-PARSE-DIVISOR
004720         PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
004730         MOVE WS-PARSE-RESULT TO TH-PRICE
004740     END-IF.
004750
004760*    GEBUEHREN STEHEN MIT 3 NACHKOMMASTELLEN IM TEXT (DIVISOR
004770*    1000) UND SIND IM ALTFORMAT IMMER BELEGT (KEINE LEERPRUEFUNG
004780*    NOETIG).
004790     MOVE WS-L-FEES-TX TO WS-PARSE-TEXT.
004800     MOVE 1000 TO WS-PARSE-DIVISOR.
004810     PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT.
004820     MOVE WS-PARSE-RESULT TO TH-FEES.
004830
004840*    BUCHUNGSBETRAG STEHT MIT 2 NACHKOMMASTELLEN IM TEXT (DIVISOR
004850*    100) UND TRAEGT DAS VORZEICHEN DER BUCHUNG (SOLL/HABEN).
004860     MOVE WS-L-AMOUNT-TX TO WS-PARSE-TEXT.
004870     MOVE 100 TO WS-PARSE-DIVISOR.
004880     PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT.
004890     MOVE WS-PARSE-RESULT TO TH-AMOUNT.
004900 0310-EXIT.
004910     EXIT.
004920
004930*--------------------------------------------------------------*
004940* ZERLEGT EINE ZEILE IM NEUEN, 19-SPALTIGEN TASTYTRADE-FORMAT    *
004950* PER UNSTRING UND UEBERGIBT DAS ERGEBNIS AN 0330 ZUR ABBILDUNG  *
004960* AUF DAS INTERNE (ALTE) SATZBILD.                               *
004970*--------------------------------------------------------------*
004980 0320-PARSE-NEWFMT-LINE.
004990     UNSTRING WS-RAW-LINE DELIMITED BY ","
005000         INTO WS-N-DATE WS-N-TYPE WS-N-SUBTYPE WS-N-ACTION
005010              WS-N-SYMBOL WS-N-INSTRTYPE WS-N-DESCRIPTION
005020              WS-N-VALUE-TX WS-N-QUANTITY-TX WS-N-AVGPRICE-TX
005030              WS-N-COMMISSIONS-TX WS-N-FEES-TX
005040              WS-N-MULTIPLIER-TX WS-N-ROOTSYM WS-N-UNDERLYING
005050              WS-N-EXPIRE-TX WS-N-STRIKE-TX WS-N-CALLPUT-TX
005060              WS-N-ORDERNUM
005070     END-UNSTRING.
005080 0320-EXIT.
005090     EXIT.
005100
005110*--------------------------------------------------------------*
005120* BILDET DIE SPALTEN DES NEUEN FORMATS AUF DIE FELDER DES        *
005130* INTERNEN TRANHIST-SATZES AB: DATUM/UHRZEIT UEBER 0331, DEN     *
005140* OPTIONSPUNKT VOR DEM SYMBOL UEBER ST-2020-01 ENTFERNEN, UND    *
005150* FEHLENDEN PREIS AUS DEM BESCHREIBUNGSTEXT UEBER 0332 ABLEITEN. *
005160*--------------------------------------------------------------*
005170 0330-MAP-NEWFMT-TO-LEGACY.
005180*    SPALTENZUORDNUNG NEUES TASTYTRADE-FORMAT -> ALTES LAYOUT.
005190     MOVE WS-N-TYPE    TO TH-TCODE.
005200     MOVE WS-N-SUBTYPE TO TH-TSUBCODE.
005210     MOVE WS-N-CALLPUT-TX (1:1) TO TH-CALLPUT.
005220
005230*    DATUM ISO -> MM/DD/YYYY HH:MM.
005240     PERFORM 0331-REFORMAT-DATE THRU 0331-EXIT.
005250
005260*    ACTION IN BUY/SELL UND OPEN/CLOSE AUFSPALTEN.
005270     MOVE SPACES TO TH-BUYSELL TH-OPENCLOSE.
005280     IF WS-N-ACTION (1:3) = "BUY"
005290         MOVE "Buy" TO TH-BUYSELL
005300     END-IF.
005310     IF WS-N-ACTION (1:4) = "SELL"
005320         MOVE "Sell" TO TH-BUYSELL
005330     END-IF.
005340     MOVE ZERO TO WS-UNSTR-TALLY.
005350     INSPECT WS-N-ACTION TALLYING WS-UNSTR-TALLY
005360         FOR ALL "TO_OPEN".
005370     IF WS-UNSTR-TALLY > 0
005380         MOVE "Open" TO TH-OPENCLOSE
005390     END-IF.
005400     MOVE ZERO TO WS-UNSTR-TALLY.
005410     INSPECT WS-N-ACTION TALLYING WS-UNSTR-TALLY
005420         FOR ALL "TO_CLOSE".
005430     IF WS-UNSTR-TALLY > 0
005440         MOVE "Close" TO TH-OPENCLOSE
005450     END-IF.
005460
005470*    FUEHRENDEN PUNKT VOR DEM SYMBOL ENTFERNEN (OPTIONSNOTATION
005480*    DES NEUEN FORMATS).
005490     IF WS-N-SYMBOL (1:1) = "."
005500         MOVE WS-N-SYMBOL (2:11) TO TH-SYMBOL
005510     ELSE
005520         MOVE WS-N-SYMBOL TO TH-SYMBOL
005530     END-IF.
005540
005550     MOVE WS-N-DESCRIPTION TO TH-DESCRIPTION.
005560     PERFORM 0332-EXTRACT-PRICE-FROM-DESC THRU 0332-EXIT.
005570
005580*    VALUE -> AMOUNT (KOMMA ALS TAUSENDERTRENNER ENTFERNEN).
005590     PERFORM 0333-STRIP-COMMAS-AND-PARSE THRU 0333-EXIT.
005600
005610     IF WS-N-QUANTITY-TX = SPACES
005620         MOVE 1 TO TH-QUANTITY
005630     ELSE
005640         MOVE WS-N-QUANTITY-TX TO WS-PARSE-TEXT
005650         MOVE 10000 TO WS-PARSE-DIVISOR
005660         PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
005670         MOVE WS-PARSE-RESULT TO TH-QUANTITY
005680     END-IF.
005690
005700*    COMMISSIONS + FEES SUMMIEREN, BETRAG IMMER POSITIV.
005710     MOVE WS-N-COMMISSIONS-TX TO WS-PARSE-TEXT.
005720     IF WS-PARSE-TEXT = SPACES OR WS-PARSE-TEXT = "--"
005730         MOVE ZERO TO WS-PARSE-RESULT
005740     ELSE
005750         MOVE 1000 TO WS-PARSE-DIVISOR
005760         PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
005770     END-IF.
005780     MOVE WS-PARSE-RESULT TO TH-FEES.
005790     MOVE WS-N-FEES-TX TO WS-PARSE-TEXT.
005800     IF WS-PARSE-TEXT NOT = SPACES
005810         MOVE 1000 TO WS-PARSE-DIVISOR
005820         PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
005830         ADD WS-PARSE-RESULT TO TH-FEES
005840     END-IF.
005850     IF TH-FEES < ZERO
005860         MULTIPLY -1 BY TH-FEES
005870     END-IF.
005880
005890     IF WS-N-STRIKE-TX = SPACES
005900         MOVE ZERO TO TH-STRIKE
005910     ELSE
005920         MOVE WS-N-STRIKE-TX TO WS-PARSE-TEXT
005930         MOVE 100 TO WS-PARSE-DIVISOR
005940         PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
005950         MOVE WS-PARSE-RESULT TO TH-STRIKE
005960     END-IF.
005970
005980*    EXPIRATION MM/DD/YY -> MM/DD/YYYY.
005990     IF WS-N-EXPIRE-TX = SPACES
006000         MOVE SPACES TO TH-EXPIRE
006010     ELSE
006020         MOVE WS-N-EXPIRE-TX (1:6) TO TH-EXPIRE (1:6)
006030         MOVE "20" TO TH-EXPIRE (7:2)
006040         MOVE WS-N-EXPIRE-TX (7:2) TO TH-EXPIRE (9:2)
006050     END-IF.
006060
006070     MOVE "account" TO TH-ACCOUNT-REF.
006080 0330-EXIT.
006090     EXIT.
006100
006110*--------------------------------------------------------------*
006120* WANDELT DAS ISO-TIMESTAMP-FELD DES NEUEN FORMATS               *
006130* ("YYYY-MM-DDTHH:MM:SSZ") IN DAS INTERNE LAYOUT                 *
006140* "MM/DD/YYYY HH:MM" UM UND PRUEFT DABEI DIE SEKUNDEN.           *
006150*--------------------------------------------------------------*
006160 0331-REFORMAT-DATE.
006170*    WS-N-DATE KOMMT ALS "YYYY-MM-DDTHH:MM:SSZ" ODER AEHNLICH -
006180*    UMFORMATIEREN AUF "MM/DD/YYYY HH:MM".
006190     IF WS-N-DATE (1:4) = "Date"
006200         MOVE SPACES TO TH-DATE-TIME
006210         GO TO 0331-EXIT
006220     END-IF.
006230     MOVE WS-N-DATE (6:2)  TO TH-DATE-TIME (1:2).
006240     MOVE "/"              TO TH-DATE-TIME (3:1).
006250     MOVE WS-N-DATE (9:2)  TO TH-DATE-TIME (4:2).
006260     MOVE "/"              TO TH-DATE-TIME (6:1).
006270     MOVE WS-N-DATE (1:4)  TO TH-DATE-TIME (7:4).
006280     MOVE " "              TO TH-DATE-TIME (11:1).
006290     MOVE WS-N-DATE (12:2) TO TH-DATE-TIME (12:2).
006300     MOVE ":"              TO TH-DATE-TIME (14:1).
006310     MOVE WS-N-DATE (15:2) TO TH-DATE-TIME (15:2).
006320*    2025-03-18 SKR ST-2025-04 - SEKUNDENPRUEFUNG NACHGEHOLT. DIE
006330*    SEKUNDEN STEHEN NUR HIER NOCH ZUR VERFUEGUNG (WS-N-DATE
006340*    18:2 = "SS" AUS "YYYY-MM-DDTHH:MM:SSZ"); DAS ZIELFORMAT
006350*    "MM/DD/YYYY HH:MM" HAT KEINE SEKUNDENSTELLE MEHR, DAHER IST
006360*    DIE PRUEFUNG HIER UND NICHT IN TWPL4 ANZUSIEDELN. LT.
006370*    FACHHANDBUCH SIND DIE SEKUNDEN IMMER NULL; ALLES ANDERE IST
006380*    EIN FORMATFEHLER IN DER QUELLDATEI.
006390     IF WS-N-DATE (18:2) NOT = "00" AND WS-N-DATE (18:2) NOT = SPACES
006400         DISPLAY "TWPL3 - SEKUNDEN IN TIMESTAMP NICHT 00: "
006410                 WS-N-DATE
006420         MOVE 24 TO RETURN-CODE
006430         STOP RUN
006440     END-IF.
006450 0331-EXIT.
006460     EXIT.
006470
006480*--------------------------------------------------------------*
006490* EINIGE NEUFORMAT-SAETZE FUEHREN KEINEN EIGENEN PREIS, SONDERN  *
006500* NENNEN IHN NUR IM BESCHREIBUNGSTEXT (Z.B. BEI STOCK SPLITS);   *
006510* DIESER PARAGRAPH HOLT DEN PREIS IN DIESEM FALL DORT HERAUS.    *
006520*--------------------------------------------------------------*
006530 0332-EXTRACT-PRICE-FROM-DESC.
006540*    "PRICE = DECIMAL AFTER THE LAST @", WENN DER TEXT MIT
006550*    "BOUGHT" ODER "SOLD" BEGINNT UND EIN "@" ENTHAELT.
006560     MOVE ZERO TO TH-PRICE.
006570     MOVE ZERO TO WS-AT-SIGN-POS.
006580     IF WS-N-DESCRIPTION (1:6) = "Bought" OR
006590        WS-N-DESCRIPTION (1:4) = "Sold"
006600         PERFORM 0332A-SCAN-FOR-AT THRU 0332A-EXIT
006610             VARYING WS-SCAN-IDX FROM 1 BY 1
006620             UNTIL WS-SCAN-IDX > 75
006630         IF WS-AT-SIGN-POS > 0
006640             MOVE WS-N-DESCRIPTION (WS-AT-SIGN-POS + 2:10)
006650                 TO WS-PARSE-TEXT
006660             MOVE 10000 TO WS-PARSE-DIVISOR
006670             PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT
006680             MOVE WS-PARSE-RESULT TO TH-PRICE
006690         END-IF
006700     END-IF.
006710 0332-EXIT.
006720     EXIT.
006730
006740 0332A-SCAN-FOR-AT.
006750     IF WS-N-DESCRIPTION (WS-SCAN-IDX:1) = "@"
006760         MOVE WS-SCAN-IDX TO WS-AT-SIGN-POS
006770     END-IF.
006780 0332A-EXIT.
006790     EXIT.
006800
006810*--------------------------------------------------------------*
006820* ENTFERNT TAUSENDERTRENNZEICHEN AUS EINEM ZAHLENTEXT UND        *
006830* WANDELT DAS ERGEBNIS IN EIN NUMERISCHES ARBEITSFELD UM.        *
006840*--------------------------------------------------------------*
006850 0333-STRIP-COMMAS-AND-PARSE.
006860     MOVE WS-N-VALUE-TX TO WS-PARSE-TEXT.
006870     INSPECT WS-PARSE-TEXT REPLACING ALL "," BY SPACE.
006880*    LUECKEN DURCH DAS ENTFERNEN DES KOMMAS SCHLIESSEN.
006890     PERFORM 0333A-CLOSE-ONE-GAP THRU 0333A-EXIT
006900         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 14.
006910     MOVE 100 TO WS-PARSE-DIVISOR.
006920     PERFORM 0340-PARSE-SIGNED-AMOUNT THRU 0340-EXIT.
006930     MOVE WS-PARSE-RESULT TO TH-AMOUNT.
006940 0333-EXIT.
006950     EXIT.
006960
006970 0333A-CLOSE-ONE-GAP.
006980     IF WS-PARSE-TEXT (WS-SCAN-IDX:1) = SPACE
006990         MOVE WS-PARSE-TEXT (WS-SCAN-IDX + 1:15)
007000             TO WS-PARSE-TEXT (WS-SCAN-IDX:15)
007010     END-IF.
007020 0333A-EXIT.
007030     EXIT.
007040
007050*--------------------------------------------------------------*
007060* WANDELT EINEN VORZEICHENBEHAFTETEN BETRAGSTEXT (MIT FUEHRENDEM *
007070* MINUS ODER KLAMMERUNG, JE NACH QUELLFORMAT) IN EIN NUMERISCHES *
007080* ARBEITSFELD MIT KORREKTEM VORZEICHEN UM.                       *
007090*--------------------------------------------------------------*
007100 0340-PARSE-SIGNED-AMOUNT.
007110*    ALLGEMEINE TEXT->DEZIMAL-WANDLUNG OHNE FUNCTION NUMVAL.
007120*    WS-PARSE-TEXT ENTHAELT Z.B. "-123.4500"; WS-PARSE-DIVISOR
007130*    GIBT DIE NACHKOMMASTELLEN-BASIS VOR (10000/1000/100).
007140     MOVE SPACES TO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT.
007150     MOVE " " TO WS-PARSE-SIGN.
007160     IF WS-PARSE-TEXT (1:1) = "-"
007170         MOVE "-" TO WS-PARSE-SIGN
007180         MOVE WS-PARSE-TEXT (2:15) TO WS-PARSE-TEXT
007190     END-IF.
007200     UNSTRING WS-PARSE-TEXT DELIMITED BY "."
007210         INTO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT
007220     END-UNSTRING.
007230     IF WS-PARSE-INT-TEXT = SPACES
007240         MOVE ZERO TO WS-PARSE-INT-NUM
007250     ELSE
007260         MOVE WS-PARSE-INT-TEXT TO WS-PARSE-INT-NUM
007270     END-IF.
007280     IF WS-PARSE-FRAC-TEXT = SPACES
007290         MOVE ZERO TO WS-PARSE-FRAC-NUM
007300     ELSE
007310         MOVE WS-PARSE-FRAC-TEXT TO WS-PARSE-FRAC-NUM
007320     END-IF.
007330     COMPUTE WS-PARSE-RESULT ROUNDED =
007340         WS-PARSE-INT-NUM + (WS-PARSE-FRAC-NUM / WS-PARSE-DIVISOR).
007350     IF WS-PARSE-NEGATIVE
007360         MULTIPLY -1 BY WS-PARSE-RESULT
007370     END-IF.
007380 0340-EXIT.
007390     EXIT.
007400
007410*--------------------------------------------------------------*
007420* SORTIERT DIE EINGELESENEN SAETZE NACH BUCHUNGSDATUM AUFSTEIGEND*
007430* UND SCHREIBT SIE IN DIESER REIHENFOLGE AUF DIE ARBEITSDATEI    *
007440* TRANHIST, DIE TWPL4 ALS EINGABE LIEST.                         *
007450*--------------------------------------------------------------*
007460 0400-WRITE-TRANHIST.
007470     OPEN OUTPUT TRANHIST.
007480*--------------------------------------------------------------*
007490* RUECKGABESCHLEIFE DES SORTS - HOLT JEDEN SORTIERTEN SATZ UND   *
007500* SCHREIBT IHN AUF TRANHIST.                                     *
007510*--------------------------------------------------------------*
007520 0410-RETURN-LOOP.
007530     RETURN WORK-SORT-FILE AT END GO TO 0400-EXIT.
007540     MOVE SPACES TO TH-LEGACY-REC.
007550     MOVE SD-DATE-TIME TO TH-DATE-TIME.
007560     MOVE SD-REST-OF-RECORD TO TH-LEGACY-REC (17:211).
007570     WRITE TH-LEGACY-REC.
007580     GO TO 0410-RETURN-LOOP.
007590 0400-EXIT.
007600     CLOSE TRANHIST.
007610     EXIT.
