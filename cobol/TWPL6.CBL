000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TWPL6.
000030 AUTHOR. B. KRAEMER.
000040 INSTALLATION. EFFEKTEN-RECHENZENTRUM KOELN.
000050 DATE-WRITTEN. 1986-06-02.
000060 DATE-COMPILED.
000070 SECURITY. VERTRAULICH - NUR STEUERABTEILUNG.
000080*
000090*--------------------------------------------------------------*
000100* AENDERUNGSNACHWEIS TWPL6 - DRUCKAUFBEREITUNG US-DEPOT         *
000110*--------------------------------------------------------------*
000120* DATUM       NAME  AUFTRAG-NR    BESCHREIBUNG                 *
000130* ----------  ----  ------------  ---------------------------- *
000140* 1986-06-02  BKR   URSCHRIFT     ERSTERSTELLUNG - UEBERSICHTS- *
000150*                                 TABELLE (SPALTE JE JAHR) UND  *
000160*                                 JAHRESBLOECKE IM DETAILDRUCK. *
000170* 1990-11-20  HDG   FIB-1990-21   NEUE KENNZAHLZEILEN Z21/Z24   *
000180*                                 IN DIE UEBERSICHTSTABELLE     *
000190*                                 AUFGENOMMEN.                  *
000200* 1998-11-03  WEC   DV-1998-77    JAHR-2000-ANPASSUNG.          *
000210* 2014-03-09  UTH   ST-2014-03    KONSOLENLISTE (SYSOUT) MIT    *
000220*                                 AUSFUEHRLICH-SCHALTER ERGAENZT.*
000230* 2019-08-21  SKR   ST-2019-06    DETAILBERICHT AUF TASTYTRADE-  *
000240*                                 SPALTENSATZ UMGESTELLT; CALL/  *
000250*                                 PUT-SPALTE ENTFAELLT IMMER.    *
000260* 2021-05-17  SKR   ST-2021-03    STEUERJAHR-MODUS: SORTIERUNG   *
000270*                                 DER DETAILSAETZE NACH FESTER   *
000280*                                 TYP-RANGFOLGE STATT CHRONOLO-  *
000290*                                 GISCH; SPALTEN USD-GEBUEHREN/  *
000300*                                 KASSENSTAND/NETTOSTAND UND     *
000310*                                 GESAMT-SPALTE ENTFALLEN DANN.  *
000320*--------------------------------------------------------------*
000330*
000340* ZWECK:
000350*   LIEST DIE JAHRESSTATISTIK (VON TWPL5) UND DIE DETAILSAETZE
000360*   (VON TWPL4) UND ERSTELLT (1) DIE UEBERSICHTSTABELLE
000370*   (KENNZAHL JE ZEILE, JAHR JE SPALTE, GESAMTSPALTE) UND (2)
000380*   DEN DETAILBERICHT MIT VORANGESTELLTEN JAHRESBLOECKEN.
000390*   DIE UEBERSICHTSTABELLE WIRD IMMER AUF DER KONSOLE MITGE-
000400*   DRUCKT; DIE JAHRESBLOECKE NUR BEI GESETZTEM AUSFUEHRLICH-
000410*   SCHALTER.
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT DETWORK ASSIGN TO DETWORK
000510     ORGANIZATION IS LINE SEQUENTIAL
000520     FILE STATUS IS FS-DETWORK.
000530
000540     SELECT SUMWORK ASSIGN TO SUMWORK
000550     ORGANIZATION IS LINE SEQUENTIAL
000560     FILE STATUS IS FS-SUMWORK.
000570
000580     SELECT DETOUT ASSIGN TO DETOUT
000590     ORGANIZATION IS LINE SEQUENTIAL
000600     FILE STATUS IS FS-DETOUT.
000610
000620     SELECT SUMRPT ASSIGN TO SUMRPT
000630     ORGANIZATION IS LINE SEQUENTIAL
000640     FILE STATUS IS FS-SUMRPT.
000650
000660     SELECT DETRPT ASSIGN TO DETRPT
000670     ORGANIZATION IS LINE SEQUENTIAL
000680     FILE STATUS IS FS-DETRPT.
000690
000700     SELECT DETSRT ASSIGN TO DETSRT.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  DETWORK LABEL RECORD STANDARD.
000750 01  DET-OUT-REC.
000760     05  DET-DATE-TIME         PIC X(16).
000770     05  DET-TXN-TYPE          PIC X(24).
000780     05  DET-PL-NULL-FLAG      PIC X(01).
000790     05  DET-PL-EUR            PIC S9(09)V9(02).
000800     05  DET-EUR-AMOUNT        PIC S9(09)V9(02).
000810     05  DET-USD-AMOUNT        PIC S9(09)V9(02).
000820     05  DET-USD-FEES          PIC S9(07)V9(03).
000830     05  DET-EURUSD-RATE       PIC 9(01)V9(04).
000840     05  DET-QUANTITY          PIC S9(09)V9(04).
000850     05  DET-ASSET-NAME        PIC X(30).
000860     05  DET-SYMBOL            PIC X(12).
000870     05  DET-CALLPUT           PIC X(01).
000880     05  DET-TAXFREE-FLAG      PIC X(01).
000890     05  DET-CCY-GAIN          PIC S9(09)V9(02).
000900     05  DET-CCY-GAIN-TXFREE   PIC S9(09)V9(02).
000910     05  DET-CCY-GAIN-TOTAL    PIC S9(09)V9(02).
000920     05  DET-DESCRIPTION       PIC X(80).
000930     05  DET-CASH-TOTAL-USD    PIC S9(11)V9(02).
000940     05  DET-NET-TOTAL-USD     PIC S9(11)V9(02).
000950     05  DET-YEAR              PIC 9(04).
000960*    REDEFINES - TEXTANSICHT FUER DIE FORTSCHRITTSMELDUNG
000970*    BEIM EINLESEN (SIEHE 0213).
000980     05  DET-YEAR-ALPHA REDEFINES DET-YEAR PIC X(04).
000990     05  DET-TYPE-RANK         PIC 9(02).
001000     05  FILLER                PIC X(09).
001010
001020 FD  SUMWORK LABEL RECORD STANDARD.
001030 01  SUM-OUT-REC.
001040     05  SUM-YEAR                  PIC 9(04).
001050     05  SUM-IS-TOTAL-FLAG         PIC X(01).
001060     05  SUM-WAEHR-TAXABLE         PIC S9(11)V9(02).
001070     05  SUM-WAEHR-TAXFREE         PIC S9(11)V9(02).
001080     05  SUM-WAEHR-GESAMT          PIC S9(11)V9(02).
001090     05  SUM-Z20                   PIC S9(11)V9(02).
001100     05  SUM-Z23                   PIC S9(11)V9(02).
001110     05  SUM-AKTIEN-GESAMT         PIC S9(11)V9(02).
001120     05  SUM-AKTIEN-VVORTRAG       PIC S9(11)V9(02).
001130     05  SUM-SONST-GESAMT          PIC S9(11)V9(02).
001140     05  SUM-STILL-GESAMT          PIC S9(11)V9(02).
001150     05  SUM-STILL-CALL-GESAMT     PIC S9(11)V9(02).
001160     05  SUM-STILL-PUT-GESAMT      PIC S9(11)V9(02).
001170     05  SUM-STILL-FIFO-GESAMT     PIC S9(11)V9(02).
001180     05  SUM-LONGOPT-GESAMT        PIC S9(11)V9(02).
001190     05  SUM-FUTURE-GESAMT         PIC S9(11)V9(02).
001200     05  SUM-ZINSEN-GESAMT         PIC S9(11)V9(02).
001210     05  SUM-PRAEMIE-PRO-TAG       PIC S9(09)V9(02).
001220     05  SUM-SO-GESAMT             PIC S9(11)V9(02).
001230     05  SUM-SO-VVORTRAG           PIC S9(11)V9(02).
001240     05  SUM-KAPINV-GESAMT         PIC S9(11)V9(02).
001250     05  SUM-Z21                   PIC S9(11)V9(02).
001260     05  SUM-Z24                   PIC S9(11)V9(02).
001270     05  SUM-Z19                   PIC S9(11)V9(02).
001280     05  SUM-TERMIN-VVORTRAG       PIC S9(11)V9(02).
001290     05  SUM-KAP-KAPINV            PIC S9(11)V9(02).
001300     05  SUM-KERST-STEUER          PIC S9(11)V9(02).
001310     05  SUM-KERST-VVORTRAG        PIC S9(11)V9(02).
001320     05  SUM-TWR-USD               PIC S9(07)V9(02).
001330     05  SUM-TWR-EUR               PIC S9(07)V9(02).
001340     05  SUM-EINZAHL-EUR           PIC S9(11)V9(02).
001350     05  SUM-EINZAHL-USD           PIC S9(11)V9(02).
001360     05  SUM-AUSZAHL-EUR           PIC S9(11)V9(02).
001370     05  SUM-AUSZAHL-USD           PIC S9(11)V9(02).
001380     05  SUM-BEZ-DIVIDENDEN        PIC S9(11)V9(02).
001390     05  SUM-DIVIDENDEN            PIC S9(11)V9(02).
001400     05  SUM-QUELLENSTEUER         PIC S9(11)V9(02).
001410     05  SUM-ZUS-ORDERGEB          PIC S9(11)V9(02).
001420     05  SUM-BROKERGEB             PIC S9(11)V9(02).
001430     05  SUM-ALLE-GEB-USD          PIC S9(11)V9(02).
001440     05  SUM-CASH-USD              PIC S9(11)V9(02).
001450     05  SUM-NLV-USD               PIC S9(11)V9(02).
001460     05  SUM-NLV-EUR               PIC S9(11)V9(02).
001470     05  FILLER                    PIC X(14).
001480
001490*    SORTIERDATEI FUER DEN DETAILBERICHT - IM STEUERJAHR-MODUS
001500*    NACH FESTER TYP-RANGFOLGE, SONST NACH URSPRUENGLICHER
001510*    (CHRONOLOGISCHER) REIHENFOLGE UEBER DIE LAUFENDE NUMMER.
001520 SD  DETSRT.
001530 01  SRT-REC.
001540     05  SRT-SORT-KEY          PIC 9(09).
001550     05  SRT-DATE-TIME         PIC X(16).
001560     05  SRT-TXN-TYPE          PIC X(24).
001570     05  SRT-PL-NULL-FLAG      PIC X(01).
001580     05  SRT-PL-EUR            PIC S9(09)V9(02).
001590     05  SRT-EUR-AMOUNT        PIC S9(09)V9(02).
001600     05  SRT-USD-AMOUNT        PIC S9(09)V9(02).
001610     05  SRT-USD-FEES          PIC S9(07)V9(03).
001620     05  SRT-EURUSD-RATE       PIC 9(01)V9(04).
001630     05  SRT-QUANTITY          PIC S9(09)V9(04).
001640     05  SRT-ASSET-NAME        PIC X(30).
001650     05  SRT-SYMBOL            PIC X(12).
001660     05  SRT-CALLPUT           PIC X(01).
001670     05  SRT-TAXFREE-FLAG      PIC X(01).
001680     05  SRT-CCY-GAIN          PIC S9(09)V9(02).
001690     05  SRT-CCY-GAIN-TXFREE   PIC S9(09)V9(02).
001700     05  SRT-CCY-GAIN-TOTAL    PIC S9(09)V9(02).
001710     05  SRT-DESCRIPTION       PIC X(80).
001720     05  SRT-CASH-TOTAL-USD    PIC S9(11)V9(02).
001730     05  SRT-NET-TOTAL-USD     PIC S9(11)V9(02).
001740     05  SRT-YEAR              PIC 9(04).
001750     05  SRT-TYPE-RANK         PIC 9(02).
001760     05  FILLER                PIC X(09).
001770
001780 FD  DETOUT LABEL RECORD STANDARD.
001790 01  DETOUT-REC.
001800     05  DO-SORT-KEY           PIC 9(09).
001810     05  DO-DATE-TIME          PIC X(16).
001820     05  DO-TXN-TYPE           PIC X(24).
001830     05  DO-PL-NULL-FLAG       PIC X(01).
001840     05  DO-PL-EUR             PIC S9(09)V9(02).
001850     05  DO-EUR-AMOUNT         PIC S9(09)V9(02).
001860     05  DO-USD-AMOUNT         PIC S9(09)V9(02).
001870     05  DO-USD-FEES           PIC S9(07)V9(03).
001880     05  DO-EURUSD-RATE        PIC 9(01)V9(04).
001890     05  DO-QUANTITY           PIC S9(09)V9(04).
001900     05  DO-ASSET-NAME         PIC X(30).
001910     05  DO-SYMBOL             PIC X(12).
001920     05  DO-CALLPUT            PIC X(01).
001930     05  DO-TAXFREE-FLAG       PIC X(01).
001940     05  DO-CCY-GAIN           PIC S9(09)V9(02).
001950     05  DO-CCY-GAIN-TXFREE    PIC S9(09)V9(02).
001960     05  DO-CCY-GAIN-TOTAL     PIC S9(09)V9(02).
001970     05  DO-DESCRIPTION        PIC X(80).
001980     05  DO-CASH-TOTAL-USD     PIC S9(11)V9(02).
001990     05  DO-NET-TOTAL-USD      PIC S9(11)V9(02).
002000     05  DO-YEAR               PIC 9(04).
002010*    REDEFINES - TEXTANSICHT FUER DIE JAHRESBLOCK-UEBERSCHRIFT
002020*    UND DIE SPALTENKOPFZEILE (SIEHE 0231/0236).
002030     05  DO-YEAR-ALPHA REDEFINES DO-YEAR PIC X(04).
002040     05  DO-TYPE-RANK          PIC 9(02).
002050     05  FILLER                PIC X(09).
002060
002070 FD  SUMRPT LABEL RECORD STANDARD.
002080 01  SUM-RPT-REC               PIC X(300).
002090
002100 FD  DETRPT LABEL RECORD STANDARD.
002110 01  DET-RPT-REC               PIC X(300).
002120
002130 WORKING-STORAGE SECTION.
002140 77  FS-DETWORK                PIC X(02).
002150 77  FS-SUMWORK                PIC X(02).
002160 77  FS-DETOUT                 PIC X(02).
002170 77  FS-SUMRPT                 PIC X(02).
002180 77  FS-DETRPT                 PIC X(02).
002190
002200 77  WS-EOF-DW                 PIC X(01) VALUE "N".
002210     88  WS-EOF-DETWORK        VALUE "J".
002220 77  WS-EOF-DO                 PIC X(01) VALUE "N".
002230     88  WS-EOF-DETOUT         VALUE "J".
002240 77  WS-EOF-SM                 PIC X(01) VALUE "N".
002250     88  WS-EOF-SUMWORK        VALUE "J".
002260
002270 77  WS-REC-COUNT              PIC 9(07) COMP VALUE ZERO.
002280 77  WS-SEQ-NO                 PIC 9(09) COMP VALUE ZERO.
002290
002300 01  WS-RUN-OPTIONS.
002310     05  WS-OPT-CONVERT-FLAG       PIC X(01).
002320         88  WS-CONVERT-ON         VALUE "J".
002330     05  WS-OPT-TAX-MODE-FLAG      PIC X(01).
002340         88  WS-TAX-MODE-ON        VALUE "J".
002350     05  WS-OPT-TAX-YEAR           PIC 9(04) COMP.
002360     05  WS-OPT-ASSUME-STOCK-FLAG  PIC X(01).
002370         88  WS-ASSUME-STOCK-ON    VALUE "J".
002380     05  WS-OPT-VERBOSE-FLAG       PIC X(01).
002390         88  WS-VERBOSE-ON         VALUE "J".
002400     05  FILLER                    PIC X(19).
002410
002420*    REDEFINES - BYTEWEISE SICHT DER LAUFOPTIONEN, WIE SCHON IN
002430*    TWPL1 UEBLICH (UPSI-AEHNLICHE EINZELSCHALTERANSICHT).
002440 01  WS-RUN-OPTIONS-BYTES REDEFINES WS-RUN-OPTIONS.
002450     05  WS-OPT-BYTE               PIC X(01) OCCURS 5 TIMES.
002460     05  FILLER                    PIC X(19).
002470
002480*----------------------------------------------------------*
002490* JAHRESTABELLE - IM SPEICHER AUS SUMWORK AUFGEBAUT         *
002500*----------------------------------------------------------*
002510 01  WS-SUM-TABLE.
002520     05  WS-SUM-COUNT              PIC 9(02) COMP VALUE ZERO.
002530     05  TBL-ENTRY OCCURS 20 TIMES INDEXED BY TBL-IDX.
002540         10  TBL-YEAR                  PIC 9(04).
002550*        REDEFINES - TEXTANSICHT FUER DIE SPALTENKOEPFE DER
002560*        UEBERSICHTSTABELLE (SIEHE 0141).
002570         10  TBL-YEAR-ALPHA REDEFINES TBL-YEAR PIC X(04).
002580         10  TBL-IS-TOTAL-FLAG         PIC X(01).
002590         10  TBL-WAEHR-TAXABLE         PIC S9(11)V9(02).
002600         10  TBL-WAEHR-TAXFREE         PIC S9(11)V9(02).
002610         10  TBL-WAEHR-GESAMT          PIC S9(11)V9(02).
002620         10  TBL-Z20                   PIC S9(11)V9(02).
002630         10  TBL-Z23                   PIC S9(11)V9(02).
002640         10  TBL-AKTIEN-GESAMT         PIC S9(11)V9(02).
002650         10  TBL-AKTIEN-VVORTRAG       PIC S9(11)V9(02).
002660         10  TBL-SONST-GESAMT          PIC S9(11)V9(02).
002670         10  TBL-STILL-GESAMT          PIC S9(11)V9(02).
002680         10  TBL-STILL-CALL-GESAMT     PIC S9(11)V9(02).
002690         10  TBL-STILL-PUT-GESAMT      PIC S9(11)V9(02).
002700         10  TBL-STILL-FIFO-GESAMT     PIC S9(11)V9(02).
002710         10  TBL-LONGOPT-GESAMT        PIC S9(11)V9(02).
002720         10  TBL-FUTURE-GESAMT         PIC S9(11)V9(02).
002730         10  TBL-ZINSEN-GESAMT         PIC S9(11)V9(02).
002740         10  TBL-PRAEMIE-PRO-TAG       PIC S9(09)V9(02).
002750         10  TBL-SO-GESAMT             PIC S9(11)V9(02).
002760         10  TBL-SO-VVORTRAG           PIC S9(11)V9(02).
002770         10  TBL-KAPINV-GESAMT         PIC S9(11)V9(02).
002780         10  TBL-Z21                   PIC S9(11)V9(02).
002790         10  TBL-Z24                   PIC S9(11)V9(02).
002800         10  TBL-Z19                   PIC S9(11)V9(02).
002810         10  TBL-TERMIN-VVORTRAG       PIC S9(11)V9(02).
002820         10  TBL-KAP-KAPINV            PIC S9(11)V9(02).
002830         10  TBL-KERST-STEUER          PIC S9(11)V9(02).
002840         10  TBL-KERST-VVORTRAG        PIC S9(11)V9(02).
002850         10  TBL-TWR-USD               PIC S9(07)V9(02).
002860         10  TBL-TWR-EUR               PIC S9(07)V9(02).
002870         10  TBL-EINZAHL-EUR           PIC S9(11)V9(02).
002880         10  TBL-EINZAHL-USD           PIC S9(11)V9(02).
002890         10  TBL-AUSZAHL-EUR           PIC S9(11)V9(02).
002900         10  TBL-AUSZAHL-USD           PIC S9(11)V9(02).
002910         10  TBL-BEZ-DIVIDENDEN        PIC S9(11)V9(02).
002920         10  TBL-DIVIDENDEN            PIC S9(11)V9(02).
002930         10  TBL-QUELLENSTEUER         PIC S9(11)V9(02).
002940         10  TBL-ZUS-ORDERGEB          PIC S9(11)V9(02).
002950         10  TBL-BROKERGEB             PIC S9(11)V9(02).
002960         10  TBL-ALLE-GEB-USD          PIC S9(11)V9(02).
002970         10  TBL-CASH-USD              PIC S9(11)V9(02).
002980         10  TBL-NLV-USD               PIC S9(11)V9(02).
002990         10  TBL-NLV-EUR               PIC S9(11)V9(02).
003000         10  FILLER                    PIC X(14).
003010
003020*    EINZELSATZ FUER DIE VON TWPL5 GELIEFERTE "TOTL"-ZEILE
003030*    (GESAMTRENDITE UEBER DEN BEOBACHTUNGSZEITRAUM).
003040 01  WS-TOTL-ENTRY.
003050     05  TOTL-YEAR                 PIC 9(04).
003060     05  TOTL-IS-TOTAL-FLAG        PIC X(01).
003070     05  TOTL-WAEHR-TAXABLE        PIC S9(11)V9(02).
003080     05  TOTL-WAEHR-TAXFREE        PIC S9(11)V9(02).
003090     05  TOTL-WAEHR-GESAMT         PIC S9(11)V9(02).
003100     05  TOTL-Z20                  PIC S9(11)V9(02).
003110     05  TOTL-Z23                  PIC S9(11)V9(02).
003120     05  TOTL-AKTIEN-GESAMT        PIC S9(11)V9(02).
003130     05  TOTL-AKTIEN-VVORTRAG      PIC S9(11)V9(02).
003140     05  TOTL-SONST-GESAMT         PIC S9(11)V9(02).
003150     05  TOTL-STILL-GESAMT         PIC S9(11)V9(02).
003160     05  TOTL-STILL-CALL-GESAMT    PIC S9(11)V9(02).
003170     05  TOTL-STILL-PUT-GESAMT     PIC S9(11)V9(02).
003180     05  TOTL-STILL-FIFO-GESAMT    PIC S9(11)V9(02).
003190     05  TOTL-LONGOPT-GESAMT       PIC S9(11)V9(02).
003200     05  TOTL-FUTURE-GESAMT        PIC S9(11)V9(02).
003210     05  TOTL-ZINSEN-GESAMT        PIC S9(11)V9(02).
003220     05  TOTL-PRAEMIE-PRO-TAG      PIC S9(09)V9(02).
003230     05  TOTL-SO-GESAMT            PIC S9(11)V9(02).
003240     05  TOTL-SO-VVORTRAG          PIC S9(11)V9(02).
003250     05  TOTL-KAPINV-GESAMT        PIC S9(11)V9(02).
003260     05  TOTL-Z21                  PIC S9(11)V9(02).
003270     05  TOTL-Z24                  PIC S9(11)V9(02).
003280     05  TOTL-Z19                  PIC S9(11)V9(02).
003290     05  TOTL-TERMIN-VVORTRAG      PIC S9(11)V9(02).
003300     05  TOTL-KAP-KAPINV           PIC S9(11)V9(02).
003310     05  TOTL-KERST-STEUER         PIC S9(11)V9(02).
003320     05  TOTL-KERST-VVORTRAG       PIC S9(11)V9(02).
003330     05  TOTL-TWR-USD              PIC S9(07)V9(02).
003340     05  TOTL-TWR-EUR              PIC S9(07)V9(02).
003350     05  TOTL-EINZAHL-EUR          PIC S9(11)V9(02).
003360     05  TOTL-EINZAHL-USD          PIC S9(11)V9(02).
003370     05  TOTL-AUSZAHL-EUR          PIC S9(11)V9(02).
003380     05  TOTL-AUSZAHL-USD          PIC S9(11)V9(02).
003390     05  TOTL-BEZ-DIVIDENDEN       PIC S9(11)V9(02).
003400     05  TOTL-DIVIDENDEN           PIC S9(11)V9(02).
003410     05  TOTL-QUELLENSTEUER        PIC S9(11)V9(02).
003420     05  TOTL-ZUS-ORDERGEB         PIC S9(11)V9(02).
003430     05  TOTL-BROKERGEB            PIC S9(11)V9(02).
003440     05  TOTL-ALLE-GEB-USD         PIC S9(11)V9(02).
003450     05  TOTL-CASH-USD             PIC S9(11)V9(02).
003460     05  TOTL-NLV-USD              PIC S9(11)V9(02).
003470     05  TOTL-NLV-EUR              PIC S9(11)V9(02).
003480     05  FILLER                    PIC X(14).
003490
003500*----------------------------------------------------------*
003510* ZEILENAUFBAU FUER DIE UEBERSICHTSTABELLE                  *
003520*----------------------------------------------------------*
003530 01  WS-ROW-WORK-AREA.
003540     05  WS-ROW-ID                 PIC 9(02) COMP VALUE ZERO.
003550     05  WS-PRT-ROW-LABEL          PIC X(45).
003560     05  WS-PRT-ROW-UNIT           PIC X(04).
003570     05  WS-PRT-ROW-VALUES OCCURS 20 TIMES
003580                       PIC S9(11)V9(02) INDEXED BY PR-IDX.
003590     05  WS-ROW-IDX-VALUE          PIC S9(11)V9(02).
003600     05  WS-PRT-ROW-TOTAL-ACCUM    PIC S9(11)V9(02).
003610     05  WS-PRT-ROW-TOTAL          PIC S9(11)V9(02).
003620     05  FILLER                    PIC X(08).
003630
003640 77  WS-EDIT-AMOUNT             PIC -(11)9.99.
003650 01  WS-SUM-PRINT-LINE          PIC X(300).
003660 01  WS-DET-PRINT-LINE          PIC X(300).
003670 77  WS-PRINT-PTR               PIC 9(03) COMP.
003680
003690 77  WS-CURRENT-YEAR            PIC 9(04).
003700 77  WS-PRIOR-YEAR              PIC 9(04) VALUE ZERO.
003710
003720 PROCEDURE DIVISION USING WS-RUN-OPTIONS.
003730*--------------------------------------------------------------*
003740* STEUERPARAGRAPH DER DRUCKAUFBEREITUNG. LIEST DIE JAHRES-       *
003750* SUMMENSAETZE EIN, DRUCKT DIE UEBERSICHTSTABELLE UND            *
003760* ANSCHLIESSEND DEN SORTIERTEN EINZELSATZBERICHT.                *
003770*--------------------------------------------------------------*
003780 0000-HAUPTSTEUERUNG.
003790     DISPLAY "TWPL6 - DRUCKAUFBEREITUNG STARTET".
003800     PERFORM 0100-LOAD-SUMMARY-TABLE THRU 0100-EXIT.
003810     PERFORM 0140-PRINT-SUMMARY-TABLE THRU 0140-EXIT.
003820     PERFORM 0200-WRITE-DETAIL-REPORT THRU 0200-EXIT.
003830     DISPLAY "TWPL6 - ENDE".
003840     GOBACK.
003850
003860*================================================================
003870* 0100 - JAHRESTABELLE AUS SUMWORK IN DEN SPEICHER LADEN
003880*================================================================
003890 0100-LOAD-SUMMARY-TABLE.
003900     OPEN INPUT SUMWORK.
003910     MOVE ZERO TO WS-SUM-COUNT.
003920     MOVE "N" TO WS-EOF-SM.
003930     PERFORM 0110-READ-ONE-SUM-REC THRU 0110-EXIT
003940         UNTIL WS-EOF-SUMWORK.
003950     CLOSE SUMWORK.
003960 0100-EXIT.
003970     EXIT.
003980
003990*--------------------------------------------------------------*
004000* LIEST EINEN JAHRESSUMMENSATZ VON TWPL5 IN DIE ARBEITSTABELLE   *
004010* (HILFSSCHRITT FUER 0100).                                      *
004020*--------------------------------------------------------------*
004030 0110-READ-ONE-SUM-REC.
004040     READ SUMWORK AT END
004050         SET WS-EOF-SUMWORK TO TRUE
004060         GO TO 0110-EXIT
004070     END-READ.
004080     IF SUM-IS-TOTAL-FLAG = "J"
004090         MOVE SUM-OUT-REC TO WS-TOTL-ENTRY
004100     ELSE
004110         ADD 1 TO WS-SUM-COUNT
004120         SET TBL-IDX TO WS-SUM-COUNT
004130         MOVE SUM-OUT-REC TO TBL-ENTRY (TBL-IDX)
004140     END-IF.
004150 0110-EXIT.
004160     EXIT.
004170
004180*================================================================
004190* 0140 - UEBERSICHTSTABELLE (KENNZAHL JE ZEILE, JAHR JE SPALTE)
004200*================================================================
004210 0140-PRINT-SUMMARY-TABLE.
004220     OPEN OUTPUT SUMRPT.
004230     PERFORM 0141-WRITE-SUM-HEADER THRU 0141-EXIT.
004240     PERFORM 0145-PRINT-ONE-STAT-ROW THRU 0145-EXIT
004250         VARYING WS-ROW-ID FROM 1 BY 1 UNTIL WS-ROW-ID > 39.
004260     CLOSE SUMRPT.
004270 0140-EXIT.
004280     EXIT.
004290
004300*--------------------------------------------------------------*
004310* SCHREIBT DIE SPALTENUEBERSCHRIFT DER UEBERSICHTSTABELLE - JE   *
004320* SPALTE EIN STEUERJAHR (HILFSSCHRITT FUER 0140).                *
004330*--------------------------------------------------------------*
004340 0141-WRITE-SUM-HEADER.
004350     MOVE SPACES TO WS-SUM-PRINT-LINE.
004360     MOVE 1 TO WS-PRINT-PTR.
004370     STRING "KENNZAHL                                    "
004380         DELIMITED BY SIZE
004390         INTO WS-SUM-PRINT-LINE WITH POINTER WS-PRINT-PTR.
004400     PERFORM 0142-STRING-ONE-YEAR-HEAD THRU 0142-EXIT
004410         VARYING TBL-IDX FROM 1 BY 1 UNTIL TBL-IDX > WS-SUM-COUNT.
004420     IF NOT WS-TAX-MODE-ON
004430         STRING "         GESAMT " DELIMITED BY SIZE
004440             INTO WS-SUM-PRINT-LINE WITH POINTER WS-PRINT-PTR
004450     END-IF.
004460     MOVE WS-SUM-PRINT-LINE TO SUM-RPT-REC.
004470     WRITE SUM-RPT-REC.
004480     DISPLAY WS-SUM-PRINT-LINE.
004490 0141-EXIT.
004500     EXIT.
004510
004520*--------------------------------------------------------------*
004530* FUEGT EINE EINZELNE JAHRESSPALTENUEBERSCHRIFT IN DIE KOPFZEILE *
004540* EIN (HILFSSCHRITT FUER 0141).                                  *
004550*--------------------------------------------------------------*
004560 0142-STRING-ONE-YEAR-HEAD.
004570     STRING "          " TBL-YEAR-ALPHA (TBL-IDX) " "
004580         DELIMITED BY SIZE
004590         INTO WS-SUM-PRINT-LINE WITH POINTER WS-PRINT-PTR.
004600 0142-EXIT.
004610     EXIT.
004620
004630*--------------------------------------------------------------*
004640* DRUCKT EINE ZEILE DER UEBERSICHTSTABELLE (EINE KENNZAHL UEBER  *
004650* ALLE STEUERJAHRE HINWEG).                                      *
004660*--------------------------------------------------------------*
004670 0145-PRINT-ONE-STAT-ROW.
004680     PERFORM 0146-SET-ROW-LABEL-AND-UNIT THRU 0146-EXIT.
004690     MOVE ZERO TO WS-PRT-ROW-TOTAL-ACCUM.
004700     PERFORM 0147-COLLECT-ONE-YEAR-VALUE THRU 0147-EXIT
004710         VARYING TBL-IDX FROM 1 BY 1 UNTIL TBL-IDX > WS-SUM-COUNT.
004720     PERFORM 0148-FINALIZE-ROW-TOTAL THRU 0148-EXIT.
004730     PERFORM 0149-WRITE-ROW-LINE THRU 0149-EXIT.
004740 0145-EXIT.
004750     EXIT.
004760
004770*----------------------------------------------------------*
004780* 0146 - ZEILENBESCHRIFTUNG UND EINHEIT JE KENNZAHL-NUMMER  *
004790*----------------------------------------------------------*
004800 0146-SET-ROW-LABEL-AND-UNIT.
004810     MOVE "EUR" TO WS-PRT-ROW-UNIT.
004820     EVALUATE WS-ROW-ID
004830         WHEN 1  MOVE "WAEHRUNGSGEWINNE USD GESAMT" TO WS-PRT-ROW-LABEL
004840         WHEN 2  MOVE "Z20 AKTIENGEWINNE"           TO WS-PRT-ROW-LABEL
004850         WHEN 3  MOVE "Z23 AKTIENVERLUSTE"          TO WS-PRT-ROW-LABEL
004860         WHEN 4  MOVE "AKTIEN GESAMT"               TO WS-PRT-ROW-LABEL
004870         WHEN 5  MOVE "AKTIEN VERLUSTVORTRAG"       TO WS-PRT-ROW-LABEL
004880         WHEN 6  MOVE "SONSTIGE GESAMT"             TO WS-PRT-ROW-LABEL
004890         WHEN 7  MOVE "STILLHALTER GESAMT"          TO WS-PRT-ROW-LABEL
004900         WHEN 8  MOVE "STILLHALTER CALLS (FIFO)"    TO WS-PRT-ROW-LABEL
004910         WHEN 9  MOVE "STILLHALTER PUTS (FIFO)"     TO WS-PRT-ROW-LABEL
004920         WHEN 10 MOVE "STILLHALTER GESAMT (FIFO)"   TO WS-PRT-ROW-LABEL
004930         WHEN 11 MOVE "LONG-OPTIONEN GESAMT"        TO WS-PRT-ROW-LABEL
004940         WHEN 12 MOVE "FUTURE GESAMT"               TO WS-PRT-ROW-LABEL
004950         WHEN 13 MOVE "ZINSEN GESAMT"               TO WS-PRT-ROW-LABEL
004960         WHEN 14 MOVE "DURCHSCHN. PRAEMIE PRO TAG"  TO WS-PRT-ROW-LABEL
004970         WHEN 15 MOVE "ANLAGE SO GESAMT"            TO WS-PRT-ROW-LABEL
004980         WHEN 16 MOVE "ANLAGE SO VERLUSTVORTRAG"    TO WS-PRT-ROW-LABEL
004990         WHEN 17 MOVE "ANLAGE KAP-INV GESAMT"       TO WS-PRT-ROW-LABEL
005000         WHEN 18 MOVE "Z21"                         TO WS-PRT-ROW-LABEL
005010         WHEN 19 MOVE "Z24"                         TO WS-PRT-ROW-LABEL
005020         WHEN 20 MOVE "Z19 AUSLAENDISCHE KAPERTR."  TO WS-PRT-ROW-LABEL
005030         WHEN 21 MOVE "TERMINGESCH. VERLUSTVORTRAG" TO WS-PRT-ROW-LABEL
005040         WHEN 22 MOVE "KAP+KAP-INV"                 TO WS-PRT-ROW-LABEL
005050         WHEN 23 MOVE "KERST+SOLI STEUERBETRAG"     TO WS-PRT-ROW-LABEL
005060         WHEN 24 MOVE "KERST+SOLI VERLUSTVORTRAG"   TO WS-PRT-ROW-LABEL
005070         WHEN 25 MOVE "EINZAHLUNGEN EUR"            TO WS-PRT-ROW-LABEL
005080         WHEN 26 MOVE "EINZAHLUNGEN USD"            TO WS-PRT-ROW-LABEL
005090         WHEN 27 MOVE "AUSZAHLUNGEN EUR"            TO WS-PRT-ROW-LABEL
005100         WHEN 28 MOVE "AUSZAHLUNGEN USD"            TO WS-PRT-ROW-LABEL
005110         WHEN 29 MOVE "BEZAHLTE DIVIDENDEN"         TO WS-PRT-ROW-LABEL
005120         WHEN 30 MOVE "DIVIDENDEN"                  TO WS-PRT-ROW-LABEL
005130         WHEN 31 MOVE "QUELLENSTEUER"               TO WS-PRT-ROW-LABEL
005140         WHEN 32 MOVE "ZUSAETZL. ORDERGEBUEHREN"    TO WS-PRT-ROW-LABEL
005150         WHEN 33 MOVE "BROKERGEBUEHREN"             TO WS-PRT-ROW-LABEL
005160         WHEN 34 MOVE "ALLE GEBUEHREN IN USD"       TO WS-PRT-ROW-LABEL
005170         WHEN 35 MOVE "CASH BALANCE USD"            TO WS-PRT-ROW-LABEL
005180         WHEN 36 MOVE "NET LIQUIDATING VALUE USD"   TO WS-PRT-ROW-LABEL
005190         WHEN 37 MOVE "NET LIQUIDATING VALUE EUR"   TO WS-PRT-ROW-LABEL
005200         WHEN 38 MOVE "TIME WEIGHTED RETURN USD"    TO WS-PRT-ROW-LABEL
005210         WHEN 39 MOVE "TIME WEIGHTED RETURN EUR"    TO WS-PRT-ROW-LABEL
005220     END-EVALUATE.
005230     EVALUATE WS-ROW-ID
005240         WHEN 26 MOVE "USD " TO WS-PRT-ROW-UNIT
005250         WHEN 28 MOVE "USD " TO WS-PRT-ROW-UNIT
005260         WHEN 34 MOVE "USD " TO WS-PRT-ROW-UNIT
005270         WHEN 35 MOVE "USD " TO WS-PRT-ROW-UNIT
005280         WHEN 36 MOVE "USD " TO WS-PRT-ROW-UNIT
005290         WHEN 38 MOVE "%   " TO WS-PRT-ROW-UNIT
005300         WHEN 39 MOVE "%   " TO WS-PRT-ROW-UNIT
005310     END-EVALUATE.
005320 0146-EXIT.
005330     EXIT.
005340
005350*----------------------------------------------------------*
005360* 0148A - DEN ZU WS-ROW-ID PASSENDEN WERT AUS EINEM EINTRAG *
005370* DER JAHRESTABELLE (TBL-IDX) HOLEN                         *
005380*----------------------------------------------------------*
005390 0148A-FETCH-ROW-VALUE.
005400     EVALUATE WS-ROW-ID
005410         WHEN 1  MOVE TBL-WAEHR-GESAMT (TBL-IDX)      TO WS-ROW-IDX-VALUE
005420         WHEN 2  MOVE TBL-Z20 (TBL-IDX)                TO WS-ROW-IDX-VALUE
005430         WHEN 3  MOVE TBL-Z23 (TBL-IDX)                TO WS-ROW-IDX-VALUE
005440         WHEN 4  MOVE TBL-AKTIEN-GESAMT (TBL-IDX)      TO WS-ROW-IDX-VALUE
005450         WHEN 5  MOVE TBL-AKTIEN-VVORTRAG (TBL-IDX)    TO WS-ROW-IDX-VALUE
005460         WHEN 6  MOVE TBL-SONST-GESAMT (TBL-IDX)       TO WS-ROW-IDX-VALUE
005470         WHEN 7  MOVE TBL-STILL-GESAMT (TBL-IDX)       TO WS-ROW-IDX-VALUE
005480         WHEN 8  MOVE TBL-STILL-CALL-GESAMT (TBL-IDX)  TO WS-ROW-IDX-VALUE
005490         WHEN 9  MOVE TBL-STILL-PUT-GESAMT (TBL-IDX)   TO WS-ROW-IDX-VALUE
005500         WHEN 10 MOVE TBL-STILL-FIFO-GESAMT (TBL-IDX)  TO WS-ROW-IDX-VALUE
005510         WHEN 11 MOVE TBL-LONGOPT-GESAMT (TBL-IDX)     TO WS-ROW-IDX-VALUE
005520         WHEN 12 MOVE TBL-FUTURE-GESAMT (TBL-IDX)      TO WS-ROW-IDX-VALUE
005530         WHEN 13 MOVE TBL-ZINSEN-GESAMT (TBL-IDX)      TO WS-ROW-IDX-VALUE
005540         WHEN 14 MOVE TBL-PRAEMIE-PRO-TAG (TBL-IDX)    TO WS-ROW-IDX-VALUE
005550         WHEN 15 MOVE TBL-SO-GESAMT (TBL-IDX)          TO WS-ROW-IDX-VALUE
005560         WHEN 16 MOVE TBL-SO-VVORTRAG (TBL-IDX)        TO WS-ROW-IDX-VALUE
005570         WHEN 17 MOVE TBL-KAPINV-GESAMT (TBL-IDX)      TO WS-ROW-IDX-VALUE
005580         WHEN 18 MOVE TBL-Z21 (TBL-IDX)                TO WS-ROW-IDX-VALUE
005590         WHEN 19 MOVE TBL-Z24 (TBL-IDX)                TO WS-ROW-IDX-VALUE
005600         WHEN 20 MOVE TBL-Z19 (TBL-IDX)                TO WS-ROW-IDX-VALUE
005610         WHEN 21 MOVE TBL-TERMIN-VVORTRAG (TBL-IDX)    TO WS-ROW-IDX-VALUE
005620         WHEN 22 MOVE TBL-KAP-KAPINV (TBL-IDX)         TO WS-ROW-IDX-VALUE
005630         WHEN 23 MOVE TBL-KERST-STEUER (TBL-IDX)       TO WS-ROW-IDX-VALUE
005640         WHEN 24 MOVE TBL-KERST-VVORTRAG (TBL-IDX)     TO WS-ROW-IDX-VALUE
005650         WHEN 25 MOVE TBL-EINZAHL-EUR (TBL-IDX)        TO WS-ROW-IDX-VALUE
005660         WHEN 26 MOVE TBL-EINZAHL-USD (TBL-IDX)        TO WS-ROW-IDX-VALUE
005670         WHEN 27 MOVE TBL-AUSZAHL-EUR (TBL-IDX)        TO WS-ROW-IDX-VALUE
005680         WHEN 28 MOVE TBL-AUSZAHL-USD (TBL-IDX)        TO WS-ROW-IDX-VALUE
005690         WHEN 29 MOVE TBL-BEZ-DIVIDENDEN (TBL-IDX)     TO WS-ROW-IDX-VALUE
005700         WHEN 30 MOVE TBL-DIVIDENDEN (TBL-IDX)         TO WS-ROW-IDX-VALUE
005710         WHEN 31 MOVE TBL-QUELLENSTEUER (TBL-IDX)      TO WS-ROW-IDX-VALUE
005720         WHEN 32 MOVE TBL-ZUS-ORDERGEB (TBL-IDX)       TO WS-ROW-IDX-VALUE
005730         WHEN 33 MOVE TBL-BROKERGEB (TBL-IDX)          TO WS-ROW-IDX-VALUE
005740         WHEN 34 MOVE TBL-ALLE-GEB-USD (TBL-IDX)       TO WS-ROW-IDX-VALUE
005750         WHEN 35 MOVE TBL-CASH-USD (TBL-IDX)           TO WS-ROW-IDX-VALUE
005760         WHEN 36 MOVE TBL-NLV-USD (TBL-IDX)            TO WS-ROW-IDX-VALUE
005770         WHEN 37 MOVE TBL-NLV-EUR (TBL-IDX)            TO WS-ROW-IDX-VALUE
005780         WHEN 38 MOVE TBL-TWR-USD (TBL-IDX)            TO WS-ROW-IDX-VALUE
005790         WHEN 39 MOVE TBL-TWR-EUR (TBL-IDX)            TO WS-ROW-IDX-VALUE
005800     END-EVALUATE.
005810 0148A-EXIT.
005820     EXIT.
005830
005840*--------------------------------------------------------------*
005850* HOLT DEN WERT EINER KENNZAHL FUER EIN EINZELNES STEUERJAHR UND *
005860* REIHT IHN IN DIE DRUCKZEILE EIN (HILFSSCHRITT FUER 0146).      *
005870*--------------------------------------------------------------*
005880 0147-COLLECT-ONE-YEAR-VALUE.
005890     PERFORM 0148A-FETCH-ROW-VALUE THRU 0148A-EXIT.
005900     MOVE WS-ROW-IDX-VALUE TO WS-PRT-ROW-VALUES (TBL-IDX).
005910     IF WS-ROW-ID NOT = 38 AND WS-ROW-ID NOT = 39
005920         ADD WS-ROW-IDX-VALUE TO WS-PRT-ROW-TOTAL-ACCUM
005930     END-IF.
005940 0147-EXIT.
005950     EXIT.
005960
005970*--------------------------------------------------------------*
005980* BILDET DIE GESAMTSPALTE (ALLE JAHRE ZUSAMMEN) EINER            *
005990* TABELLENZEILE (HILFSSCHRITT FUER 0146).                        *
006000*--------------------------------------------------------------*
006010 0148-FINALIZE-ROW-TOTAL.
006020     EVALUATE WS-ROW-ID
006030         WHEN 38 MOVE TOTL-TWR-USD TO WS-PRT-ROW-TOTAL
006040         WHEN 39 MOVE TOTL-TWR-EUR TO WS-PRT-ROW-TOTAL
006050         WHEN OTHER MOVE WS-PRT-ROW-TOTAL-ACCUM TO WS-PRT-ROW-TOTAL
006060     END-EVALUATE.
006070 0148-EXIT.
006080     EXIT.
006090
006100*--------------------------------------------------------------*
006110* SCHREIBT DIE FERTIG AUFGEBAUTE TABELLENZEILE AUF DEN DRUCKER   *
006120* (HILFSSCHRITT FUER 0146).                                      *
006130*--------------------------------------------------------------*
006140 0149-WRITE-ROW-LINE.
006150     MOVE SPACES TO WS-SUM-PRINT-LINE.
006160     MOVE 1 TO WS-PRINT-PTR.
006170     STRING WS-PRT-ROW-LABEL DELIMITED BY SIZE
006180         INTO WS-SUM-PRINT-LINE WITH POINTER WS-PRINT-PTR.
006190     PERFORM 0149A-STRING-ONE-YEAR THRU 0149A-EXIT
006200         VARYING TBL-IDX FROM 1 BY 1 UNTIL TBL-IDX > WS-SUM-COUNT.
006210     IF NOT WS-TAX-MODE-ON
006220         MOVE WS-PRT-ROW-TOTAL TO WS-EDIT-AMOUNT
006230         STRING WS-EDIT-AMOUNT DELIMITED BY SIZE
006240             INTO WS-SUM-PRINT-LINE WITH POINTER WS-PRINT-PTR
006250     END-IF.
006260     MOVE WS-SUM-PRINT-LINE TO SUM-RPT-REC.
006270     WRITE SUM-RPT-REC.
006280     DISPLAY WS-SUM-PRINT-LINE.
006290 0149-EXIT.
006300     EXIT.
006310
006320 0149A-STRING-ONE-YEAR.
006330     MOVE WS-PRT-ROW-VALUES (TBL-IDX) TO WS-EDIT-AMOUNT.
006340     STRING WS-EDIT-AMOUNT DELIMITED BY SIZE
006350         INTO WS-SUM-PRINT-LINE WITH POINTER WS-PRINT-PTR.
006360 0149A-EXIT.
006370     EXIT.
006380
006390*================================================================
006400* 0200 - DETAILBERICHT MIT VORANGESTELLTEN JAHRESBLOECKEN
006410*================================================================
006420 0200-WRITE-DETAIL-REPORT.
006430     PERFORM 0210-SORT-DETAIL-RECORDS THRU 0210-EXIT.
006440     OPEN OUTPUT DETRPT.
006450     OPEN INPUT DETOUT.
006460     MOVE "N" TO WS-EOF-DO.
006470     MOVE ZERO TO WS-PRIOR-YEAR.
006480     PERFORM 0220-READ-ONE-DETOUT THRU 0220-EXIT.
006490     PERFORM 0230-CONTROL-BREAK-LOOP THRU 0230-EXIT
006500         UNTIL WS-EOF-DETOUT.
006510     CLOSE DETOUT.
006520     CLOSE DETRPT.
006530 0200-EXIT.
006540     EXIT.
006550
006560*----------------------------------------------------------*
006570* 0210 - DETAILSAETZE SORTIEREN (CHRONOLOGISCH ODER, IM     *
006580* STEUERJAHR-MODUS, NACH FESTER TYP-RANGFOLGE)              *
006590*----------------------------------------------------------*
006600 0210-SORT-DETAIL-RECORDS.
006610     SORT DETSRT ON ASCENDING KEY SRT-SORT-KEY
006620         INPUT PROCEDURE 0212-SORT-INPUT THRU 0212-EXIT
006630         GIVING DETOUT.
006640 0210-EXIT.
006650     EXIT.
006660
006670*--------------------------------------------------------------*
006680* EINGABEPROZEDUR DES SORTS - LIEST JEDEN EINZELSATZ VON TWPL4   *
006690* UND UEBERGIBT IHN UEBER 0213 AN DEN SORT.                      *
006700*--------------------------------------------------------------*
006710 0212-SORT-INPUT.
006720     OPEN INPUT DETWORK.
006730     MOVE "N" TO WS-EOF-DW.
006740     MOVE ZERO TO WS-SEQ-NO.
006750     MOVE ZERO TO WS-REC-COUNT.
006760     PERFORM 0213-RELEASE-ONE-DETWORK-REC THRU 0213-EXIT
006770         UNTIL WS-EOF-DETWORK.
006780     CLOSE DETWORK.
006790     DISPLAY "TWPL6 - DETAILSAETZE EINGELESEN: " WS-REC-COUNT.
006800 0212-EXIT.
006810     EXIT.
006820
006830*--------------------------------------------------------------*
006840* GIBT EINEN EINZELSATZ AN DEN SORT WEITER, NACH STEUERJAHR UND  *
006850* BUCHUNGSDATUM ALS SORTSCHLUESSEL (HILFSSCHRITT FUER 0212).     *
006860*--------------------------------------------------------------*
006870 0213-RELEASE-ONE-DETWORK-REC.
006880     READ DETWORK AT END
006890         SET WS-EOF-DETWORK TO TRUE
006900         GO TO 0213-EXIT
006910     END-READ.
006920     ADD 1 TO WS-REC-COUNT.
006930     ADD 1 TO WS-SEQ-NO.
006940     IF WS-TAX-MODE-ON AND DET-YEAR NOT = WS-OPT-TAX-YEAR
006950         GO TO 0213-EXIT
006960     END-IF.
006970     DISPLAY "TWPL6 - VERARBEITE JAHR: " DET-YEAR-ALPHA.
006980     MOVE DET-DATE-TIME       TO SRT-DATE-TIME.
006990     MOVE DET-TXN-TYPE        TO SRT-TXN-TYPE.
007000     MOVE DET-PL-NULL-FLAG    TO SRT-PL-NULL-FLAG.
007010     MOVE DET-PL-EUR          TO SRT-PL-EUR.
007020     MOVE DET-EUR-AMOUNT      TO SRT-EUR-AMOUNT.
007030     MOVE DET-USD-AMOUNT      TO SRT-USD-AMOUNT.
007040     MOVE DET-USD-FEES        TO SRT-USD-FEES.
007050     MOVE DET-EURUSD-RATE     TO SRT-EURUSD-RATE.
007060     MOVE DET-QUANTITY        TO SRT-QUANTITY.
007070     MOVE DET-ASSET-NAME      TO SRT-ASSET-NAME.
007080     MOVE DET-SYMBOL          TO SRT-SYMBOL.
007090     MOVE DET-CALLPUT         TO SRT-CALLPUT.
007100     MOVE DET-TAXFREE-FLAG    TO SRT-TAXFREE-FLAG.
007110     MOVE DET-CCY-GAIN        TO SRT-CCY-GAIN.
007120     MOVE DET-CCY-GAIN-TXFREE TO SRT-CCY-GAIN-TXFREE.
007130     MOVE DET-CCY-GAIN-TOTAL  TO SRT-CCY-GAIN-TOTAL.
007140     MOVE DET-DESCRIPTION     TO SRT-DESCRIPTION.
007150     MOVE DET-CASH-TOTAL-USD  TO SRT-CASH-TOTAL-USD.
007160     MOVE DET-NET-TOTAL-USD   TO SRT-NET-TOTAL-USD.
007170     MOVE DET-YEAR            TO SRT-YEAR.
007180     MOVE DET-TYPE-RANK       TO SRT-TYPE-RANK.
007190     IF WS-TAX-MODE-ON
007200         MOVE DET-TYPE-RANK TO SRT-SORT-KEY
007210     ELSE
007220         MOVE WS-SEQ-NO TO SRT-SORT-KEY
007230     END-IF.
007240     RELEASE SRT-REC.
007250 0213-EXIT.
007260     EXIT.
007270
007280*--------------------------------------------------------------*
007290* HOLT EINEN SORTIERTEN EINZELSATZ AUS DEM SORTAUSGANG           *
007300* (HILFSSCHRITT FUER 0230).                                      *
007310*--------------------------------------------------------------*
007320 0220-READ-ONE-DETOUT.
007330     READ DETOUT AT END
007340         SET WS-EOF-DETOUT TO TRUE
007350         GO TO 0220-EXIT
007360     END-READ.
007370 0220-EXIT.
007380     EXIT.
007390
007400*--------------------------------------------------------------*
007410* STEUERUNGSSCHLEIFE DES EINZELSATZBERICHTS - ERKENNT DEN        *
007420* JAHRESWECHSEL (KONTROLLSTUFENWECHSEL) UND STOESST JE JAHR      *
007430* KOPF-, DETAIL- UND SUMMENDRUCK AN.                             *
007440*--------------------------------------------------------------*
007450 0230-CONTROL-BREAK-LOOP.
007460     IF DO-YEAR NOT = WS-PRIOR-YEAR
007470         PERFORM 0231-WRITE-YEAR-HEADER-BLOCK THRU 0231-EXIT
007480         MOVE DO-YEAR TO WS-PRIOR-YEAR
007490     END-IF.
007500     PERFORM 0238-WRITE-ONE-DETAIL-LINE THRU 0238-EXIT.
007510     PERFORM 0220-READ-ONE-DETOUT THRU 0220-EXIT.
007520 0230-EXIT.
007530     EXIT.
007540
007550*----------------------------------------------------------*
007560* 0231 - JAHRESBLOCK: TITEL + STATISTIKZEILEN + SPALTENKOPF *
007570*----------------------------------------------------------*
007580 0231-WRITE-YEAR-HEADER-BLOCK.
007590     SET TBL-IDX TO 1.
007600     SEARCH TBL-ENTRY
007610         AT END SET TBL-IDX TO 1
007620         WHEN TBL-YEAR (TBL-IDX) = DO-YEAR
007630             CONTINUE
007640     END-SEARCH.
007650     MOVE SPACES TO DET-RPT-REC.
007660     WRITE DET-RPT-REC.
007670     WRITE DET-RPT-REC.
007680     MOVE SPACES TO WS-DET-PRINT-LINE.
007690     MOVE 1 TO WS-PRINT-PTR.
007700     STRING "TASTYTRADE KAPITALFLUSSRECHNUNG " DO-YEAR-ALPHA
007710         DELIMITED BY SIZE
007720         INTO WS-DET-PRINT-LINE WITH POINTER WS-PRINT-PTR.
007730     MOVE WS-DET-PRINT-LINE TO DET-RPT-REC.
007740     WRITE DET-RPT-REC.
007750     IF WS-VERBOSE-ON
007760         DISPLAY WS-DET-PRINT-LINE
007770     END-IF.
007780     MOVE SPACES TO DET-RPT-REC.
007790     WRITE DET-RPT-REC.
007800     PERFORM 0232-WRITE-STAT-LINE THRU 0232-EXIT
007810         VARYING WS-ROW-ID FROM 1 BY 1 UNTIL WS-ROW-ID > 39.
007820     PERFORM 0236-WRITE-COLUMN-HEADER THRU 0236-EXIT.
007830 0231-EXIT.
007840     EXIT.
007850
007860*--------------------------------------------------------------*
007870* DRUCKT EINE EINZELNE KENNZAHLENZEILE DES JAHRESKOPFES          *
007880* (HILFSSCHRITT FUER 0231).                                      *
007890*--------------------------------------------------------------*
007900 0232-WRITE-STAT-LINE.
007910     PERFORM 0146-SET-ROW-LABEL-AND-UNIT THRU 0146-EXIT.
007920     PERFORM 0148A-FETCH-ROW-VALUE THRU 0148A-EXIT.
007930     MOVE WS-ROW-IDX-VALUE TO WS-EDIT-AMOUNT.
007940     MOVE SPACES TO WS-DET-PRINT-LINE.
007950     MOVE 1 TO WS-PRINT-PTR.
007960     STRING WS-PRT-ROW-LABEL DELIMITED BY SIZE
007970            WS-EDIT-AMOUNT DELIMITED BY SIZE
007980            " " WS-PRT-ROW-UNIT DELIMITED BY SIZE
007990         INTO WS-DET-PRINT-LINE WITH POINTER WS-PRINT-PTR.
008000     MOVE WS-DET-PRINT-LINE TO DET-RPT-REC.
008010     WRITE DET-RPT-REC.
008020     IF WS-VERBOSE-ON
008030         DISPLAY WS-DET-PRINT-LINE
008040     END-IF.
008050 0232-EXIT.
008060     EXIT.
008070
008080*--------------------------------------------------------------*
008090* DRUCKT DIE SPALTENUEBERSCHRIFT DES EINZELSATZBERICHTS          *
008100* (HILFSSCHRITT FUER 0231).                                      *
008110*--------------------------------------------------------------*
008120 0236-WRITE-COLUMN-HEADER.
008130     MOVE SPACES TO DET-RPT-REC.
008140     WRITE DET-RPT-REC.
008150     MOVE SPACES TO WS-DET-PRINT-LINE.
008160*    SPALTENKOPF - CALL/PUT-SPALTE ENTFAELLT IMMER; IM
008170*    STEUERJAHR-MODUS ENTFALLEN ZUSAETZLICH USD-GEBUEHREN,
008180*    KASSENSTAND UND NETTOSTAND (SIEHE AENDERUNGSNACHWEIS).
008190     IF WS-TAX-MODE-ON
008200         STRING "DATUM,TYP,SYMBOL,BEZEICHNUNG,MENGE,"
008210                "EUR-BETRAG,USD-BETRAG,KURS,GEWINN-EUR,"
008220                "WAEHR-GEWINN,WAEHR-GEWINN-TXFR,TYPRANG"
008230             DELIMITED BY SIZE
008240             INTO WS-DET-PRINT-LINE WITH POINTER WS-PRINT-PTR
008250     ELSE
008260         STRING "DATUM,TYP,SYMBOL,BEZEICHNUNG,MENGE,"
008270                "EUR-BETRAG,USD-BETRAG,USD-GEBUEHREN,KURS,"
008280                "GEWINN-EUR,WAEHR-GEWINN,WAEHR-GEWINN-TXFR,"
008290                "KASSENSTAND-USD,NETTOSTAND-USD"
008300             DELIMITED BY SIZE
008310             INTO WS-DET-PRINT-LINE WITH POINTER WS-PRINT-PTR
008320     END-IF.
008330     MOVE WS-DET-PRINT-LINE TO DET-RPT-REC.
008340     WRITE DET-RPT-REC.
008350 0236-EXIT.
008360     EXIT.
008370
008380*----------------------------------------------------------*
008390* 0238 - EINE DETAILZEILE SCHREIBEN (KOMMAGETRENNT)         *
008400*----------------------------------------------------------*
008410 0238-WRITE-ONE-DETAIL-LINE.
008420     MOVE SPACES TO WS-DET-PRINT-LINE.
008430     MOVE 1 TO WS-PRINT-PTR.
008440     IF WS-TAX-MODE-ON
008450         STRING DO-DATE-TIME        DELIMITED BY SIZE
008460                ","                  DELIMITED BY SIZE
008470                DO-TXN-TYPE          DELIMITED BY SIZE
008480                ","                  DELIMITED BY SIZE
008490                DO-SYMBOL            DELIMITED BY SIZE
008500                ","                  DELIMITED BY SIZE
008510                DO-ASSET-NAME        DELIMITED BY SIZE
008520                ","                  DELIMITED BY SIZE
008530                DO-QUANTITY          DELIMITED BY SIZE
008540                ","                  DELIMITED BY SIZE
008550                DO-EUR-AMOUNT        DELIMITED BY SIZE
008560                ","                  DELIMITED BY SIZE
008570                DO-USD-AMOUNT        DELIMITED BY SIZE
008580                ","                  DELIMITED BY SIZE
008590                DO-EURUSD-RATE       DELIMITED BY SIZE
008600                ","                  DELIMITED BY SIZE
008610                DO-PL-EUR            DELIMITED BY SIZE
008620                ","                  DELIMITED BY SIZE
008630                DO-CCY-GAIN          DELIMITED BY SIZE
008640                ","                  DELIMITED BY SIZE
008650                DO-CCY-GAIN-TXFREE   DELIMITED BY SIZE
008660                ","                  DELIMITED BY SIZE
008670                DO-TYPE-RANK         DELIMITED BY SIZE
008680             INTO WS-DET-PRINT-LINE WITH POINTER WS-PRINT-PTR
008690     ELSE
008700         STRING DO-DATE-TIME        DELIMITED BY SIZE
008710                ","                  DELIMITED BY SIZE
008720                DO-TXN-TYPE          DELIMITED BY SIZE
008730                ","                  DELIMITED BY SIZE
008740                DO-SYMBOL            DELIMITED BY SIZE
008750                ","                  DELIMITED BY SIZE
008760                DO-ASSET-NAME        DELIMITED BY SIZE
008770                ","                  DELIMITED BY SIZE
008780                DO-QUANTITY          DELIMITED BY SIZE
008790                ","                  DELIMITED BY SIZE
008800                DO-EUR-AMOUNT        DELIMITED BY SIZE
008810                ","                  DELIMITED BY SIZE
008820                DO-USD-AMOUNT        DELIMITED BY SIZE
008830                ","                  DELIMITED BY SIZE
008840                DO-USD-FEES          DELIMITED BY SIZE
008850                ","                  DELIMITED BY SIZE
008860                DO-EURUSD-RATE       DELIMITED BY SIZE
008870                ","                  DELIMITED BY SIZE
008880                DO-PL-EUR            DELIMITED BY SIZE
008890                ","                  DELIMITED BY SIZE
008900                DO-CCY-GAIN          DELIMITED BY SIZE
008910                ","                  DELIMITED BY SIZE
008920                DO-CCY-GAIN-TXFREE   DELIMITED BY SIZE
008930                ","                  DELIMITED BY SIZE
008940                DO-CASH-TOTAL-USD    DELIMITED BY SIZE
008950                ","                  DELIMITED BY SIZE
008960                DO-NET-TOTAL-USD     DELIMITED BY SIZE
008970             INTO WS-DET-PRINT-LINE WITH POINTER WS-PRINT-PTR
008980     END-IF.
008990     MOVE WS-DET-PRINT-LINE TO DET-RPT-REC.
009000     WRITE DET-RPT-REC.
009010 0238-EXIT.
009020     EXIT.
